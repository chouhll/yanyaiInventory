000100******************************************************************
000200* TXNRCPY    -  INVENTORY TRANSACTION LEDGER RECORD
000300*------------------------------------------------------------------
000400*   DESCRIPTIVE NAME =  INBOUND/OUTBOUND POSTING RECORD LAYOUT
000500*
000600*   FUNCTION =  APPEND-ONLY LEDGER WRITTEN BY INVPOST EVERY TIME
000700*               STOCK MOVES.  TXNR-FILE IS THE SOLE SOURCE FOR THE
000800*               MONTHLY PERIOD-BALANCE REPORT RUN BY INVBAL.
001000*
001100*   MAINTENANCE HISTORY -
001200*     02/11/88  RESH    ORIGINAL COPYBOOK (INBOUND ONLY)
001300*     09/30/89  RESH    ADDED TXN-TYPE AND OUTBOUND FIELDS WHEN
001400*                       SALES POSTING WAS BROUGHT ON-LEDGER
001500*     02/25/99  JPC     Y2K - TXN-DATE CONVERTED TO CCYYMMDD.
001600*     05/14/00  DWS     ADDED TXN-REF-ID TO CARRY THE ORIGINATING
001700*                       PURCHASE/ORDER KEY BACK ONTO THE LEDGER,
001800*                       REQUESTED FOR AUDIT TRACE, TKT IS-00-092
001810*     09/08/01  JPC     ADDED TXN-ID-X ALPHA REDEFINE SO THE AUDIT
001820*                       TRACE LISTING CAN MOVE TXN-ID STRAIGHT
001830*                       INTO A PRINT LINE, TKT IS-01-140
001840*     03/19/04  LKT     DROPPED TXN-ID-X AND THE TXN-DATE CCYY/MM/DD
001850*                       BREAKOUT ADDED WITH IT - THE AUDIT TRACE
001860*                       LISTING NEVER GOT BUILT AND NEITHER REDEFINE
001870*                       EVER PICKED UP A REAL REFERENCE, TKT IS-04-011
001880*     08/10/06  DWS     PUT TXN-ID-X BACK - INVPOST NOW TRACES THE
001890*                       LEDGER ENTRY NUMBER OFF IT RIGHT AFTER THE
001895*                       WRITE, TKT IS-06-073
001900******************************************************************
002000 01  INVENTORY-TXN-REC.
002100     05  TXN-ID                  PIC 9(08).
002110     05  TXN-ID-X REDEFINES TXN-ID PIC X(08).
002200     05  TXN-PROD-ID             PIC 9(06).
002300     05  TXN-TYPE                PIC X(08)     VALUE 'INBOUND'.
002400         88  TXN-IS-INBOUND            VALUE 'INBOUND'.
002500         88  TXN-IS-OUTBOUND           VALUE 'OUTBOUND'.
002600     05  TXN-DATE                PIC 9(08).
003100     05  TXN-QTY                 PIC S9(7)V999 COMP-3.
003200     05  TXN-UNIT-PRICE          PIC S9(9)V99  COMP-3.
003300     05  TXN-AMOUNT              PIC S9(9)V99  COMP-3.
003400     05  TXN-COST-UNIT-PRICE     PIC S9(9)V99  COMP-3.
003500     05  TXN-COST-AMOUNT         PIC S9(9)V99  COMP-3.
003600     05  TXN-REF-ID              PIC X(36).
003700     05  FILLER                  PIC X(08).
003800******************************************************************
