000100******************************************************************
000200* PRODCPY    -  PRODUCT MASTER RECORD
000300*------------------------------------------------------------------
000400*   DESCRIPTIVE NAME =  PRODUCT MASTER FILE RECORD LAYOUT
000500*
000600*   FUNCTION =  DEFINES ONE STOCK-KEEPING-UNIT MASTER ROW AS
000700*               CARRIED ON PROD-MASTR.  ONE ROW PER PRODUCT,
000800*               RELATIVE RECORD NUMBER DERIVED FROM PROD-ID.
000900*
001000*   CALLED BY =  INVPOST, INVBAL, INVBATCH, PURCHIN, ORDSHIP,
001100*                COSTANAL
001200*
001300*   MAINTENANCE HISTORY -
001400*     02/11/88  RESH    ORIGINAL COPYBOOK FOR PHASE-1 CONVERSION
001500*     09/14/89  RESH    ADDED PROD-SAFETY-STOCK PER WAREHOUSE
001600*                       REQUEST #WR-4471 (REORDER PROJECT)
001700*     06/02/94  LKT     WIDENED PROD-NAME FROM X(30) TO X(40)
001800*     03/08/99  JPC     Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001900*                       NO CHANGE REQUIRED.  SIGNED OFF CR-99-0061.
002000*     11/19/02  DWS     ADDED PROD-STATUS-IND / 88-LEVELS FOR
002100*                       DISCONTINUED-ITEM HANDLING, TKT IS-02-118
002150*     06/03/03  JPC     ADDED PROD-ID-X ALPHA REDEFINE SO COSTANAL
002160*                       CAN MOVE THE ID STRAIGHT INTO A RANKING
002170*                       PRINT LINE, TKT IS-03-044
002180*     12/08/03  DWS     DROPPED PROD-STATUS-IND / 88-LEVELS - THE
002190*                       DISCONTINUED-ITEM HANDLING NEVER GOT BUILT
002195*                       ON TOP OF IT AND THE FIELD HAS SAT UNUSED
002196*                       SINCE IS-02-118, TKT IS-03-212
002197*     01/14/04  DWS     DROPPED PROD-ID-X - THE RANKING PRINT LINE
002198*                       WENT WITH PROD-CODE INSTEAD AND THE ALPHA
002199*                       REDEFINE NEVER GOT A CALL SITE, TKT IS-04-004
002200******************************************************************
002300 01  PRODUCT-MASTER-REC.
002400     05  PROD-ID                PIC 9(06).
002500     05  PROD-CODE               PIC X(20).
002600     05  PROD-NAME               PIC X(40).
002700     05  PROD-SPEC               PIC X(40).
002800     05  PROD-PRICE              PIC S9(9)V99  COMP-3.
002900     05  PROD-STOCK              PIC S9(7)     COMP-3.
003000     05  PROD-SAFETY-STOCK       PIC S9(7)     COMP-3.
003400     05  FILLER                  PIC X(10).
003500******************************************************************
