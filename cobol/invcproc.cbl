000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF YANTAI SUPERINVENTORY CO.      * 00000200
000300* ALL RIGHTS RESERVED                                            * 00000300
000400****************************************************************** 00000400
000500* PROGRAM:  INVCPROC                                               00000500
000600*                                                                  00000600
000700* AUTHOR :  L. K. TRAN                                             00000700
000800*                                                                  00000800
000900* ISSUES OUTPUT (SALES) VAT INVOICES FROM PAID ORDERS AND CREATES  00000900
001000* INPUT (PURCHASE) VAT INVOICES FROM COMPLETED PURCHASES;         00001000
001100* AUTHENTICATES AND VOIDS INVOICES; BUILDS THE PERIOD TAX         00001100
001200* DECLARATION AND THE PER-CUSTOMER INVOICE STATISTICS USED BY     00001200
001300* THE TAX OFFICE FILING AND BY CUSTOMER SERVICE.                  00001300
001400****************************************************************** 00001400
001500*                                                                  00001500
001600* MAINTENANCE HISTORY -                                            00001600
001700*   09/09/97  LKT     ORIGINAL PROGRAM - OUTPUT INVOICES ONLY.     00001700
001800*   04/17/98  LKT     ADDED INPUT INVOICE CREATE AND AUTH,         00001800
001900*                     CR-98-077.                                  00001900
002000*   02/25/99  JPC     Y2K REVIEW - INV-AUTH-DATE NOW CCYYMMDD,     00002000
002100*                     WINDOWING REMOVED FROM THE AUTH-DATE          00002100
002200*                     COMPARE LOGIC.  CR-99-0061.                  00002200
002300*   06/30/00  DWS     ADDED VOID-INVOICE AND THE TAX DECLARATION   00002300
002400*                     AND CUSTOMER-STATS FUNCTIONS, TKT IS-00-144. 00002400
002450*   03/19/04  LKT     WS-TODAY-R STOPPED JUST SITTING THERE - RUN  00002450
002460*                     DATE NOW SHOWS IN THE COUNTS BANNER.  ADDED  00002460
002470*                     AN ORDER-DATE TRACE WHEN THE INVOICE LOOKUP  00002470
002480*                     FINDS ITS ORDER, AND A CUSTOMER-ID BANNER    00002480
002490*                     OFF II-CUSTOMER-ID-X ON THE STATS RUN,       00002490
002495*                     TKT IS-04-011.                               00002495
002500*                                                                  00002500
002600****************************************************************** 00002600
003000 IDENTIFICATION DIVISION.                                          00003000
003100 PROGRAM-ID.    INVCPROC.                                          00003100
003200 AUTHOR.        L. K. TRAN.                                        00003200
003300 INSTALLATION.  YANTAI SUPERINVENTORY CO. - DATA PROCESSING.       00003300
003400 DATE-WRITTEN.  09/09/97.                                          00003400
003500 DATE-COMPILED.                                                    00003500
003600 SECURITY.      COMPANY CONFIDENTIAL.                              00003600
003700****************************************************************** 00003700
003800 ENVIRONMENT DIVISION.                                             00003800
003900 CONFIGURATION SECTION.                                            00003900
004000 SOURCE-COMPUTER. IBM-370.                                         00004000
004100 OBJECT-COMPUTER. IBM-370.                                         00004100
004200 SPECIAL-NAMES.                                                    00004200
004300     C01 IS TOP-OF-FORM                                            00004300
004400     UPSI-0 IS INVCPROC-TEST-RUN-SW.                               00004400
004500 INPUT-OUTPUT SECTION.                                             00004500
004600 FILE-CONTROL.                                                     00004600
004700     SELECT INVCIN-FILE  ASSIGN TO INVCIN                          00004700
004800         ACCESS IS SEQUENTIAL                                      00004800
004900         FILE STATUS  IS  WS-INVCIN-STATUS.                        00004900
005000                                                                   00005000
005100     SELECT ORDH-FILE    ASSIGN TO ORDHFILE                        00005100
005200         ACCESS IS SEQUENTIAL                                      00005200
005300         FILE STATUS  IS  WS-ORDHFILE-STATUS.                      00005300
005310                                                                    00005310
005320     SELECT ORDI-FILE    ASSIGN TO ORDIFILE                        00005320
005330         ACCESS IS SEQUENTIAL                                      00005330
005340         FILE STATUS  IS  WS-ORDIFILE-STATUS.                      00005340
005350                                                                    00005350
005360     SELECT PROD-MASTR   ASSIGN TO PRODMSTR                        00005360
005370         ORGANIZATION IS RELATIVE                                  00005370
005380         ACCESS IS RANDOM                                          00005380
005390         RELATIVE KEY IS WS-PROD-RRN                               00005390
005395         FILE STATUS  IS  WS-PRODMSTR-STATUS.                      00005395
005400                                                                   00005400
005500     SELECT PURC-FILE    ASSIGN TO PURCFILE                        00005500
005600         ACCESS IS SEQUENTIAL                                      00005600
005700         FILE STATUS  IS  WS-PURCFILE-STATUS.                      00005700
005800                                                                   00005800
005900     SELECT INVC-FILE    ASSIGN TO INVCFILE                        00005900
006000         ACCESS IS SEQUENTIAL                                      00006000
006100         FILE STATUS  IS  WS-INVCFILE-STATUS.                      00006100
006200                                                                   00006200
006300     SELECT TAXD-RPT     ASSIGN TO TAXDECRP                        00006300
006400         ACCESS IS SEQUENTIAL                                      00006400
006500         FILE STATUS  IS  WS-TAXDRPT-STATUS.                       00006500
006600                                                                   00006600
006700     SELECT CUSTAT-RPT   ASSIGN TO CUSTATRP                        00006700
006800         ACCESS IS SEQUENTIAL                                      00006800
006900         FILE STATUS  IS  WS-CUSTATRP-STATUS.                      00006900
007000****************************************************************** 00007000
008000 DATA DIVISION.                                                    00008000
008100 FILE SECTION.                                                     00008100
008200 FD  INVCIN-FILE                                                   00008200
008300     RECORDING MODE IS F.                                          00008300
008400 01  INVCIN-REC.                                                   00008400
008500     05  II-TRAN-CODE          PIC X(02).                         00008500
008600         88  II-IS-ISSUE-OUTPUT    VALUE 'IO'.                    00008600
008700         88  II-IS-CREATE-INPUT    VALUE 'CI'.                    00008700
008800         88  II-IS-AUTHENTICATE    VALUE 'AU'.                    00008800
008900         88  II-IS-VOID            VALUE 'VD'.                    00008900
009000         88  II-IS-TAX-DECL        VALUE 'TD'.                    00009000
009100         88  II-IS-CUST-STATS      VALUE 'CS'.                    00009100
009200     05  II-INV-NUMBER         PIC X(24).                         00009200
009300     05  II-ORDER-ID           PIC X(36).                         00009300
009400     05  II-PURCHASE-ID        PIC 9(06).                         00009400
009500     05  II-BILL-TO-NAME       PIC X(40).                         00009500
009600     05  II-BILL-TO-TAX-NO     PIC X(20).                         00009600
009700     05  II-CUSTOMER-ID        PIC 9(06).                          00009700
009710     05  II-CUSTOMER-ID-X REDEFINES II-CUSTOMER-ID PIC X(06).       00009710
009800     05  II-TAX-RATE           PIC S9(1)V9(4)  COMP-3.            00009800
009900     05  II-VOID-REASON        PIC X(40).                         00009900
010000     05  II-AUTH-REMARK        PIC X(40).                         00010000
010100     05  II-PERIOD-START       PIC 9(08).                         00010100
010200     05  II-PERIOD-END         PIC 9(08).                         00010200
010300     05  FILLER                PIC X(06).                        00010300
010400                                                                   00010400
010500 FD  ORDH-FILE                                                     00010500
010600     RECORDING MODE IS F.                                         00010600
010700 COPY ORDHCPY.                                                     00010700
010710                                                                    00010710
010720 FD  ORDI-FILE                                                     00010720
010730     RECORDING MODE IS F.                                          00010730
010740 COPY ORDICPY.                                                     00010740
010750                                                                    00010750
010760 FD  PROD-MASTR                                                   00010760
010770     RECORDING MODE IS F.                                          00010770
010780 COPY PRODCPY.                                                     00010780
010800                                                                   00010800
010900 FD  PURC-FILE                                                     00010900
011000     RECORDING MODE IS F.                                         00011000
011100 COPY PURCCPY.                                                     00011100
011200                                                                   00011200
011300 FD  INVC-FILE                                                     00011300
011400     RECORDING MODE IS F.                                         00011400
011500 COPY INVCCPY.                                                     00011500
011600                                                                   00011600
011700 FD  TAXD-RPT                                                      00011700
011800     RECORDING MODE IS F.                                         00011800
011900 01  TAXD-LINE                 PIC X(132).                        00011900
012000                                                                   00012000
012100 FD  CUSTAT-RPT                                                    00012100
012200     RECORDING MODE IS F.                                         00012200
012300 01  CUSTAT-LINE               PIC X(132).                        00012300
012400****************************************************************** 00012400
013000 WORKING-STORAGE SECTION.                                          00013000
013100****************************************************************** 00013100
013200 01  WS-STATUS-FIELDS.                                             00013200
013300     05  WS-INVCIN-STATUS        PIC X(02) VALUE SPACES.          00013300
013400     05  WS-ORDHFILE-STATUS      PIC X(02) VALUE SPACES.          00013400
013410     05  WS-ORDIFILE-STATUS      PIC X(02) VALUE SPACES.          00013410
013420     05  WS-PRODMSTR-STATUS      PIC X(02) VALUE SPACES.          00013420
013500     05  WS-PURCFILE-STATUS      PIC X(02) VALUE SPACES.          00013500
013600     05  WS-INVCFILE-STATUS      PIC X(02) VALUE SPACES.          00013600
013700     05  WS-TAXDRPT-STATUS       PIC X(02) VALUE SPACES.          00013700
013800     05  WS-CUSTATRP-STATUS      PIC X(02) VALUE SPACES.          00013800
013810     05  FILLER                PIC X(01).                 00013810
013900 01  WS-SWITCHES.                                                  00013900
014000     05  WS-EOF-SW               PIC X(01) VALUE 'N'.             00014000
014100         88  WS-AT-EOF                 VALUE 'Y'.                  00014100
014200     05  WS-REWIND-EOF-SW        PIC X(01) VALUE 'N'.             00014200
014300         88  WS-REWIND-AT-EOF          VALUE 'Y'.                  00014300
014400     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.             00014400
014500         88  WS-FOUND                  VALUE 'Y'.                  00014500
014510     05  FILLER                PIC X(01).                 00014510
014600 01  WS-COUNTERS.                                                  00014600
014700     05  WS-INVOICES-ISSUED      PIC S9(7)     COMP-3 VALUE 0.    00014700
014800     05  WS-INVOICES-REJECTED    PIC S9(7)     COMP-3 VALUE 0.    00014800
014900     05  WS-OUTPUT-INV-COUNT     PIC S9(7)     COMP-3.           00014900
015000     05  WS-INPUT-INV-COUNT      PIC S9(7)     COMP-3.           00015000
015100     05  WS-AUTH-INPUT-COUNT     PIC S9(7)     COMP-3.           00015100
015110     05  WS-PROD-RRN             PIC S9(8)     COMP.       00015110
015122     05  WS-LOOKUP-ORDER-ID      PIC X(36).                00015122
015125     05  FILLER                PIC X(01).                 00015125
015200 01  WS-TODAY-DATE.                                                00015200
015300     05  WS-TODAY-CCYYMMDD       PIC 9(08).                       00015300
015400     05  WS-TODAY-R  REDEFINES  WS-TODAY-CCYYMMDD.                00015400
015500         10  WS-TODAY-CCYY       PIC 9(04).                       00015500
015600         10  WS-TODAY-MM         PIC 9(02).                       00015600
015700         10  WS-TODAY-DD         PIC 9(02).                       00015700
015710     05  FILLER                PIC X(01).                 00015710
015800 01  WS-DATE-STAMP.                                                00015800
015900     05  WS-DATE-STAMP-CCYY      PIC 9(04).                       00015900
016000     05  WS-DATE-STAMP-MM        PIC 9(02).                       00016000
016100     05  WS-DATE-STAMP-DD        PIC 9(02).                       00016100
016110     05  FILLER                PIC X(01).                 00016110
016200 01  WS-AMOUNT-FIELDS.                                             00016200
016300     05  WS-TOTAL-AMT            PIC S9(9)V99  COMP-3.            00016300
016400     05  WS-TAX-AMT              PIC S9(9)V99  COMP-3.            00016400
016500     05  WS-TAX-AMT-RAW          PIC S9(9)V9(4) COMP-3.           00016500
016600     05  WS-AMT-WITH-TAX         PIC S9(9)V99  COMP-3.            00016600
016610     05  FILLER                PIC X(01).                 00016610
016700 01  WS-TAX-DECL-ACCUM.                                            00016700
016800     05  WS-OUTPUT-TAX-AMT       PIC S9(9)V99  COMP-3 VALUE 0.    00016800
016900     05  WS-INPUT-TAX-AMT        PIC S9(9)V99  COMP-3 VALUE 0.    00016900
017000     05  WS-PAYABLE-TAX-AMT      PIC S9(9)V99  COMP-3.            00017000
017100     05  WS-OUTPUT-AMT           PIC S9(9)V99  COMP-3 VALUE 0.    00017100
017200     05  WS-INPUT-AMT            PIC S9(9)V99  COMP-3 VALUE 0.    00017200
017210     05  FILLER                PIC X(01).                 00017210
017300 01  WS-CUSTAT-ACCUM.                                              00017300
017400     05  WS-CS-TOTAL-AMT         PIC S9(9)V99  COMP-3 VALUE 0.    00017400
017500     05  WS-CS-TAX-AMT           PIC S9(9)V99  COMP-3 VALUE 0.    00017500
017600     05  WS-CS-AMT-WITH-TAX      PIC S9(9)V99  COMP-3.            00017600
017700     05  WS-CS-INV-COUNT         PIC S9(7)     COMP-3 VALUE 0.    00017700
017710     05  FILLER                PIC X(01).                 00017710
017800 01  WS-TAXD-DETAIL.                                                00017800
017900     05  FILLER                  PIC X(05)  VALUE SPACES.        00017900
018000     05  TD-LABEL                PIC X(24).                       00018000
018100     05  FILLER                  PIC X(04)  VALUE SPACES.        00018100
018200     05  TD-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.             00018200
018300     05  FILLER                  PIC X(04)  VALUE SPACES.        00018300
018400     05  TD-COUNT                PIC ZZZ,ZZ9.                     00018400
018500     05  FILLER                  PIC X(70)  VALUE SPACES.        00018500
018600 01  WS-CUSTAT-DETAIL.                                             00018600
018700     05  FILLER                  PIC X(05)  VALUE SPACES.        00018700
018800     05  CS-CUSTOMER-ID          PIC 9(06).                       00018800
018900     05  FILLER                  PIC X(03)  VALUE SPACES.        00018900
019000     05  CS-TOTAL-AMT            PIC ZZZ,ZZZ,ZZ9.99-.             00019000
019100     05  FILLER                  PIC X(02)  VALUE SPACES.        00019100
019200     05  CS-TAX-AMT              PIC ZZZ,ZZZ,ZZ9.99-.             00019200
019300     05  FILLER                  PIC X(02)  VALUE SPACES.        00019300
019400     05  CS-AMT-WITH-TAX         PIC ZZZ,ZZZ,ZZ9.99-.             00019400
019500     05  FILLER                  PIC X(02)  VALUE SPACES.        00019500
019600     05  CS-INV-COUNT            PIC ZZZ,ZZ9.                     00019600
019700     05  FILLER                  PIC X(40)  VALUE SPACES.        00019700
019800****************************************************************** 00019800
020000 PROCEDURE DIVISION.                                               00020000
020100****************************************************************** 00020100
020200 000-MAIN.                                                         00020200
020300     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        00020300
020400     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00020400
020500             UNTIL WS-AT-EOF.                                     00020500
020600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00020600
020700     DISPLAY 'INVCPROC: INVOICES ISSUED   = ' WS-INVOICES-ISSUED. 00020700
020800     DISPLAY 'INVCPROC: INVOICES REJECTED = ' WS-INVOICES-REJECTED. 00020800
020850     DISPLAY 'INVCPROC: RUN DATE = ' WS-TODAY-MM '/' WS-TODAY-DD    00020850
020860             '/' WS-TODAY-CCYY.                                    00020860
020900     GOBACK.                                                       00020900
021000 000-EXIT.                                                        00021000
021100     EXIT.                                                       00021100
022000****************************************************************** 00022000
022100 100-PROCESS-TRANSACTIONS.                                         00022100
022200     PERFORM 710-READ-INVCIN THRU 710-EXIT.                       00022200
022300     IF WS-AT-EOF                                                 00022300
022400         GO TO 100-EXIT                                           00022400
022500     END-IF.                                                      00022500
022600     EVALUATE TRUE                                                00022600
022700         WHEN II-IS-ISSUE-OUTPUT                                  00022700
022800             PERFORM 200-ISSUE-OUTPUT-INVOICE THRU 200-EXIT       00022800
022900         WHEN II-IS-CREATE-INPUT                                  00022900
023000             PERFORM 300-CREATE-INPUT-INVOICE THRU 300-EXIT       00023000
023100         WHEN II-IS-AUTHENTICATE                                  00023100
023200             PERFORM 400-AUTHENTICATE-INVOICE THRU 400-EXIT       00023200
023300         WHEN II-IS-VOID                                          00023300
023400             PERFORM 500-VOID-INVOICE THRU 500-EXIT               00023400
023500         WHEN II-IS-TAX-DECL                                      00023500
023600             PERFORM 600-BUILD-TAX-DECLARATION THRU 600-EXIT      00023600
023700         WHEN II-IS-CUST-STATS                                    00023700
023800             PERFORM 700-CUSTOMER-INVOICE-STATS THRU 700-STAT-EXIT 00023800
023900         WHEN OTHER                                                00023900
024000             DISPLAY 'INVCPROC: BAD TRAN CODE ' II-TRAN-CODE      00024000
024100     END-EVALUATE.                                                00024100
024200 100-EXIT.                                                        00024200
024300     EXIT.                                                       00024300
025000****************************************************************** 00025000
025100* 200-ISSUE-OUTPUT-INVOICE  -  REJECTS IF THE ORDER ALREADY HAS   00025100
025200*                               AN INVOICE, ITS STATUS IS NOT     00025200
025300*                               PAID/INVOICED, OR THE BILL-TO TAX 00025300
025400*                               NUMBER IS MISSING                 00025400
025500****************************************************************** 00025500
025600 200-ISSUE-OUTPUT-INVOICE.                                         00025600
025700     MOVE 'N' TO WS-FOUND-SW.                                     00025700
025800     CLOSE INVC-FILE.                                             00025800
025900     OPEN INPUT INVC-FILE.                                        00025900
026000     MOVE 'N' TO WS-REWIND-EOF-SW.                                00026000
026100     PERFORM 220-SCAN-INVC-FOR-ORDER THRU 220-EXIT                00026100
026200             UNTIL WS-REWIND-AT-EOF.                              00026200
026300     CLOSE INVC-FILE.                                             00026300
026400     OPEN EXTEND INVC-FILE.                                       00026400
026500     IF WS-FOUND                                                  00026500
026600         DISPLAY 'INVCPROC: ORDER ' II-ORDER-ID ' ALREADY '       00026600
026700                 'INVOICED - REJECTED'                            00026700
026800         ADD +1 TO WS-INVOICES-REJECTED                          00026800
026900         GO TO 200-EXIT                                           00026900
027000     END-IF.                                                      00027000
027100     IF II-BILL-TO-TAX-NO = SPACES                                00027100
027200         DISPLAY 'INVCPROC: ORDER ' II-ORDER-ID ' CUSTOMER TAX '  00027200
027300                 'NUMBER MISSING - REJECTED'                     00027300
027400         ADD +1 TO WS-INVOICES-REJECTED                          00027400
027500         GO TO 200-EXIT                                           00027500
027600     END-IF.                                                      00027600
027690     MOVE II-ORDER-ID TO WS-LOOKUP-ORDER-ID.                      00027690
027700     PERFORM 210-SCAN-ORDH-FOR-ORDER THRU 210-EXIT.               00027700
027800     IF NOT WS-FOUND                                              00027800
027900         DISPLAY 'INVCPROC: ORDER ' II-ORDER-ID ' NOT FOUND - '   00027900
028000                 'REJECTED'                                       00028000
028100         ADD +1 TO WS-INVOICES-REJECTED                          00028100
028200         GO TO 200-EXIT                                           00028200
028300     END-IF.                                                      00028300
028400     IF ORD-STATUS NOT = 'PAID' AND ORD-STATUS NOT = 'INVOICED'   00028400
028500         DISPLAY 'INVCPROC: ORDER ' II-ORDER-ID ' STATUS '        00028500
028600                 ORD-STATUS ' NOT PAID/INVOICED - REJECTED'       00028600
028700         ADD +1 TO WS-INVOICES-REJECTED                          00028700
028800         GO TO 200-EXIT                                           00028800
028900     END-IF.                                                      00028900
029000     MOVE 0 TO WS-TOTAL-AMT.                                       00029000
029100     MOVE SPACES TO INVOICE-REC.                                  00029100
029200     MOVE 0 TO INV-LINE-COUNT.                                    00029200
029210     CLOSE ORDI-FILE.                                              00029210
029220     OPEN INPUT ORDI-FILE.                                        00029220
029230     MOVE 'N' TO WS-REWIND-EOF-SW.                                00029230
029240     PERFORM 205-SCAN-ORDI-FOR-ORDER THRU 205-EXIT                00029240
029250             UNTIL WS-REWIND-AT-EOF.                               00029250
029260     CLOSE ORDI-FILE.                                              00029260
029270     OPEN EXTEND ORDI-FILE.                                        00029270
029280     COMPUTE WS-TAX-AMT ROUNDED =                                 00029280
029290             WS-TOTAL-AMT * II-TAX-RATE.                          00029290
030800     COMPUTE WS-AMT-WITH-TAX = WS-TOTAL-AMT + WS-TAX-AMT.         00030800
030900     SET INV-IS-OUTPUT   TO TRUE.                                00030900
031000     SET INV-IS-NORMAL   TO TRUE.                                 00031000
031100     SET INV-IS-ISSUED   TO TRUE.                                 00031100
031200     MOVE II-INV-NUMBER      TO INV-NUMBER.                       00031200
031300     MOVE II-ORDER-ID        TO INV-ORDER-ID.                     00031300
031400     MOVE II-BILL-TO-NAME    TO INV-BILL-TO-NAME.                00031400
031500     MOVE II-BILL-TO-TAX-NO  TO INV-BILL-TO-TAX-NO.               00031500
031600     MOVE WS-TOTAL-AMT       TO INV-TOTAL-AMT.                   00031600
031700     MOVE WS-TAX-AMT         TO INV-TAX-AMT.                     00031700
031800     MOVE WS-AMT-WITH-TAX    TO INV-AMT-WITH-TAX.                00031800
031900     WRITE INVOICE-REC.                                           00031900
032000     IF WS-INVCFILE-STATUS NOT = '00'                            00032000
032100         DISPLAY 'INVCPROC: ERROR WRITING INVC-FILE RC='         00032100
032200                 WS-INVCFILE-STATUS                              00032200
032300     END-IF.                                                      00032300
032400     PERFORM 230-SET-ORDER-INVOICED THRU 230-EXIT.               00032400
032500     ADD +1 TO WS-INVOICES-ISSUED.                               00032500
032600 200-EXIT.                                                       00032600
032700     EXIT.                                                       00032700
032750****************************************************************** 00032750
032760* 205-SCAN-ORDI-FOR-ORDER  -  ACCUMULATES THE ORDI-FILE LINES      00032760
032770*                             BELONGING TO THE ORDER INTO THE     00032770
032780*                             INVOICE'S LINE-ITEM SNAPSHOT, RE-   00032780
032790*                             READING PROD-MASTR FOR THE NAME/    00032790
032795*                             SPEC CARRIED ON NO OTHER FILE.      00032795
032796****************************************************************** 00032796
032797 205-SCAN-ORDI-FOR-ORDER.                                          00032797
032798     READ ORDI-FILE                                                00032798
032799         AT END                                                     00032799
032800             MOVE 'Y' TO WS-REWIND-EOF-SW                         00032800
032810     END-READ.                                                    00032810
032820     IF WS-REWIND-AT-EOF                                          00032820
032830         GO TO 205-EXIT                                           00032830
032840     END-IF.                                                      00032840
032850     IF ITEM-ORD-ID NOT = II-ORDER-ID                             00032850
032860         GO TO 205-EXIT                                           00032860
032870     END-IF.                                                      00032870
032880     IF INV-LINE-COUNT >= 20                                      00032880
032890         DISPLAY 'INVCPROC: ORDER ' II-ORDER-ID ' HAS MORE THAN ' 00032890
032900                 '20 LINES - SNAPSHOT TRUNCATED'                  00032900
032910         GO TO 205-EXIT                                           00032910
032920     END-IF.                                                      00032920
032930     ADD +1 TO INV-LINE-COUNT.                                    00032930
032940     MOVE ITEM-PROD-ID TO WS-PROD-RRN.                            00032940
032950     MOVE SPACES TO LINE-PROD-NAME(INV-LINE-COUNT)                00032950
032960                    LINE-PROD-SPEC(INV-LINE-COUNT).               00032960
032970     READ PROD-MASTR                                             00032970
032980         INVALID KEY                                              00032980
032990             DISPLAY 'INVCPROC: PRODUCT ' ITEM-PROD-ID            00032990
033000                     ' NOT ON PROD-MASTR'                          00033000
033010     END-READ.                                                    00033010
033020     IF WS-PRODMSTR-STATUS = '00'                                 00033020
033030         MOVE PROD-NAME TO LINE-PROD-NAME(INV-LINE-COUNT)         00033030
033040         MOVE PROD-SPEC TO LINE-PROD-SPEC(INV-LINE-COUNT)         00033040
033050     END-IF.                                                      00033050
033060     MOVE ITEM-QTY        TO LINE-QTY(INV-LINE-COUNT).            00033060
033070     MOVE ITEM-UNIT-PRICE TO LINE-UNIT-PRICE(INV-LINE-COUNT).     00033070
033080     MOVE ITEM-SUBTOTAL   TO LINE-AMOUNT(INV-LINE-COUNT).         00033080
033090     ADD ITEM-SUBTOTAL TO WS-TOTAL-AMT.                           00033090
033095 205-EXIT.                                                        00033095
033096     EXIT.                                                        00033096
033097****************************************************************** 00033097
033100 210-SCAN-ORDH-FOR-ORDER.                                          00033100
033200     MOVE 'N' TO WS-FOUND-SW.                                    00033200
033300     CLOSE ORDH-FILE.                                            00033300
033400     OPEN INPUT ORDH-FILE.                                       00033400
033500     MOVE 'N' TO WS-REWIND-EOF-SW.                               00033500
033600     PERFORM 215-SCAN-ONE-ORDH THRU 215-EXIT                     00033600
033700             UNTIL WS-REWIND-AT-EOF.                             00033700
033800     CLOSE ORDH-FILE.                                             00033800
033900     OPEN EXTEND ORDH-FILE.                                       00033900
034000 210-EXIT.                                                       00034000
034100     EXIT.                                                       00034100
035000****************************************************************** 00035000
035100 215-SCAN-ONE-ORDH.                                                00035100
035200     READ ORDH-FILE                                               00035200
035300         AT END                                                    00035300
035400             MOVE 'Y' TO WS-REWIND-EOF-SW                        00035400
035500     END-READ.                                                   00035500
035600     IF NOT WS-REWIND-AT-EOF                                     00035600
035700         IF ORD-ID = WS-LOOKUP-ORDER-ID                            00035700
035750             DISPLAY 'INVCPROC: ORDER ' ORD-ID ' DATED '           00035750
035760                     ORD-DATE-MM '/' ORD-DATE-DD '/' ORD-DATE-CCYY 00035760
035770                     ' FOUND FOR INVOICING'                        00035770
035800             SET WS-FOUND TO TRUE                                00035800
035900         END-IF                                                   00035900
036000     END-IF.                                                      00036000
036100 215-EXIT.                                                       00036100
036200     EXIT.                                                       00036200
037000****************************************************************** 00037000
037100 220-SCAN-INVC-FOR-ORDER.                                         00037100
037200     READ INVC-FILE                                               00037200
037300         AT END                                                    00037300
037400             MOVE 'Y' TO WS-REWIND-EOF-SW                        00037400
037500     END-READ.                                                   00037500
037600     IF NOT WS-REWIND-AT-EOF                                     00037600
037700         IF INV-IS-OUTPUT AND INV-ORDER-ID = II-ORDER-ID         00037700
037800             SET WS-FOUND TO TRUE                                00037800
037900         END-IF                                                   00037900
038000     END-IF.                                                      00038000
038100 220-EXIT.                                                       00038100
038200     EXIT.                                                       00038200
039000****************************************************************** 00039000
039100 230-SET-ORDER-INVOICED.                                          00039100
039200     MOVE SPACES TO ORD-STATUS.                                   00039200
039300     SET ORD-INVOICED TO TRUE.                               00039300
039400     CLOSE ORDH-FILE.                                             00039400
039500     OPEN EXTEND ORDH-FILE.                                       00039500
039600     WRITE ORDER-HEADER-REC.                                             00039600
039700 230-EXIT.                                                       00039700
039800     EXIT.                                                       00039800
040000****************************************************************** 00040000
040100* 300-CREATE-INPUT-INVOICE  -  REJECTS IF THE PURCHASE HAS NO     00040100
040200*                              SUPPLIER OR THE SUPPLIER TAX       00040200
040300*                              NUMBER IS MISSING                  00040300
040400****************************************************************** 00040400
040500 300-CREATE-INPUT-INVOICE.                                        00040500
040600     PERFORM 310-SCAN-PURC-FOR-PURCHASE THRU 310-EXIT.           00040600
040700     IF NOT WS-FOUND                                              00040700
040800         DISPLAY 'INVCPROC: PURCHASE ' II-PURCHASE-ID ' NOT '     00040800
040900                 'FOUND - REJECTED'                               00040900
041000         ADD +1 TO WS-INVOICES-REJECTED                          00041000
041100         GO TO 300-EXIT                                           00041100
041200     END-IF.                                                      00041200
041300     IF PUR-SUPPLIER-ID = 0                                       00041300
041400         DISPLAY 'INVCPROC: PURCHASE ' II-PURCHASE-ID ' HAS NO '  00041400
041500                 'SUPPLIER - REJECTED'                            00041500
041600         ADD +1 TO WS-INVOICES-REJECTED                          00041600
041700         GO TO 300-EXIT                                           00041700
041800     END-IF.                                                      00041800
041900     IF II-BILL-TO-TAX-NO = SPACES                                00041900
042000         DISPLAY 'INVCPROC: PURCHASE ' II-PURCHASE-ID ' SUPPLIER' 00042000
042100                 ' TAX NUMBER MISSING - REJECTED'                 00042100
042200         ADD +1 TO WS-INVOICES-REJECTED                          00042200
042300         GO TO 300-EXIT                                           00042300
042400     END-IF.                                                      00042400
042500     MOVE PUR-TOTAL-AMT TO WS-TOTAL-AMT.                         00042500
042600     COMPUTE WS-TAX-AMT ROUNDED =                                 00042600
042700             WS-TOTAL-AMT * II-TAX-RATE.                          00042700
042800     COMPUTE WS-AMT-WITH-TAX = WS-TOTAL-AMT + WS-TAX-AMT.         00042800
042900     MOVE SPACES TO INVOICE-REC.                                  00042900
043000     SET INV-IS-INPUT    TO TRUE.                                00043000
043100     SET INV-IS-NORMAL   TO TRUE.                                00043100
043200     SET INV-IS-ISSUED   TO TRUE.                                00043200
043300     MOVE II-INV-NUMBER      TO INV-NUMBER.                       00043300
043400     MOVE II-PURCHASE-ID     TO INV-PURCHASE-ID.                 00043400
043500     MOVE II-BILL-TO-NAME    TO INV-BILL-TO-NAME.                00043500
043600     MOVE II-BILL-TO-TAX-NO  TO INV-BILL-TO-TAX-NO.               00043600
043700     MOVE WS-TOTAL-AMT       TO INV-TOTAL-AMT.                   00043700
043800     MOVE WS-TAX-AMT         TO INV-TAX-AMT.                     00043800
043900     MOVE WS-AMT-WITH-TAX    TO INV-AMT-WITH-TAX.                00043900
044000     MOVE 'N'                TO INV-IS-AUTHENTICATED.            00044000
044100     MOVE 1 TO INV-LINE-COUNT.                                   00044100
044200     MOVE SPACES TO LINE-PROD-NAME(1).                           00044200
044300     MOVE SPACES TO LINE-PROD-SPEC(1).                           00044300
044400     MOVE PUR-QTY            TO LINE-QTY(1).                     00044400
044500     MOVE PUR-UNIT-PRICE     TO LINE-UNIT-PRICE(1).              00044500
044600     MOVE PUR-TOTAL-AMT      TO LINE-AMOUNT(1).                  00044600
044700     WRITE INVOICE-REC.                                          00044700
044800     IF WS-INVCFILE-STATUS NOT = '00'                            00044800
044900         DISPLAY 'INVCPROC: ERROR WRITING INVC-FILE RC='         00044900
045000                 WS-INVCFILE-STATUS                              00045000
045100     END-IF.                                                      00045100
045200     ADD +1 TO WS-INVOICES-ISSUED.                               00045200
045300 300-EXIT.                                                       00045300
045400     EXIT.                                                       00045400
046000****************************************************************** 00046000
046100 310-SCAN-PURC-FOR-PURCHASE.                                       00046100
046200     MOVE 'N' TO WS-FOUND-SW.                                    00046200
046300     CLOSE PURC-FILE.                                            00046300
046400     OPEN INPUT PURC-FILE.                                       00046400
046500     MOVE 'N' TO WS-REWIND-EOF-SW.                               00046500
046600     PERFORM 315-SCAN-ONE-PURC THRU 315-EXIT                     00046600
046700             UNTIL WS-REWIND-AT-EOF OR WS-FOUND.                  00046700
046800     CLOSE PURC-FILE.                                             00046800
046900     OPEN EXTEND PURC-FILE.                                       00046900
047000 310-EXIT.                                                       00047000
047100     EXIT.                                                       00047100
048000****************************************************************** 00048000
048100 315-SCAN-ONE-PURC.                                                00048100
048200     READ PURC-FILE                                               00048200
048300         AT END                                                    00048300
048400             MOVE 'Y' TO WS-REWIND-EOF-SW                        00048400
048500     END-READ.                                                   00048500
048600     IF NOT WS-REWIND-AT-EOF                                     00048600
048700         IF PUR-ID = II-PURCHASE-ID                              00048700
048800             SET WS-FOUND TO TRUE                                00048800
048900         END-IF                                                   00048900
049000     END-IF.                                                      00049000
049100 315-EXIT.                                                       00049100
049200     EXIT.                                                       00049200
050000****************************************************************** 00050000
050100* 400-AUTHENTICATE-INVOICE  -  REJECTS A NON-INPUT INVOICE OR     00050100
050200*                              ONE ALREADY AUTHENTICATED          00050200
050300****************************************************************** 00050300
050400 400-AUTHENTICATE-INVOICE.                                        00050400
050500     PERFORM 420-SCAN-INVC-FOR-NUMBER THRU 420-EXIT.             00050500
050600     IF NOT WS-FOUND                                              00050600
050700         DISPLAY 'INVCPROC: INVOICE ' II-INV-NUMBER ' NOT '       00050700
050800                 'FOUND - REJECTED'                               00050800
050900         ADD +1 TO WS-INVOICES-REJECTED                          00050900
051000         GO TO 400-EXIT                                           00051000
051100     END-IF.                                                      00051100
051200     IF NOT INV-IS-INPUT                                          00051200
051300         DISPLAY 'INVCPROC: INVOICE ' II-INV-NUMBER ' IS NOT '    00051300
051400                 'AN INPUT INVOICE - REJECTED'                   00051400
051500         ADD +1 TO WS-INVOICES-REJECTED                          00051500
051600         GO TO 400-EXIT                                           00051600
051700     END-IF.                                                      00051700
051800     IF INV-AUTHENTICATED                                        00051800
051900         DISPLAY 'INVCPROC: INVOICE ' II-INV-NUMBER ' ALREADY '  00051900
052000                 'AUTHENTICATED - REJECTED'                      00052000
052100         ADD +1 TO WS-INVOICES-REJECTED                          00052100
052200         GO TO 400-EXIT                                           00052200
052300     END-IF.                                                      00052300
052400     MOVE 'Y' TO INV-IS-AUTHENTICATED.                           00052400
052500     MOVE WS-TODAY-CCYYMMDD TO INV-AUTH-DATE.                    00052500
052600     MOVE II-AUTH-REMARK TO INV-AUTH-REMARK.                     00052600
052700     CLOSE INVC-FILE.                                             00052700
052800     OPEN EXTEND INVC-FILE.                                       00052800
052900     WRITE INVOICE-REC.                                           00052900
053000     ADD +1 TO WS-INVOICES-ISSUED.                               00053000
053100 400-EXIT.                                                       00053100
053200     EXIT.                                                       00053200
054000****************************************************************** 00054000
054100* 500-VOID-INVOICE  -  ONLY VALID FROM ISSUED; REVERTS AN OUTPUT  00054100
054200*                      INVOICE'S ORDER TO PAID                    00054200
054300****************************************************************** 00054300
054400 500-VOID-INVOICE.                                                 00054400
054500     PERFORM 420-SCAN-INVC-FOR-NUMBER THRU 420-EXIT.             00054500
054600     IF NOT WS-FOUND                                              00054600
054700         DISPLAY 'INVCPROC: INVOICE ' II-INV-NUMBER ' NOT '       00054700
054800                 'FOUND - REJECTED'                               00054800
054900         ADD +1 TO WS-INVOICES-REJECTED                          00054900
055000         GO TO 500-EXIT                                           00055000
055100     END-IF.                                                      00055100
055200     IF NOT INV-IS-ISSUED                                         00055200
055300         DISPLAY 'INVCPROC: INVOICE ' II-INV-NUMBER ' STATUS '    00055300
055400                 INV-STATUS ' NOT ISSUED - REJECTED'              00055400
055500         ADD +1 TO WS-INVOICES-REJECTED                          00055500
055600         GO TO 500-EXIT                                           00055600
055700     END-IF.                                                      00055700
055800     SET INV-IS-VOIDED TO TRUE.                                  00055800
055900     MOVE II-VOID-REASON TO INV-VOID-REASON.                     00055900
056000     CLOSE INVC-FILE.                                             00056000
056100     OPEN EXTEND INVC-FILE.                                       00056100
056200     WRITE INVOICE-REC.                                           00056200
056300     IF INV-IS-OUTPUT AND INV-ORDER-ID NOT = SPACES               00056300
056310         MOVE INV-ORDER-ID TO WS-LOOKUP-ORDER-ID                 00056310
056400         PERFORM 210-SCAN-ORDH-FOR-ORDER THRU 210-EXIT           00056400
056500         IF WS-FOUND                                              00056500
056600             SET ORD-PAID TO TRUE                            00056600
056700             PERFORM 230-SET-ORDER-INVOICED THRU 230-EXIT        00056700
056800         END-IF                                                   00056800
056900     END-IF.                                                      00056900
057000     ADD +1 TO WS-INVOICES-ISSUED.                               00057000
057100 500-EXIT.                                                       00057100
057200     EXIT.                                                       00057200
058000****************************************************************** 00058000
058100 420-SCAN-INVC-FOR-NUMBER.                                        00058100
058200     MOVE 'N' TO WS-FOUND-SW.                                    00058200
058300     CLOSE INVC-FILE.                                            00058300
058400     OPEN INPUT INVC-FILE.                                       00058400
058500     MOVE 'N' TO WS-REWIND-EOF-SW.                               00058500
058600     PERFORM 425-SCAN-ONE-INVC THRU 425-EXIT                     00058600
058700             UNTIL WS-REWIND-AT-EOF.                              00058700
058800     CLOSE INVC-FILE.                                             00058800
058900     OPEN EXTEND INVC-FILE.                                       00058900
059000 420-EXIT.                                                       00059000
059100     EXIT.                                                       00059100
060000****************************************************************** 00060000
060100 425-SCAN-ONE-INVC.                                                00060100
060200     READ INVC-FILE                                               00060200
060300         AT END                                                    00060300
060400             MOVE 'Y' TO WS-REWIND-EOF-SW                        00060400
060500     END-READ.                                                   00060500
060600     IF NOT WS-REWIND-AT-EOF                                     00060600
060700         IF INV-NUMBER = II-INV-NUMBER                           00060700
060800             SET WS-FOUND TO TRUE                                00060800
060900         END-IF                                                   00060900
061000     END-IF.                                                      00061000
061100 425-EXIT.                                                       00061100
061200     EXIT.                                                       00061200
062000****************************************************************** 00062000
062100* 600-BUILD-TAX-DECLARATION  -  SCANS ALL ISSUED, SPECIAL-TYPE    00062100
062200*                               INVOICES IN THE REQUESTED PERIOD  00062200
062300****************************************************************** 00062300
062400 600-BUILD-TAX-DECLARATION.                                        00062400
062500     MOVE 0 TO WS-OUTPUT-TAX-AMT WS-INPUT-TAX-AMT.               00062500
062600     MOVE 0 TO WS-OUTPUT-AMT WS-INPUT-AMT.                       00062600
062700     MOVE 0 TO WS-OUTPUT-INV-COUNT WS-INPUT-INV-COUNT.           00062700
062800     MOVE 0 TO WS-AUTH-INPUT-COUNT.                              00062800
062900     CLOSE INVC-FILE.                                             00062900
063000     OPEN INPUT INVC-FILE.                                       00063000
063100     MOVE 'N' TO WS-REWIND-EOF-SW.                               00063100
063200     PERFORM 620-SCAN-FOR-TAX-DECL THRU 620-EXIT                 00063200
063300             UNTIL WS-REWIND-AT-EOF.                              00063300
063400     CLOSE INVC-FILE.                                             00063400
063500     OPEN EXTEND INVC-FILE.                                       00063500
063600     COMPUTE WS-PAYABLE-TAX-AMT =                                00063600
063700             WS-OUTPUT-TAX-AMT - WS-INPUT-TAX-AMT.                00063700
063800     PERFORM 630-PRINT-TAX-DECL THRU 630-EXIT.                   00063800
063900 600-EXIT.                                                       00063900
064000     EXIT.                                                       00064000
065000****************************************************************** 00065000
065100 620-SCAN-FOR-TAX-DECL.                                           00065100
065200     READ INVC-FILE                                               00065200
065300         AT END                                                    00065300
065400             MOVE 'Y' TO WS-REWIND-EOF-SW                        00065400
065500     END-READ.                                                   00065500
065600     IF WS-REWIND-AT-EOF                                          00065600
065700         GO TO 620-EXIT                                          00065700
065800     END-IF.                                                      00065800
065900     IF NOT INV-IS-ISSUED OR NOT INV-IS-SPECIAL                  00065900
066000         GO TO 620-EXIT                                          00066000
066100     END-IF.                                                      00066100
066200     IF INV-IS-OUTPUT                                             00066200
066300         ADD INV-TAX-AMT  TO WS-OUTPUT-TAX-AMT                   00066300
066400         ADD INV-TOTAL-AMT TO WS-OUTPUT-AMT                      00066400
066500         ADD +1 TO WS-OUTPUT-INV-COUNT                           00066500
066600     ELSE                                                         00066600
066700         ADD INV-TOTAL-AMT TO WS-INPUT-AMT                       00066700
066800         ADD +1 TO WS-INPUT-INV-COUNT                            00066800
066900         IF INV-AUTHENTICATED                                    00066900
067000             ADD INV-TAX-AMT TO WS-INPUT-TAX-AMT                 00067000
067100             ADD +1 TO WS-AUTH-INPUT-COUNT                       00067100
067200         END-IF                                                   00067200
067300     END-IF.                                                      00067300
067400 620-EXIT.                                                       00067400
067500     EXIT.                                                       00067500
068000****************************************************************** 00068000
068100 630-PRINT-TAX-DECL.                                              00068100
068200     MOVE 'OUTPUT TAX AMOUNT' TO TD-LABEL.                       00068200
068300     MOVE WS-OUTPUT-TAX-AMT  TO TD-AMOUNT.                       00068300
068400     MOVE WS-OUTPUT-INV-COUNT TO TD-COUNT.                       00068400
068500     WRITE TAXD-LINE FROM WS-TAXD-DETAIL AFTER ADVANCING 1 LINE.  00068500
068600     MOVE 'INPUT TAX AMOUNT'  TO TD-LABEL.                       00068600
068700     MOVE WS-INPUT-TAX-AMT   TO TD-AMOUNT.                       00068700
068800     MOVE WS-AUTH-INPUT-COUNT TO TD-COUNT.                       00068800
068900     WRITE TAXD-LINE FROM WS-TAXD-DETAIL AFTER ADVANCING 1 LINE.  00068900
069000     MOVE 'PAYABLE TAX AMOUNT' TO TD-LABEL.                      00069000
069100     MOVE WS-PAYABLE-TAX-AMT TO TD-AMOUNT.                       00069100
069200     MOVE 0                  TO TD-COUNT.                        00069200
069300     WRITE TAXD-LINE FROM WS-TAXD-DETAIL AFTER ADVANCING 1 LINE.  00069300
069400     MOVE 'OUTPUT AMOUNT'      TO TD-LABEL.                      00069400
069500     MOVE WS-OUTPUT-AMT      TO TD-AMOUNT.                       00069500
069600     MOVE WS-INPUT-INV-COUNT TO TD-COUNT.                        00069600
069700     WRITE TAXD-LINE FROM WS-TAXD-DETAIL AFTER ADVANCING 1 LINE.  00069700
069800     MOVE 'INPUT AMOUNT'       TO TD-LABEL.                      00069800
069900     MOVE WS-INPUT-AMT       TO TD-AMOUNT.                       00069900
070000     MOVE WS-INPUT-INV-COUNT TO TD-COUNT.                        00070000
070100     WRITE TAXD-LINE FROM WS-TAXD-DETAIL AFTER ADVANCING 1 LINE.  00070100
070200 630-EXIT.                                                       00070200
070300     EXIT.                                                       00070300
071000****************************************************************** 00071000
071100* 700-CUSTOMER-INVOICE-STATS  -  PER CUSTOMER, ALL STATUSES OF    00071100
071200*                                OUTPUT INVOICES INCLUDED - NOT   00071200
071300*                                LIMITED TO ISSUED, UNLIKE THE    00071300
071400*                                TAX DECLARATION ABOVE. THIS IS   00071400
071500*                                DELIBERATE - SEE TKT IS-00-144.  00071500
071600****************************************************************** 00071600
071700 700-CUSTOMER-INVOICE-STATS.                                      00071700
071710     DISPLAY 'INVCPROC: CUSTOMER INVOICE STATS FOR CUSTOMER '     00071710
071720             II-CUSTOMER-ID-X.                                    00071720
071800     MOVE 0 TO WS-CS-TOTAL-AMT WS-CS-TAX-AMT WS-CS-INV-COUNT.     00071800
071900     CLOSE INVC-FILE.                                             00071900
072000     OPEN INPUT INVC-FILE.                                       00072000
072100     MOVE 'N' TO WS-REWIND-EOF-SW.                               00072100
072200     PERFORM 720-SCAN-FOR-CUSTOMER THRU 720-EXIT                 00072200
072300             UNTIL WS-REWIND-AT-EOF.                              00072300
072400     CLOSE INVC-FILE.                                             00072400
072500     OPEN EXTEND INVC-FILE.                                       00072500
072600     COMPUTE WS-CS-AMT-WITH-TAX =                                00072600
072700             WS-CS-TOTAL-AMT + WS-CS-TAX-AMT.                     00072700
072800     MOVE II-CUSTOMER-ID     TO CS-CUSTOMER-ID.                  00072800
072900     MOVE WS-CS-TOTAL-AMT    TO CS-TOTAL-AMT.                    00072900
073000     MOVE WS-CS-TAX-AMT      TO CS-TAX-AMT.                      00073000
073100     MOVE WS-CS-AMT-WITH-TAX TO CS-AMT-WITH-TAX.                 00073100
073200     MOVE WS-CS-INV-COUNT    TO CS-INV-COUNT.                    00073200
073300     WRITE CUSTAT-LINE FROM WS-CUSTAT-DETAIL                     00073300
073400             AFTER ADVANCING 1 LINE.                              00073400
073500 700-STAT-EXIT.                                                  00073500
073600     EXIT.                                                       00073600
074000****************************************************************** 00074000
074100 720-SCAN-FOR-CUSTOMER.                                           00074100
074200     READ INVC-FILE                                               00074200
074300         AT END                                                    00074300
074400             MOVE 'Y' TO WS-REWIND-EOF-SW                        00074400
074500     END-READ.                                                   00074500
074600     IF WS-REWIND-AT-EOF                                          00074600
074700         GO TO 720-EXIT                                          00074700
074800     END-IF.                                                      00074800
074810     IF NOT INV-IS-OUTPUT                                         00074810
074820         GO TO 720-EXIT                                          00074820
074830     END-IF.                                                      00074830
074835     MOVE INV-ORDER-ID TO WS-LOOKUP-ORDER-ID.                     00074835
074840     PERFORM 210-SCAN-ORDH-FOR-ORDER THRU 210-EXIT.               00074840
074850     IF NOT WS-FOUND OR ORD-CUSTOMER-ID NOT = II-CUSTOMER-ID       00074850
074860         GO TO 720-EXIT                                          00074860
074870     END-IF.                                                      00074870
074900     ADD INV-TOTAL-AMT TO WS-CS-TOTAL-AMT.                        00074900
075000     ADD INV-TAX-AMT   TO WS-CS-TAX-AMT.                         00075000
075100     ADD +1 TO WS-CS-INV-COUNT.                                   00075100
075400 720-EXIT.                                                       00075400
075500     EXIT.                                                       00075500
076000****************************************************************** 00076000
076100 800-OPEN-FILES.                                                  00076100
076200     OPEN INPUT  INVCIN-FILE.                                     00076200
076300     OPEN EXTEND ORDH-FILE.                                      00076300
076310     OPEN EXTEND ORDI-FILE.                                       00076310
076320     OPEN INPUT  PROD-MASTR.                                     00076320
076400     OPEN EXTEND PURC-FILE.                                      00076400
076500     OPEN EXTEND INVC-FILE.                                      00076500
076600     OPEN OUTPUT TAXD-RPT.                                       00076600
076700     OPEN OUTPUT CUSTAT-RPT.                                     00076700
076800     IF WS-INVCIN-STATUS NOT = '00'                              00076800
076900         DISPLAY 'INVCPROC: ERROR OPENING INVCIN-FILE RC='       00076900
077000                 WS-INVCIN-STATUS                                 00077000
077100     END-IF.                                                      00077100
077200 800-EXIT.                                                       00077200
077300     EXIT.                                                       00077300
078000****************************************************************** 00078000
078100 710-READ-INVCIN.                                                 00078100
078200     READ INVCIN-FILE                                             00078200
078300         AT END                                                    00078300
078400             MOVE 'Y' TO WS-EOF-SW                                00078400
078500     END-READ.                                                   00078500
078600 710-EXIT.                                                       00078600
078700     EXIT.                                                       00078700
079000****************************************************************** 00079000
079100 790-CLOSE-FILES.                                                 00079100
079200     CLOSE INVCIN-FILE ORDH-FILE ORDI-FILE PROD-MASTR             00079200
079250           PURC-FILE INVC-FILE TAXD-RPT CUSTAT-RPT.                00079250
079400 790-EXIT.                                                       00079400
079500     EXIT.                                                       00079500
079600******************************************************************
