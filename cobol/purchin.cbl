000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF YANTAI SUPERINVENTORY CO.      * 00000200
000300* ALL RIGHTS RESERVED                                            * 00000300
000400****************************************************************** 00000400
000500* PROGRAM:  PURCHIN                                                00000500
000600*                                                                  00000600
000700* AUTHOR :  R. E. SHAUGHN                                          00000700
000800*                                                                  00000800
000900* PURCHASE INTAKE.  WRITES EACH PURCHASE RECORD PRESENTED ON THE   00000900
001000* PURCHASE TRANSACTION FILE TO THE PURCHASE LEDGER.  WHEN A        00001000
001100* PURCHASE IS WRITTEN AS, OR EXPLICITLY MARKED, COMPLETED, CALLS   00001100
001200* INVPOST TO POST THE INBOUND INVENTORY TRANSACTION AT PURCHASE    00001200
001300* UNIT COST.                                                      00001300
001400****************************************************************** 00001400
001500*                                                                  00001500
001600* MAINTENANCE HISTORY -                                            00001600
001700*   05/03/88  RESH    ORIGINAL PROGRAM.                           00001700
001800*   09/30/89  RESH    WIRED UP THE CALL TO INVPOST ON COMPLETION  00001800
001900*                     SO INBOUND STOCK POSTS WITHOUT A SEPARATE   00001900
002000*                     OVERNIGHT JOB STEP, TKT WH-89-041.           00002000
002100*   04/11/94  MBO     ADDED THE STAND-ALONE COMPLETE-PURCHASE      00002100
002200*                     TRANSACTION TYPE ('CP') SO A PENDING         00002200
002300*                     PURCHASE CAN BE COMPLETED WITHOUT RE-ENTRY,  00002300
002400*                     TKT AP-94-017.                              00002400
002500*   02/25/99  JPC     Y2K - PUR-DATE REVIEW, NO CHANGE NEEDED -   00002500
002600*                     FIELD WAS ALREADY CCYYMMDD. CR-99-0061.     00002600
002650*   06/03/03  JPC     ADDED PI-PUR-ID-X, PI-PUR-DATE-X AND PI-PUR- 00002650
002660*                     SUPPLIER-ID-X AND A PURCHASE-RECEIVED TRACE  00002660
002670*                     LINE OFF THEM.  DROPPED WS-CURRENT-PURCHASE 00002670
002680*                     - NEVER GOT WIRED IN.  TKT IS-03-044.        00002680
002700*                                                                  00002700
002800****************************************************************** 00002800
003000 IDENTIFICATION DIVISION.                                          00003000
003100 PROGRAM-ID.    PURCHIN.                                           00003100
003200 AUTHOR.        R. E. SHAUGHN.                                     00003200
003300 INSTALLATION.  YANTAI SUPERINVENTORY CO. - DATA PROCESSING.       00003300
003400 DATE-WRITTEN.  05/03/88.                                          00003400
003500 DATE-COMPILED.                                                    00003500
003600 SECURITY.      COMPANY CONFIDENTIAL.                              00003600
003700****************************************************************** 00003700
003800 ENVIRONMENT DIVISION.                                             00003800
003900 CONFIGURATION SECTION.                                            00003900
004000 SOURCE-COMPUTER. IBM-370.                                         00004000
004100 OBJECT-COMPUTER. IBM-370.                                         00004100
004200 SPECIAL-NAMES.                                                    00004200
004300     C01 IS TOP-OF-FORM                                            00004300
004400     UPSI-0 IS PURCHIN-TEST-RUN-SW.                                00004400
004500 INPUT-OUTPUT SECTION.                                             00004500
004600 FILE-CONTROL.                                                     00004600
004700     SELECT PURIN-FILE   ASSIGN TO PURINPUT                        00004700
004800         ORGANIZATION IS SEQUENTIAL                                00004800
004900         FILE STATUS IS WS-PURIN-STAT.                             00004900
005000                                                                   00005000
005100     SELECT PURC-FILE    ASSIGN TO PURCFILE                        00005100
005200         ORGANIZATION IS SEQUENTIAL                                00005200
005300         FILE STATUS IS WS-PURCFILE-STAT.                          00005300
005400****************************************************************** 00005400
006000 DATA DIVISION.                                                    00006000
006100 FILE SECTION.                                                     00006100
006200 FD  PURIN-FILE                                                    00006200
006300     RECORDING MODE IS F.                                          00006300
006400 01  PURIN-REC.                                                    00006400
006500     05  PI-TRAN-CODE         PIC X(02).                          00006500
006600         88  PI-IS-NEW-PURCHASE   VALUE 'NP'.                     00006600
006700         88  PI-IS-COMPLETE       VALUE 'CP'.                     00006700
006800     05  PI-PUR-ID            PIC 9(06).                          00006800
006810     05  PI-PUR-ID-X REDEFINES PI-PUR-ID PIC X(06).                00006810
006900     05  PI-PUR-DATE          PIC 9(08).                          00006900
006950     05  PI-PUR-DATE-X REDEFINES PI-PUR-DATE.                     00006950
006960         10  PI-PUR-DATE-CCYY PIC 9(04).                          00006960
006970         10  PI-PUR-DATE-MM   PIC 9(02).                          00006970
006980         10  PI-PUR-DATE-DD   PIC 9(02).                          00006980
007000     05  PI-PUR-PROD-ID       PIC 9(06).                          00007000
007100     05  PI-PUR-SUPPLIER-ID   PIC 9(06).                          00007100
007110     05  PI-PUR-SUPPLIER-ID-X REDEFINES PI-PUR-SUPPLIER-ID         00007110
007120         PIC X(06).                                                00007120
007200     05  PI-PUR-QTY           PIC S9(7)V999 COMP-3.               00007200
007300     05  PI-PUR-UNIT-PRICE    PIC S9(9)V99  COMP-3.               00007300
007400     05  PI-PUR-STATUS        PIC X(09).                          00007400
007500     05  FILLER               PIC X(33).                          00007500
007600                                                                   00007600
007700 FD  PURC-FILE                                                     00007700
007800     RECORDING MODE IS F.                                          00007800
007900 COPY PURCCPY.                                                     00007900
008000****************************************************************** 00008000
009000 WORKING-STORAGE SECTION.                                          00009000
009100****************************************************************** 00009100
009200 01  WS-FILE-STATUSES.                                             00009200
009300     05  WS-PURIN-STAT           PIC X(02) VALUE SPACES.          00009300
009400     05  WS-PURCFILE-STAT        PIC X(02) VALUE SPACES.          00009400
009410     05  FILLER                PIC X(01).                 00009410
009500 01  WS-SWITCHES.                                                  00009500
009600     05  WS-EOF-SW               PIC X(01) VALUE 'N'.             00009600
009700         88  WS-AT-EOF                 VALUE 'Y'.                  00009700
009710     05  FILLER                PIC X(01).                 00009710
009800 01  WS-COUNTERS.                                                  00009800
009900     05  WS-PURC-RRN             PIC S9(8)     COMP VALUE 0.      00009900
010000     05  WS-PURCH-READ           PIC S9(7)     COMP-3 VALUE 0.    00010000
010100     05  WS-PURCH-COMPLETED      PIC S9(7)     COMP-3 VALUE 0.    00010100
010110     05  FILLER                PIC X(01).                 00010110
010600 01  WS-REF-ID.                                                    00010600
010700     05  WS-REF-PUR-ID           PIC 9(06).                       00010700
010800     05  FILLER                  PIC X(30).                       00010800
010900****************************************************************** 00010900
011000 LINKAGE SECTION.                                                  00011000
011100 01  INVPOST-PARMS.                                                00011100
011200     05  IP-FUNCTION             PIC X(05).                        00011200
011300     05  IP-PROD-ID              PIC 9(06).                        00011300
011400     05  IP-TXN-DATE             PIC 9(08).                        00011400
011500     05  IP-QTY                  PIC S9(7)V999 COMP-3.             00011500
011600     05  IP-UNIT-PRICE           PIC S9(9)V99  COMP-3.             00011600
011700     05  IP-COST-UNIT-PRICE      PIC S9(9)V99  COMP-3.             00011700
011800     05  IP-REF-ID               PIC X(36).                        00011800
011900     05  IP-RETURN-CODE          PIC S9(4)     COMP.               00011900
011910     05  FILLER                PIC X(01).                 00011910
012000****************************************************************** 00012000
013000 PROCEDURE DIVISION.                                               00013000
013100****************************************************************** 00013100
013200 000-MAIN.                                                         00013200
013300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00013300
013400     MOVE 'OPEN ' TO IP-FUNCTION.                                 00013400
013500     CALL 'INVPOST' USING INVPOST-PARMS.                          00013500
013600     PERFORM 100-PROCESS-PURCHASES THRU 100-EXIT                  00013600
013700             UNTIL WS-AT-EOF.                                     00013700
013800     MOVE 'CLOSE' TO IP-FUNCTION.                                 00013800
013900     CALL 'INVPOST' USING INVPOST-PARMS.                          00013900
014000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00014000
014100     DISPLAY 'PURCHIN: PURCHASES READ      = ' WS-PURCH-READ.      00014100
014200     DISPLAY 'PURCHIN: PURCHASES COMPLETED  = ' WS-PURCH-COMPLETED.00014200
014300     GOBACK.                                                       00014300
014400 000-EXIT.                                                        00014400
014500     EXIT.                                                       00014500
015000****************************************************************** 00015000
015100 100-PROCESS-PURCHASES.                                            00015100
015200     PERFORM 710-READ-PURIN THRU 710-EXIT.                        00015200
015300     IF WS-AT-EOF                                                 00015300
015400         GO TO 100-EXIT                                           00015400
015500     END-IF.                                                      00015500
015600     ADD +1 TO WS-PURCH-READ.                                     00015600
015700     EVALUATE TRUE                                                00015700
015800         WHEN PI-IS-NEW-PURCHASE                                  00015800
015900             PERFORM 200-WRITE-PURCHASE THRU 200-EXIT             00015900
016000         WHEN PI-IS-COMPLETE                                      00016000
016100             PERFORM 300-COMPLETE-PURCHASE THRU 300-EXIT          00016100
016200         WHEN OTHER                                                00016200
016300             DISPLAY 'PURCHIN: BAD TRAN CODE ' PI-TRAN-CODE        00016300
016400                     ' FOR PURCHASE ' PI-PUR-ID-X                 00016400
016500     END-EVALUATE.                                                00016500
016600 100-EXIT.                                                        00016600
016700     EXIT.                                                       00016700
017000****************************************************************** 00017000
017100* 200-WRITE-PURCHASE  -  WRITES THE ORDER, AND POSTS STOCK TOO     00017100
017200*                        WHEN PI-PUR-STATUS ARRIVES ALREADY        00017200
017210*                        COMPLETED                                 00017210
017300****************************************************************** 00017300
017400 200-WRITE-PURCHASE.                                               00017400
017450     DISPLAY 'PURCHIN: PURCHASE ' PI-PUR-ID-X ' DATED '           00017450
017460             PI-PUR-DATE-MM '/' PI-PUR-DATE-DD '/' PI-PUR-DATE-CCYY00017460
017470             ' FROM SUPPLIER ' PI-PUR-SUPPLIER-ID-X.               00017470
017500     MOVE SPACES TO PURCHASE-REC.                                 00017500
017600     MOVE PI-PUR-ID            TO PUR-ID.                        00017600
017700     MOVE PI-PUR-DATE          TO PUR-DATE.                       00017700
017800     MOVE PI-PUR-PROD-ID       TO PUR-PROD-ID.                    00017800
017900     MOVE PI-PUR-SUPPLIER-ID   TO PUR-SUPPLIER-ID.                00017900
018000     MOVE PI-PUR-QTY           TO PUR-QTY.                        00018000
018100     MOVE PI-PUR-UNIT-PRICE    TO PUR-UNIT-PRICE.                 00018100
018200     COMPUTE PUR-TOTAL-AMT ROUNDED = PI-PUR-QTY * PI-PUR-UNIT-PRICE00018200
018300             .                                                    00018300
018400     IF PI-PUR-STATUS = SPACES                                    00018400
018500         SET PUR-IS-PENDING TO TRUE                              00018500
018600     ELSE                                                         00018600
018700         MOVE PI-PUR-STATUS TO PUR-STATUS                        00018700
018800     END-IF.                                                      00018800
018900     ADD +1 TO WS-PURC-RRN.                                       00018900
019000     WRITE PURCHASE-REC.                                          00019000
019100     IF WS-PURCFILE-STAT NOT = '00'                               00019100
019200         DISPLAY 'PURCHIN: ERROR WRITING PURC-FILE RC='           00019200
019300                 WS-PURCFILE-STAT                                 00019300
019400     END-IF.                                                      00019400
019500     IF PUR-IS-COMPLETED                                          00019500
019600         PERFORM 310-POST-INBOUND THRU 310-EXIT                   00019600
019700     END-IF.                                                      00019700
019800 200-EXIT.                                                        00019800
019900     EXIT.                                                       00019900
020000****************************************************************** 00020000
020100* 300-COMPLETE-PURCHASE  -  STAND-ALONE COMPLETE-PURCHASE ACTION,  00020100
020200*                           PENDING -> COMPLETED ONLY              00020200
020300****************************************************************** 00020300
020400 300-COMPLETE-PURCHASE.                                            00020400
020500*    THIS PASS HOLDS ONLY WHAT ARRIVED ON THE TRANSACTION - THE   00020500
020600*    ORIGINAL PURCHASE ROW ON PURC-FILE IS SEQUENTIAL AND IS NOT  00020600
020700*    RANDOM-ACCESSED HERE, SO THE COMPLETE TRANSACTION MUST       00020700
020800*    CARRY THE FULL PURCHASE DATA, NOT JUST THE ID.               00020800
021000     IF PI-PUR-STATUS = 'COMPLETED'                               00021000
021100         DISPLAY 'PURCHIN: PURCHASE ' PI-PUR-ID                  00021100
021200                 ' ALREADY COMPLETED - REJECTED'                  00021200
021300         GO TO 300-EXIT                                           00021300
021400     END-IF.                                                      00021400
021500     MOVE SPACES TO PURCHASE-REC.                                 00021500
021600     MOVE PI-PUR-ID            TO PUR-ID.                        00021600
021700     MOVE PI-PUR-DATE          TO PUR-DATE.                       00021700
021800     MOVE PI-PUR-PROD-ID       TO PUR-PROD-ID.                    00021800
021900     MOVE PI-PUR-SUPPLIER-ID   TO PUR-SUPPLIER-ID.                00021900
022000     MOVE PI-PUR-QTY           TO PUR-QTY.                        00022000
022100     MOVE PI-PUR-UNIT-PRICE    TO PUR-UNIT-PRICE.                 00022100
022200     COMPUTE PUR-TOTAL-AMT ROUNDED = PI-PUR-QTY * PI-PUR-UNIT-PRICE00022200
022300             .                                                    00022300
022400     SET PUR-IS-COMPLETED TO TRUE.                                00022400
022500     ADD +1 TO WS-PURC-RRN.                                       00022500
022600     WRITE PURCHASE-REC.                                          00022600
022700     PERFORM 310-POST-INBOUND THRU 310-EXIT.                     00022700
022800     ADD +1 TO WS-PURCH-COMPLETED.                                00022800
022900 300-EXIT.                                                       00022900
023000     EXIT.                                                       00023000
024000****************************************************************** 00024000
024100* 310-POST-INBOUND  -  CALL INVPOST, TAGGED WITH THE PURCHASE ID  00024100
024200****************************************************************** 00024200
024300 310-POST-INBOUND.                                                00024300
024400     MOVE 'INBND'       TO IP-FUNCTION.                          00024400
024500     MOVE PUR-PROD-ID   TO IP-PROD-ID.                           00024500
024600     MOVE PUR-DATE      TO IP-TXN-DATE.                          00024600
024700     MOVE PUR-QTY       TO IP-QTY.                               00024700
024800     MOVE PUR-UNIT-PRICE TO IP-UNIT-PRICE.                       00024800
024900     MOVE SPACES        TO IP-REF-ID.                            00024900
025000     MOVE PUR-ID        TO WS-REF-PUR-ID.                        00025000
025100     MOVE WS-REF-ID     TO IP-REF-ID.                            00025100
025200     CALL 'INVPOST' USING INVPOST-PARMS.                         00025200
025300     IF IP-RETURN-CODE NOT = 0                                    00025300
025400         DISPLAY 'PURCHIN: INVPOST RETURN CODE ' IP-RETURN-CODE   00025400
025500                 ' FOR PURCHASE ' PUR-ID                         00025500
025600     END-IF.                                                      00025600
025700 310-EXIT.                                                       00025700
025800     EXIT.                                                       00025800
026000****************************************************************** 00026000
026100 700-OPEN-FILES.                                                  00026100
026200     OPEN INPUT PURIN-FILE.                                       00026200
026300     OPEN OUTPUT PURC-FILE.                                       00026300
026400     IF WS-PURIN-STAT NOT = '00'                                 00026400
026500         DISPLAY 'PURCHIN: ERROR OPENING PURIN-FILE RC='          00026500
026600                 WS-PURIN-STAT                                    00026600
026700     END-IF.                                                      00026700
026800 700-EXIT.                                                       00026800
026900     EXIT.                                                       00026900
027000****************************************************************** 00027000
027100 710-READ-PURIN.                                                  00027100
027200     READ PURIN-FILE                                              00027200
027300         AT END                                                    00027300
027400             MOVE 'Y' TO WS-EOF-SW                                00027400
027500     END-READ.                                                   00027500
027600 710-EXIT.                                                       00027600
027700     EXIT.                                                       00027700
028000****************************************************************** 00028000
028100 790-CLOSE-FILES.                                                 00028100
028200     CLOSE PURIN-FILE PURC-FILE.                                  00028200
028300 790-EXIT.                                                       00028300
028400     EXIT.                                                       00028400
028500******************************************************************
