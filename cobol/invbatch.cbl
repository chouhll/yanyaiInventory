000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF YANTAI SUPERINVENTORY CO.      * 00000200
000300* ALL RIGHTS RESERVED                                            * 00000300
000400****************************************************************** 00000400
000500* PROGRAM:  INVBATCH                                               00000500
000600*                                                                  00000600
000700* AUTHOR :  M. B. OSEI                                             00000700
000800*                                                                  00000800
000900* MODULE NAME  =  INVBATCH                                         00000900
001000* DESCRIPTIVE NAME =  FIFO LOT/BATCH ISSUANCE PROCESSING           00001000
001100* FUNCTION     =  MAINTAINS THE INVENTORY-BATCH-FILE.  ON RECEIPT  00001100
001200*                 A NEW BATCH IS ASSIGNED THE NEXT SEQUENCE NUMBER 00001200
001300*                 FOR THAT DAY.  ON ISSUE THE OLDEST NON-EXPIRED   00001300
001400*                 AVAILABLE/LOCKED BATCH IS CONSUMED FIRST (FIFO)  00001400
001500*                 UNTIL THE REQUESTED QUANTITY IS SATISFIED OR THE 00001500
001600*                 FILE IS EXHAUSTED.  RUN STANDALONE AS A DAILY    00001600
001700*                 EXPIRED-BATCH SWEEP, OR CALLED BY PURCHIN/       00001700
001800*                 ORDSHIP FOR A SINGLE CREATE/DEDUCT.              00001800
001900*                                                                  00001900
002000* LK-FUNCTION CONTROLS A CALL:                                     00002000
002100*    'CREAT' - CREATE A BATCH                                      00002100
002200*    'FIFOD' - DEDUCT QTY FIFO ACROSS BATCHES                      00002200
002300*    'SWEEP' - RUN THE EXPIRED-BATCH SWEEP OVER THE WHOLE FILE -   00002300
002400*              USED STANDALONE, NOT LINKED.                       00002400
002410*    'DELET' - DELETE A FULLY-CONSUMED LOT BY BAT-NUMBER - REJECTS 00002410
002420*              IF ANY QUANTITY REMAINS ON THE LOT.                 00002420
002500****************************************************************** 00002500
002600*                                                                  00002600
002700* MAINTENANCE HISTORY -                                            00002700
002800*   03/19/95  MBO     ORIGINAL PROGRAM - BATCH CREATE/DEDUCT ONLY, 00002800
002900*                     WRITTEN FOR THE PERISHABLES WAREHOUSE PILOT. 00002900
003000*   11/02/95  MBO     ADDED THE SWEEP FUNCTION SO EXPIRED LOTS GET 00003000
003100*                     FLAGGED EVEN WHEN NO ISSUE TOUCHES THEM.     00003100
003200*   06/14/97  LKT     BATCH NUMBER GENERATION REWRITTEN TO SCAN    00003200
003300*                     THE DAY'S PREFIX FOR THE NEXT FREE SEQUENCE  00003300
003400*                     RATHER THAN A SINGLE COUNTER, TKT WH-97-061  00003400
003500*                     (MULTI-SHIFT RECEIVING CAUSED DUPLICATES).   00003500
003600*   02/25/99  JPC     Y2K - ALL DATE COMPARISONS NOW CCYYMMDD,     00003600
003700*                     BAT-EXPIRATION-DATE OF ZERO MEANS NO EXPIRY. 00003700
003800*                     CR-99-0061.                                  00003800
003900*   08/09/03  DWS     REMAINING-TO-DEDUCT NO LONGER ROLLED BACK ON 00003900
004000*                     A FAILED DEDUCTION - MATCHES THE WAY THE     00004000
004100*                     WAREHOUSE FLOOR SYSTEM HAS ALWAYS BEHAVED,   00004100
004200*                     TKT WH-03-140.                               00004200
004210*   11/21/03  JPC     ADDED LK-FUNCTION='DELET' SO WAREHOUSE CAN   00004210
004220*                     PURGE A FULLY-CONSUMED LOT FROM BATC-FILE;   00004220
004230*                     REJECTS THE DELETE WHILE BAT-REMAINING-QTY   00004230
004240*                     IS STILL ABOVE ZERO, TKT WH-03-198.          00004240
004250*   03/19/04  LKT     DROPPED WS-BATCH-KEY-X - NEVER PICKED UP A   00004250
004260*                     CALL SITE.  ADDED A LOT-RECEIVED TRACE LINE 00004260
004270*                     OFF BAT-INBOUND-DATE-X AND AN EXPIRED-LOT    00004270
004280*                     TRACE LINE OFF BAT-EXPIRATION-DATE-X SO THE  00004280
004290*                     NIGHT OPERATOR CAN SEE WHAT HAPPENED WITHOUT 00004290
004295*                     A DUMP, TKT IS-04-011.                       00004295
004310*   08/10/06  DWS     CREATE-BATCH, THE FIFO DEDUCT SKIP CHECKS,    00004310
004320*                     THE DEPLETED-FLIP ON DRAWDOWN, AND THE       00004320
004330*                     EXPIRY SWEEP WERE ALL TESTING/SETTING 88-     00004330
004340*                     LEVELS THAT DO NOT EXIST ON BAT-STATUS        00004340
004350*                     (BAT-IS-AVAILABLE/-DEPLETED/-EXPIRED) -       00004350
004360*                     BAT-STATUS NEVER ACTUALLY FLIPPED.            00004360
004370*                     CORRECTED TO THE REAL CONDITION-NAMES -       00004370
004380*                     BAT-AVAILABLE, BAT-DEPLETED, BAT-EXPIRED -    00004380
004390*                     TKT IS-06-084.                               00004390
004395*                                                                  00004395
004400****************************************************************** 00004400
005000 IDENTIFICATION DIVISION.                                          00005000
005100 PROGRAM-ID.    INVBATCH.                                          00005100
005200 AUTHOR.        M. B. OSEI.                                        00005200
005300 INSTALLATION.  YANTAI SUPERINVENTORY CO. - DATA PROCESSING.       00005300
005400 DATE-WRITTEN.  03/19/95.                                          00005400
005500 DATE-COMPILED.                                                    00005500
005600 SECURITY.      COMPANY CONFIDENTIAL.                              00005600
005700****************************************************************** 00005700
005800 ENVIRONMENT DIVISION.                                             00005800
005900 CONFIGURATION SECTION.                                            00005900
006000 SOURCE-COMPUTER. IBM-370.                                         00006000
006100 OBJECT-COMPUTER. IBM-370.                                         00006100
006200 SPECIAL-NAMES.                                                    00006200
006300     C01 IS TOP-OF-FORM                                            00006300
006400     UPSI-0 IS INVBATCH-TEST-RUN-SW.                               00006400
006500 INPUT-OUTPUT SECTION.                                             00006500
006600 FILE-CONTROL.                                                     00006600
006700     SELECT BATC-FILE   ASSIGN TO BATCFILE                         00006700
006800         ORGANIZATION IS RELATIVE                                  00006800
006900         ACCESS MODE IS DYNAMIC                                    00006900
007000         RELATIVE KEY IS WS-BATCH-RRN                              00007000
007100         FILE STATUS IS WS-BATCFILE-STAT.                          00007100
007200****************************************************************** 00007200
007300 DATA DIVISION.                                                    00007300
007400 FILE SECTION.                                                     00007400
007500 FD  BATC-FILE                                                     00007500
007600     RECORDING MODE IS F.                                         00007600
007700 COPY BATCCPY.                                                    00007700
007800****************************************************************** 00007800
008000 WORKING-STORAGE SECTION.                                          00008000
008100****************************************************************** 00008100
008200 01  WS-FILE-STATUSES.                                             00008200
008300     05  WS-BATCFILE-STAT        PIC X(02) VALUE SPACES.          00008300
008310     05  FILLER                PIC X(01).                 00008310
008400 01  WS-SWITCHES.                                                  00008400
008500     05  WS-EOF-SW               PIC X(01) VALUE 'N'.             00008500
008600         88  WS-AT-EOF                 VALUE 'Y'.                  00008600
008700     05  WS-FOUND-SEQ-SW         PIC X(01) VALUE 'N'.             00008700
008800         88  WS-SEQ-TAKEN              VALUE 'Y'.                  00008800
008801     05  WS-FOUND-BATCH-SW       PIC X(01) VALUE 'N'.             00008801
008802         88  WS-BATCH-FOUND            VALUE 'Y'.                  00008802
008810     05  FILLER                PIC X(01).                 00008810
008900 01  WS-COUNTERS.                                                  00008900
009000     05  WS-BATCH-RRN            PIC S9(8)     COMP.              00009000
009100     05  WS-HIGH-RRN             PIC S9(8)     COMP VALUE 0.      00009100
009200     05  WS-NEXT-SEQ             PIC S9(4)     COMP VALUE 0.      00009200
009300     05  WS-TRY-SEQ              PIC S9(4)     COMP.              00009300
009400     05  WS-DEDUCT-REMAINING     PIC S9(7)V999 COMP-3.            00009400
009500     05  WS-TAKE-AMT             PIC S9(7)V999 COMP-3.            00009500
009510     05  FILLER                PIC X(01).                 00009510
009600 01  WS-WORK-FIELDS.                                               00009600
009700     05  WS-TODAY-PREFIX         PIC X(14).                       00009700
009800     05  WS-SEQ-DISPLAY          PIC 9(04).                       00009800
010100****************************************************************** 00010100
011000 LINKAGE SECTION.                                                  00011000
011100 01  LK-PARAMETERS.                                                00011100
011200     05  LK-FUNCTION             PIC X(05).                        00011200
011300     05  LK-PROD-ID              PIC 9(06).                       00011300
011400     05  LK-TODAY                PIC 9(08).                       00011400
011500     05  LK-TODAY-X REDEFINES LK-TODAY.                           00011500
011600         10  LK-TODAY-CCYY       PIC 9(04).                       00011600
011700         10  LK-TODAY-MM         PIC 9(02).                       00011700
011800         10  LK-TODAY-DD         PIC 9(02).                       00011800
011900     05  LK-EXPIRATION-DATE      PIC 9(08).                       00011900
012000     05  LK-INITIAL-QTY          PIC S9(7)V999 COMP-3.            00012000
012100     05  LK-UNIT-COST            PIC S9(9)V99  COMP-3.            00012100
012200     05  LK-DEDUCT-QTY           PIC S9(7)V999 COMP-3.            00012200
012300     05  LK-BATCH-NUMBER         PIC X(20).                       00012300
012400     05  LK-RETURN-CODE          PIC S9(4)     COMP.              00012400
012500         88  LK-BATCH-OK               VALUE +0.                  00012500
012600         88  LK-BAD-QUANTITY           VALUE +4.                  00012600
012700         88  LK-INSUFFICIENT-STOCK     VALUE +8.                  00012700
012800         88  LK-FILE-ERROR             VALUE +12.                 00012800
012801         88  LK-DELETE-BLOCKED         VALUE +16.                 00012801
012810     05  FILLER                PIC X(01).                 00012810
012900****************************************************************** 00012900
013000 PROCEDURE DIVISION USING LK-PARAMETERS.                           00013000
013100****************************************************************** 00013100
013200 000-MAIN.                                                         00013200
013300     SET LK-BATCH-OK TO TRUE.                                      00013300
013400     OPEN I-O BATC-FILE.                                           00013400
013500     IF WS-BATCFILE-STAT NOT = '00' AND WS-BATCFILE-STAT NOT = '05'00013500
013600         DISPLAY 'INVBATCH: ERROR OPENING BATC-FILE RC='           00013600
013700                 WS-BATCFILE-STAT                                  00013700
013800         SET LK-FILE-ERROR TO TRUE                                 00013800
013900         GO TO 000-CLOSE                                           00013900
014000     END-IF.                                                       00014000
014100     EVALUATE LK-FUNCTION                                          00014100
014200         WHEN 'CREAT'                                              00014200
014300             PERFORM 200-CREATE-BATCH THRU 200-EXIT                00014300
014400         WHEN 'FIFOD'                                              00014400
014500             PERFORM 300-DEDUCT-FIFO-QTY THRU 300-EXIT             00014500
014600         WHEN 'SWEEP'                                              00014600
014700             PERFORM 400-EXPIRE-SWEEP THRU 400-EXIT                00014700
014710         WHEN 'DELET'                                              00014710
014720             PERFORM 500-DELETE-BATCH THRU 500-EXIT                00014720
014800         WHEN OTHER                                                00014800
014900             SET LK-FILE-ERROR TO TRUE                            00014900
015000     END-EVALUATE.                                                 00015000
015100 000-CLOSE.                                                        00015100
015150     IF LK-FILE-ERROR                                              00015150
015160         DISPLAY 'INVBATCH: RETURNING WITH FILE ERROR, RC='        00015160
015170                 LK-RETURN-CODE                                    00015170
015180     END-IF.                                                       00015180
015200     CLOSE BATC-FILE.                                              00015200
015300     GOBACK.                                                       00015300
015400 000-EXIT.                                                         00015400
015500     EXIT.                                                         00015500
016000****************************************************************** 00016000
016100* 200-CREATE-BATCH  -  ASSIGN A BATCH NUMBER AND WRITE THE LOT     00016100
016200****************************************************************** 00016200
016300 200-CREATE-BATCH.                                                 00016300
016400     IF LK-INITIAL-QTY NOT > 0                                    00016400
016500         SET LK-BAD-QUANTITY TO TRUE                              00016500
016600         GO TO 200-EXIT                                           00016600
016700     END-IF.                                                      00016700
016800     PERFORM 210-ASSIGN-BATCH-NUMBER THRU 210-EXIT.               00016800
016900     MOVE SPACES TO INVENTORY-BATCH-REC.                          00016900
017000     MOVE LK-BATCH-NUMBER      TO BAT-NUMBER.                     00017000
017100     MOVE LK-PROD-ID           TO BAT-PROD-ID.                    00017100
017200     MOVE LK-TODAY             TO BAT-INBOUND-DATE.                00017200
017250     DISPLAY 'INVBATCH: LOT ' LK-BATCH-NUMBER ' RECEIVED '        00017250
017260             BAT-INB-MM '/' BAT-INB-DD '/' BAT-INB-CCYY.           00017260
017300     MOVE LK-EXPIRATION-DATE   TO BAT-EXPIRATION-DATE.             00017300
017400     MOVE LK-INITIAL-QTY       TO BAT-INITIAL-QTY.                00017400
017500     MOVE LK-INITIAL-QTY       TO BAT-REMAINING-QTY.              00017500
017600     MOVE LK-UNIT-COST         TO BAT-UNIT-COST.                  00017600
017700     SET BAT-AVAILABLE      TO TRUE.                           00017700
017800     ADD +1 TO WS-HIGH-RRN.                                        00017800
017900     MOVE WS-HIGH-RRN TO WS-BATCH-RRN.                            00017900
018000     WRITE INVENTORY-BATCH-REC                                    00018000
018100         INVALID KEY                                               00018100
018200             SET LK-FILE-ERROR TO TRUE                            00018200
018210             DISPLAY 'INVBATCH: WRITE FAILED RRN=' WS-BATCH-RRN   00018210
018220                     ' STAT=' WS-BATCFILE-STAT                    00018220
018300     END-WRITE.                                                   00018300
018400 200-EXIT.                                                        00018400
018500     EXIT.                                                        00018500
019000****************************************************************** 00019000
019100* 210-ASSIGN-BATCH-NUMBER  -  BATCH-CCYYMMDD-NNNN, NNNN = NEXT     00019100
019200*                             FREE SEQUENCE FOR TODAY'S PREFIX     00019200
019300****************************************************************** 00019300
019400 210-ASSIGN-BATCH-NUMBER.                                          00019400
019500     STRING 'BATCH-' LK-TODAY '-' DELIMITED BY SIZE               00019500
019600         INTO WS-TODAY-PREFIX.                                   00019600
019700     MOVE 0 TO WS-NEXT-SEQ.                                        00019700
019800     MOVE 1 TO WS-BATCH-RRN.                                       00019800
019900     MOVE 'N' TO WS-EOF-SW.                                        00019900
020000     PERFORM 220-SCAN-TODAY-SEQ THRU 220-EXIT                      00020000
020100             UNTIL WS-AT-EOF.                                     00020100
020200     ADD +1 TO WS-NEXT-SEQ.                                        00020200
020300     MOVE WS-NEXT-SEQ TO WS-SEQ-DISPLAY.                          00020300
020400     STRING WS-TODAY-PREFIX WS-SEQ-DISPLAY DELIMITED BY SIZE      00020400
020500         INTO LK-BATCH-NUMBER.                                    00020500
020600 210-EXIT.                                                        00020600
020700     EXIT.                                                        00020700
021000****************************************************************** 00021000
021100 220-SCAN-TODAY-SEQ.                                               00021100
021200     READ BATC-FILE NEXT RECORD                                   00021200
021300         AT END                                                    00021300
021400             MOVE 'Y' TO WS-EOF-SW                                00021400
021500     END-READ.                                                    00021500
021600     IF NOT WS-AT-EOF                                             00021600
021700         IF WS-BATCH-RRN > WS-HIGH-RRN                            00021700
021800             MOVE WS-BATCH-RRN TO WS-HIGH-RRN                     00021800
021900         END-IF                                                   00021900
022000         IF BAT-NUMBER(1:14) = WS-TODAY-PREFIX                    00022000
022100             MOVE 0 TO WS-TRY-SEQ                                 00022100
022200             MOVE BAT-NUMBER(15:4) TO WS-SEQ-DISPLAY              00022200
022300             MOVE WS-SEQ-DISPLAY TO WS-TRY-SEQ                    00022300
022400             IF WS-TRY-SEQ > WS-NEXT-SEQ                         00022400
022500                 MOVE WS-TRY-SEQ TO WS-NEXT-SEQ                  00022500
022600             END-IF                                               00022600
022700         END-IF                                                   00022700
022800     END-IF.                                                      00022800
022900 220-EXIT.                                                        00022900
023000     EXIT.                                                        00023000
024000****************************************************************** 00024000
024100* 300-DEDUCT-FIFO-QTY  -  DRAW DOWN LOTS OLDEST RECEIPT FIRST      00024100
024200****************************************************************** 00024200
024300 300-DEDUCT-FIFO-QTY.                                              00024300
024400     IF LK-DEDUCT-QTY NOT > 0                                     00024400
024500         SET LK-BAD-QUANTITY TO TRUE                              00024500
024600         GO TO 300-EXIT                                           00024600
024700     END-IF.                                                      00024700
024800     MOVE LK-DEDUCT-QTY TO WS-DEDUCT-REMAINING.                   00024800
024900     MOVE 1 TO WS-BATCH-RRN.                                      00024900
025000     MOVE 'N' TO WS-EOF-SW.                                       00025000
025100     PERFORM 310-APPLY-ONE-BATCH THRU 310-EXIT                    00025100
025200             UNTIL WS-AT-EOF OR WS-DEDUCT-REMAINING NOT > 0.      00025200
025300     IF WS-DEDUCT-REMAINING > 0                                   00025300
025400         SET LK-INSUFFICIENT-STOCK TO TRUE                       00025400
025500     END-IF.                                                      00025500
025600 300-EXIT.                                                        00025600
025700     EXIT.                                                        00025700
026000****************************************************************** 00026000
026100* 310-APPLY-ONE-BATCH  -  SCAN BATC-FILE IN RRN (RECEIPT) ORDER,   00026100
026200*                         I.E. FIFO, FOR THIS PRODUCT             00026200
026300****************************************************************** 00026300
026400 310-APPLY-ONE-BATCH.                                             00026400
026500     READ BATC-FILE NEXT RECORD                                   00026500
026600         AT END                                                    00026600
026700             MOVE 'Y' TO WS-EOF-SW                                00026700
026800     END-READ.                                                   00026800
026900     IF WS-AT-EOF                                                00026900
027000         GO TO 310-EXIT                                           00027000
027100     END-IF.                                                      00027100
027200     IF BAT-PROD-ID NOT = LK-PROD-ID                              00027200
027300         GO TO 310-EXIT                                           00027300
027400     END-IF.                                                      00027400
027500     IF BAT-DEPLETED                                           00027500
027600         GO TO 310-EXIT                                           00027600
027700     END-IF.                                                      00027700
027800     IF BAT-EXPIRATION-DATE > 0                                   00027800
027900         AND BAT-EXPIRATION-DATE < LK-TODAY                       00027900
028000         AND NOT BAT-EXPIRED                                  00028000
028100         SET BAT-EXPIRED TO TRUE                              00028100
028110         DISPLAY 'INVBATCH: BATCH ' BAT-NUMBER ' EXP DATE WAS '  00028110
028115                 BAT-EXP-MM '/' BAT-EXP-DD '/' BAT-EXP-CCYY       00028115
028118                 ' - FLAGGED AS OF ' LK-TODAY-MM '/' LK-TODAY-DD  00028118
028119                 '/' LK-TODAY-CCYY                                00028119
028200         PERFORM 320-REWRITE-BATCH THRU 320-EXIT                 00028200
028300         GO TO 310-EXIT                                           00028300
028400     END-IF.                                                      00028400
028500     IF BAT-EXPIRED                                            00028500
028600         GO TO 310-EXIT                                           00028600
028700     END-IF.                                                      00028700
028800     IF BAT-REMAINING-QTY >= WS-DEDUCT-REMAINING                  00028800
028900         SUBTRACT WS-DEDUCT-REMAINING FROM BAT-REMAINING-QTY      00028900
029000         MOVE 0 TO WS-DEDUCT-REMAINING                           00029000
029100     ELSE                                                         00029100
029200         SUBTRACT BAT-REMAINING-QTY FROM WS-DEDUCT-REMAINING     00029200
029300         MOVE 0 TO BAT-REMAINING-QTY                             00029300
029400     END-IF.                                                      00029400
029500     IF BAT-REMAINING-QTY NOT > 0                                00029500
029600         SET BAT-DEPLETED TO TRUE                             00029600
029700     END-IF.                                                      00029700
029800     PERFORM 320-REWRITE-BATCH THRU 320-EXIT.                    00029800
029900 310-EXIT.                                                        00029900
030000     EXIT.                                                        00030000
031000****************************************************************** 00031000
031100 320-REWRITE-BATCH.                                               00031100
031200     REWRITE INVENTORY-BATCH-REC                                  00031200
031300         INVALID KEY                                               00031300
031400             SET LK-FILE-ERROR TO TRUE                            00031400
031410             DISPLAY 'INVBATCH: REWRITE FAILED RRN=' WS-BATCH-RRN  00031410
031420                     ' STAT=' WS-BATCFILE-STAT                      00031420
031500     END-REWRITE.                                                 00031500
031600 320-EXIT.                                                        00031600
031700     EXIT.                                                        00031700
032000****************************************************************** 00032000
032100* 400-EXPIRE-SWEEP  -  RUN AGAINST THE WHOLE FILE, STANDALONE JOB 00032100
032200****************************************************************** 00032200
032300 400-EXPIRE-SWEEP.                                                00032300
032400     MOVE 1 TO WS-BATCH-RRN.                                      00032400
032500     MOVE 'N' TO WS-EOF-SW.                                       00032500
032600     PERFORM 410-SWEEP-ONE-BATCH THRU 410-EXIT                    00032600
032700             UNTIL WS-AT-EOF.                                     00032700
032800 400-EXIT.                                                        00032800
032900     EXIT.                                                        00032900
033000****************************************************************** 00033000
033100 410-SWEEP-ONE-BATCH.                                              00033100
033200     READ BATC-FILE NEXT RECORD                                   00033200
033300         AT END                                                    00033300
033400             MOVE 'Y' TO WS-EOF-SW                                00033400
033500     END-READ.                                                   00033500
033600     IF WS-AT-EOF                                                00033600
033700         GO TO 410-EXIT                                           00033700
033800     END-IF.                                                      00033800
033900     IF BAT-EXPIRATION-DATE > 0                                   00033900
034000         AND BAT-EXPIRATION-DATE < LK-TODAY                       00034000
034100         AND NOT BAT-EXPIRED                                  00034100
034200         SET BAT-EXPIRED TO TRUE                              00034200
034210         DISPLAY 'INVBATCH: BATCH ' BAT-NUMBER ' EXP DATE WAS '  00034210
034215                 BAT-EXP-MM '/' BAT-EXP-DD '/' BAT-EXP-CCYY       00034215
034218                 ' - FLAGGED AS OF ' LK-TODAY-MM '/' LK-TODAY-DD  00034218
034219                 '/' LK-TODAY-CCYY                                00034219
034300         PERFORM 320-REWRITE-BATCH THRU 320-EXIT                 00034300
034400     END-IF.                                                      00034400
034500 410-EXIT.                                                        00034500
034600     EXIT.                                                        00034600
034700****************************************************************** 00034700
034800* 500-DELETE-BATCH  -  REMOVE A FULLY-CONSUMED LOT FROM BATC-FILE  00034800
034900*                      BY BAT-NUMBER.  REJECTED WHILE ANY QUANTITY 00034900
035000*                      STILL REMAINS ON THE LOT.                  00035000
035100****************************************************************** 00035100
035200 500-DELETE-BATCH.                                                 00035200
035300     MOVE 1       TO WS-BATCH-RRN.                                 00035300
035400     MOVE 'N'     TO WS-EOF-SW.                                    00035400
035500     MOVE 'N'     TO WS-FOUND-BATCH-SW.                            00035500
035600     PERFORM 510-SCAN-FOR-BATCH-NUM THRU 510-EXIT                  00035600
035700             UNTIL WS-AT-EOF OR WS-BATCH-FOUND.                    00035700
035800     IF NOT WS-BATCH-FOUND                                         00035800
035900         SET LK-FILE-ERROR TO TRUE                                 00035900
036000         GO TO 500-EXIT                                            00036000
036100     END-IF.                                                       00036100
036200     IF BAT-REMAINING-QTY > 0                                      00036200
036300         SET LK-DELETE-BLOCKED TO TRUE                             00036300
036400         GO TO 500-EXIT                                            00036400
036500     END-IF.                                                       00036500
036600     DELETE BATC-FILE RECORD                                       00036600
036700         INVALID KEY                                               00036700
036800             SET LK-FILE-ERROR TO TRUE                             00036800
036810             DISPLAY 'INVBATCH: DELETE FAILED RRN=' WS-BATCH-RRN   00036810
036820                     ' STAT=' WS-BATCFILE-STAT                     00036820
036900     END-DELETE.                                                   00036900
037000 500-EXIT.                                                         00037000
037100     EXIT.                                                         00037100
037200****************************************************************** 00037200
037300* 510-SCAN-FOR-BATCH-NUM  -  LOCATE THE LOT NAMED IN LK-BATCH-      00037300
037400*                            NUMBER; WS-BATCH-RRN IS LEFT POINTING  00037400
037500*                            AT IT FOR THE SUBSEQUENT DELETE.       00037500
037600****************************************************************** 00037600
037700 510-SCAN-FOR-BATCH-NUM.                                           00037700
037800     READ BATC-FILE NEXT RECORD                                    00037800
037900         AT END                                                    00037900
038000             MOVE 'Y' TO WS-EOF-SW                                  00038000
038100     END-READ.                                                     00038100
038200     IF WS-AT-EOF                                                  00038200
038300         GO TO 510-EXIT                                            00038300
038400     END-IF.                                                       00038400
038500     IF BAT-NUMBER = LK-BATCH-NUMBER                               00038500
038600         SET WS-BATCH-FOUND TO TRUE                                00038600
038700     END-IF.                                                       00038700
038800 510-EXIT.                                                         00038800
038900     EXIT.                                                         00038900
039000******************************************************************
