000100******************************************************************
000200* BALCCPY    -  INVENTORY PERIOD BALANCE RECORD
000300*------------------------------------------------------------------
000400*   DESCRIPTIVE NAME =  MONTHLY BEGIN/IN/OUT/END BALANCE ROW
000500*
000600*   FUNCTION =  ONE ROW PER PRODUCT PER CCYY-MM PERIOD, WRITTEN
000700*               BY INVBAL.  BAL-BEGIN-* IS CARRIED FORWARD FROM
000800*               THE PRIOR PERIOD'S BAL-END-* - SEE INVBAL
000900*               PARAGRAPH 400-COMPUTE-BEGIN-BAL.
001000*
001100*   MAINTENANCE HISTORY -
001200*     02/11/88  RESH    ORIGINAL COPYBOOK
001300*     01/09/92  MBO     ADDED WEIGHTED-AVERAGE UNIT-PRICE FIELDS
001400*                       (BEGIN/IN/END) - PRIOR VERSION CARRIED
001500*                       ONLY QUANTITY AND AMOUNT, TKT IC-92-009
001600*     02/25/99  JPC     Y2K - BAL-PERIOD WAS YYMM, NOW CCYY-MM.
001700******************************************************************
001800 01  INVENTORY-PERIOD-BAL-REC.
001900     05  BAL-PROD-ID             PIC 9(06).
002000     05  BAL-PERIOD               PIC X(07).
002100     05  BAL-BEGIN-QTY            PIC S9(7)V999 COMP-3.
002200     05  BAL-BEGIN-UNIT-PRICE     PIC S9(9)V99  COMP-3.
002300     05  BAL-BEGIN-AMT            PIC S9(9)V99  COMP-3.
002400     05  BAL-IN-QTY               PIC S9(7)V999 COMP-3.
002500     05  BAL-IN-UNIT-PRICE        PIC S9(9)V99  COMP-3.
002600     05  BAL-IN-AMT               PIC S9(9)V99  COMP-3.
002700     05  BAL-OUT-QTY              PIC S9(7)V999 COMP-3.
002800     05  BAL-OUT-COST-UNIT-PRICE  PIC S9(9)V99  COMP-3.
002900     05  BAL-OUT-COST-AMT         PIC S9(9)V99  COMP-3.
003000     05  BAL-END-QTY              PIC S9(7)V999 COMP-3.
003100     05  BAL-END-UNIT-PRICE       PIC S9(9)V99  COMP-3.
003200     05  BAL-END-AMT              PIC S9(9)V99  COMP-3.
003300     05  FILLER                   PIC X(12).
003400******************************************************************
