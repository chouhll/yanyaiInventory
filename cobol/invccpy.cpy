000100******************************************************************
000200* INVCCPY    -  OUTPUT/INPUT VAT INVOICE RECORD
000300*------------------------------------------------------------------
000400*   DESCRIPTIVE NAME =  VAT INVOICE RECORD LAYOUT
000500*
000600*   FUNCTION =  ONE ROW PER INVOICE, EITHER DIRECTION.  INV-LINE-
000700*               TABLE CARRIES THE LINE-ITEM SNAPSHOT TAKEN AT
000800*               ISSUE TIME (ONE ENTRY FOR AN INPUT INVOICE, ONE
000900*               PER ORDER LINE FOR AN OUTPUT INVOICE) SO THE
001000*               INVOICE RE-PRINTS EXACTLY AS ISSUED EVEN IF THE
001100*               UNDERLYING ORDER/PURCHASE LINES LATER CHANGE.
001200*
001300*   MAINTENANCE HISTORY -
001400*     09/09/97  LKT     ORIGINAL COPYBOOK, OUTPUT INVOICES ONLY
001500*     04/17/98  LKT     ADDED INV-DIRECTION AND INPUT-SIDE FIELDS
001600*                       (PURCHASE-ID, IS-AUTHENTICATED) WHEN
001700*                       INPUT-VAT CAPTURE WENT LIVE, CR-98-077
001800*     02/25/99  JPC     Y2K REVIEW - INV-AUTH-DATE CONVERTED TO
001900*                       CCYYMMDD.  CR-99-0061.
002000*     06/30/00  DWS     ADDED INV-LINE-TABLE (OCCURS 20) TO HOLD
002100*                       THE LINE SNAPSHOT ON THE RECORD ITSELF
002200*                       RATHER THAN A SEPARATE DETAIL FILE,
002300*                       TKT IS-00-144
002400******************************************************************
002500 01  INVOICE-REC.
002600     05  INV-NUMBER              PIC X(24).
002700     05  INV-DIRECTION           PIC X(06)     VALUE 'OUTPUT'.
002800         88  INV-IS-OUTPUT             VALUE 'OUTPUT'.
002900         88  INV-IS-INPUT              VALUE 'INPUT'.
003000     05  INV-TYPE                PIC X(07)     VALUE 'NORMAL'.
003100         88  INV-IS-NORMAL             VALUE 'NORMAL'.
003200         88  INV-IS-SPECIAL            VALUE 'SPECIAL'.
003300     05  INV-STATUS               PIC X(08)     VALUE 'ISSUED'.
003400         88  INV-IS-ISSUED             VALUE 'ISSUED'.
003500         88  INV-IS-VOIDED             VALUE 'VOIDED'.
003600         88  INV-IS-RETURNED           VALUE 'RETURNED'.
003700     05  INV-ORDER-ID             PIC X(36).
003800     05  INV-PURCHASE-ID          PIC 9(06).
003900     05  INV-BILL-TO-NAME         PIC X(40).
004000     05  INV-BILL-TO-TAX-NO       PIC X(20).
004100     05  INV-TOTAL-AMT            PIC S9(9)V99  COMP-3.
004200     05  INV-TAX-AMT              PIC S9(9)V99  COMP-3.
004300     05  INV-AMT-WITH-TAX         PIC S9(9)V99  COMP-3.
004400     05  INV-IS-AUTHENTICATED     PIC X(01)     VALUE 'N'.
004500         88  INV-AUTHENTICATED         VALUE 'Y'.
004600     05  INV-AUTH-DATE            PIC 9(08).
004700     05  INV-AUTH-REMARK          PIC X(40).
004800     05  INV-VOID-REASON          PIC X(40).
004900     05  INV-LINE-COUNT           PIC S9(3)     COMP-3.
005000     05  INV-LINE-TABLE OCCURS 20 TIMES.
005100         10  LINE-PROD-NAME       PIC X(40).
005200         10  LINE-PROD-SPEC       PIC X(40).
005300         10  LINE-QTY             PIC S9(7)V999 COMP-3.
005400         10  LINE-UNIT-PRICE      PIC S9(9)V99  COMP-3.
005500         10  LINE-AMOUNT          PIC S9(9)V99  COMP-3.
005600     05  FILLER                   PIC X(10).
005700******************************************************************
