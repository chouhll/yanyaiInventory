000100******************************************************************
000200* PURCCPY    -  PURCHASE ORDER RECORD
000300*------------------------------------------------------------------
000400*   DESCRIPTIVE NAME =  PURCHASE HEADER RECORD LAYOUT
000500*
000600*   FUNCTION =  ONE ROW PER PURCHASE ORDER AGAINST A SUPPLIER FOR
000700*               ONE PRODUCT.  WRITTEN BY PURCHIN AT INTAKE, RE-READ
000800*               BY PURCHIN AT COMPLETION TIME AND BY RECONCIL /
000900*               COSTANAL FOR SUPPLIER-SIDE ANALYSIS.
001000*
001100*   MAINTENANCE HISTORY -
001200*     05/03/88  RESH    ORIGINAL COPYBOOK
001300*     01/22/90  MBO     ADDED PUR-STATUS FOR PENDING/COMPLETED/
001400*                       CANCELLED WORKFLOW, TKT PO-90-004
001500*     07/30/96  LKT     ADDED PUR-SUPPLIER-ID (WAS HELD ONLY ON
001600*                       TRANSACTION HEADER BEFORE) CR-96-233
001700*     02/25/99  JPC     Y2K - PUR-DATE CONVERTED FROM YYMMDD TO
001800*                       CCYYMMDD (9(8)).  SEE CR-99-0061.
001850*     03/19/04  LKT     ADDED PUR-DATE-X CCYY/MM/DD BREAKOUT SO
001860*                       RECONCIL CAN BUILD A READABLE MM/DD/CCYY
001870*                       DATE INTO THE DETAIL-LINE NARRATIVE TEXT
001880*                       ON THE RECONCILIATION RECORD, IS-04-011
001900******************************************************************
002000 01  PURCHASE-REC.
002100     05  PUR-ID                  PIC 9(06).
002200     05  PUR-DATE                PIC 9(08).
002300     05  PUR-DATE-X REDEFINES PUR-DATE.
002400         10  PUR-DATE-CCYY       PIC 9(04).
002500         10  PUR-DATE-MM         PIC 9(02).
002600         10  PUR-DATE-DD         PIC 9(02).
002700     05  PUR-PROD-ID             PIC 9(06).
002800     05  PUR-SUPPLIER-ID         PIC 9(06).
002900     05  PUR-QTY                 PIC S9(7)V999 COMP-3.
003000     05  PUR-UNIT-PRICE          PIC S9(9)V99  COMP-3.
003100     05  PUR-TOTAL-AMT           PIC S9(9)V99  COMP-3.
003200     05  PUR-STATUS              PIC X(09)     VALUE 'PENDING'.
003300         88  PUR-IS-PENDING            VALUE 'PENDING'.
003400         88  PUR-IS-COMPLETED          VALUE 'COMPLETED'.
003500         88  PUR-IS-CANCELLED          VALUE 'CANCELLED'.
003600     05  FILLER                  PIC X(11).
003700******************************************************************
