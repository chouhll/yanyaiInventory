000100******************************************************************
000200* ORDHCPY    -  SALES ORDER HEADER RECORD
000300*------------------------------------------------------------------
000400*   DESCRIPTIVE NAME =  ORDER HEADER RECORD LAYOUT
000500*
000600*   FUNCTION =  ONE ROW PER CUSTOMER SALES ORDER.  DETAIL LINES
000700*               FOLLOW ON ORDI-FILE, KEYED BY ORD-ID.  WRITTEN/
001000*               REWRITTEN BY ORDSHIP AS THE ORDER MOVES THROUGH
001100*               ITS STATUS LIFECYCLE.
001200*
001300*   MAINTENANCE HISTORY -
001400*     08/14/90  MBO     ORIGINAL COPYBOOK - ORDER-ID WAS 9(6)
001500*     04/02/93  LKT     ORD-ID WIDENED TO X(36) TO CARRY THE
001600*                       FRONT-END'S UUID KEY, TKT OE-93-071
001700*     02/25/99  JPC     Y2K - ORD-DATE CONVERTED TO CCYYMMDD.
001800*     10/03/01  DWS     ADDED ORD-STATUS 88-LEVELS FOR THE FULL
001900*                       CONTRACT/SHIP/INVOICE LIFECYCLE, IS-01-204
001950*     03/19/04  LKT     ADDED ORD-DATE-X CCYY/MM/DD BREAKOUT SO
001960*                       RECONCIL CAN BUILD A READABLE MM/DD/CCYY
001970*                       DATE INTO THE DETAIL-LINE NARRATIVE TEXT
001980*                       ON THE RECONCILIATION RECORD, IS-04-011
002000******************************************************************
002100 01  ORDER-HEADER-REC.
002200     05  ORD-ID                  PIC X(36).
002300     05  ORD-NUMBER              PIC X(20).
002400     05  ORD-DATE                PIC 9(08).
002500     05  ORD-DATE-X REDEFINES ORD-DATE.
002600         10  ORD-DATE-CCYY       PIC 9(04).
002700         10  ORD-DATE-MM         PIC 9(02).
002800         10  ORD-DATE-DD         PIC 9(02).
002900     05  ORD-CUSTOMER-ID         PIC 9(06).
003000     05  ORD-STATUS              PIC X(16)     VALUE 'CREATED'.
003100         88  ORD-CREATED               VALUE 'CREATED'.
003200         88  ORD-CONTRACT-DRAFT        VALUE 'CONTRACT_DRAFT'.
003300         88  ORD-PENDING-STOCK         VALUE 'PENDING_STOCK'.
003400         88  ORD-PAID                  VALUE 'PAID'.
003500         88  ORD-INVOICED              VALUE 'INVOICED'.
003600         88  ORD-SHIPPED               VALUE 'SHIPPED'.
003700         88  ORD-COMPLETED             VALUE 'COMPLETED'.
003800         88  ORD-CANCELLED             VALUE 'CANCELLED'.
003900     05  FILLER                  PIC X(10).
004000******************************************************************
