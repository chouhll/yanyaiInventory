000100******************************************************************
000200* PAYMCPY    -  RECEIVABLE / PAYABLE PAYMENT RECORD
000300*------------------------------------------------------------------
000400*   DESCRIPTIVE NAME =  PAYMENT RECORD LAYOUT
000500*
000600*   FUNCTION =  ONE ROW PER PAYMENT.  PAY-TYPE DETERMINES WHICH
000700*               FOREIGN KEY IS POPULATED - PAY-ORDER-ID FOR A
000800*               RECEIVABLE, PAY-PURCHASE-ID FOR A PAYABLE.
000900*
001000*   MAINTENANCE HISTORY -
001100*     06/20/91  MBO     ORIGINAL COPYBOOK, RECEIVABLES ONLY
001200*     03/04/94  LKT     ADDED PAY-TYPE AND PAY-PURCHASE-ID SO
001300*                       SUPPLIER PAYABLES COULD SHARE THE SAME
001400*                       LEDGER FILE, TKT AP-94-002
001500*     02/25/99  JPC     Y2K REVIEW - NO DATE FIELD HELD ON THIS
001600*                       RECORD, NO CHANGE REQUIRED. CR-99-0061.
001700******************************************************************
001800 01  PAYMENT-REC.
001900     05  PAY-ID                  PIC 9(06).
002000     05  PAY-TYPE                PIC X(10)     VALUE 'RECEIVABLE'.
002100         88  PAY-IS-RECEIVABLE         VALUE 'RECEIVABLE'.
002200         88  PAY-IS-PAYABLE            VALUE 'PAYABLE'.
002300     05  PAY-ORDER-ID             PIC X(36).
002400     05  PAY-PURCHASE-ID          PIC 9(06).
002500     05  PAY-AMOUNT               PIC S9(7)V99  COMP-3.
002600     05  PAY-STATUS               PIC X(10)     VALUE 'PENDING'.
002700         88  PAY-IS-PENDING            VALUE 'PENDING'.
002800         88  PAY-IS-COMPLETED          VALUE 'COMPLETED'.
002900         88  PAY-IS-CANCELLED          VALUE 'CANCELLED'.
003000     05  FILLER                  PIC X(11).
003100******************************************************************
