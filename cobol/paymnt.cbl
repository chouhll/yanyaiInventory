000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF YANTAI SUPERINVENTORY CO.      * 00000200
000300* ALL RIGHTS RESERVED                                            * 00000300
000400****************************************************************** 00000400
000500* PROGRAM:  PAYMNT                                                 00000500
000600*                                                                  00000600
000700* AUTHOR :  M. B. OSEI                                             00000700
000800*                                                                  00000800
000900* RECORDS RECEIVABLE (CUSTOMER) AND PAYABLE (SUPPLIER) PAYMENTS    00000900
001000* TO THE PAYMENT LEDGER, AND SUMS COMPLETED PAYMENTS PER ORDER     00001000
001100* OR PER PURCHASE ON REQUEST (USED BY RECONCIL AND BY THE ORDER    00001100
001200* DESK TO SEE HOW MUCH OF AN ORDER HAS BEEN PAID).                 00001200
001300****************************************************************** 00001300
001400*                                                                  00001400
001500* MAINTENANCE HISTORY -                                            00001500
001600*   06/20/91  MBO     ORIGINAL PROGRAM - RECEIVABLES ONLY.         00001600
001700*   03/04/94  LKT     ADDED PAYABLE RECORDING AND THE PURCHASE-    00001700
001800*                     SUM FUNCTION, TKT AP-94-002.                00001800
001900*   02/25/99  JPC     Y2K REVIEW - NO DATE FIELD ON THIS RECORD,  00001900
002000*                     NO CHANGE REQUIRED.  CR-99-0061.             00002000
002050*   06/03/03  JPC     ADDED ALPHA REDEFINES ON THE PAYMENT AND     00002050
002060*                     PURCHASE ID FIELDS AND TRACE DISPLAYS OFF    00002060
002070*                     THEM SO THE NIGHT OPERATOR CAN SEE WHICH     00002070
002080*                     PURCHASE A SUM OR A REJECT IS FOR, TKT       00002080
002090*                     IS-03-044.                                  00002090
002100*                                                                  00002100
002200****************************************************************** 00002200
003000 IDENTIFICATION DIVISION.                                          00003000
003100 PROGRAM-ID.    PAYMNT.                                            00003100
003200 AUTHOR.        M. B. OSEI.                                        00003200
003300 INSTALLATION.  YANTAI SUPERINVENTORY CO. - DATA PROCESSING.       00003300
003400 DATE-WRITTEN.  06/20/91.                                          00003400
003500 DATE-COMPILED.                                                    00003500
003600 SECURITY.      COMPANY CONFIDENTIAL.                              00003600
003700****************************************************************** 00003700
003800 ENVIRONMENT DIVISION.                                             00003800
003900 CONFIGURATION SECTION.                                            00003900
004000 SOURCE-COMPUTER. IBM-370.                                         00004000
004100 OBJECT-COMPUTER. IBM-370.                                         00004100
004200 SPECIAL-NAMES.                                                    00004200
004300     C01 IS TOP-OF-FORM                                            00004300
004400     UPSI-0 IS PAYMNT-TEST-RUN-SW.                                 00004400
004500 INPUT-OUTPUT SECTION.                                             00004500
004600 FILE-CONTROL.                                                     00004600
004700     SELECT PAYIN-FILE   ASSIGN TO PAYINPUT                        00004700
004800         ACCESS IS SEQUENTIAL                                      00004800
004900         FILE STATUS  IS  WS-PAYIN-STATUS.                         00004900
005000                                                                   00005000
005100     SELECT PAYM-FILE    ASSIGN TO PAYMFILE                        00005100
005200         ACCESS IS SEQUENTIAL                                      00005200
005300         FILE STATUS  IS  WS-PAYMFILE-STATUS.                      00005300
005400                                                                   00005400
005500     SELECT PAYSUM-RPT   ASSIGN TO PAYSUMRP                        00005500
005600         ACCESS IS SEQUENTIAL                                      00005600
005700         FILE STATUS  IS  WS-PAYSUMRP-STATUS.                      00005700
005800****************************************************************** 00005800
006000 DATA DIVISION.                                                    00006000
006100 FILE SECTION.                                                     00006100
006200 FD  PAYIN-FILE                                                    00006200
006300     RECORDING MODE IS F.                                          00006300
006400 01  PAYIN-REC.                                                    00006400
006500     05  PI-TRAN-CODE         PIC X(02).                          00006500
006600         88  PI-IS-NEW-PAYMENT    VALUE 'NP'.                     00006600
006700         88  PI-IS-SUM-ORDER      VALUE 'SO'.                     00006700
006800         88  PI-IS-SUM-PURCHASE   VALUE 'SP'.                     00006800
006900     05  PI-PAY-ID            PIC 9(06).                          00006900
006950     05  PI-PAY-ID-X REDEFINES PI-PAY-ID PIC X(06).                00006950
007000     05  PI-PAY-TYPE          PIC X(10).                          00007000
007100     05  PI-PAY-ORDER-ID      PIC X(36).                          00007100
007200     05  PI-PAY-PURCHASE-ID   PIC 9(06).                          00007200
007250     05  PI-PAY-PURCHASE-ID-X REDEFINES PI-PAY-PURCHASE-ID         00007250
007260         PIC X(06).                                                00007260
007300     05  PI-PAY-AMOUNT        PIC S9(7)V99  COMP-3.               00007300
007400     05  PI-PAY-STATUS        PIC X(10).                          00007400
007500     05  FILLER               PIC X(34).                          00007500
007600                                                                   00007600
007700 FD  PAYM-FILE                                                     00007700
007800     RECORDING MODE IS F.                                          00007800
007900 COPY PAYMCPY.                                                     00007900
008000                                                                   00008000
008100 FD  PAYSUM-RPT                                                    00008100
008200     RECORDING MODE IS F.                                          00008200
008300 01  PAYSUM-LINE              PIC X(132).                         00008300
008400****************************************************************** 00008400
009000 WORKING-STORAGE SECTION.                                          00009000
009100****************************************************************** 00009100
009200 01  WS-STATUS-FIELDS.                                             00009200
009300     05  WS-PAYIN-STATUS         PIC X(02) VALUE SPACES.          00009300
009400     05  WS-PAYMFILE-STATUS      PIC X(02) VALUE SPACES.          00009400
009500     05  WS-PAYSUMRP-STATUS      PIC X(02) VALUE SPACES.          00009500
009510     05  FILLER                PIC X(01).                 00009510
009600 01  WS-SWITCHES.                                                  00009600
009700     05  WS-EOF-SW               PIC X(01) VALUE 'N'.             00009700
009800         88  WS-AT-EOF                 VALUE 'Y'.                  00009800
009900     05  WS-REWIND-EOF-SW        PIC X(01) VALUE 'N'.             00009900
010000         88  WS-REWIND-AT-EOF          VALUE 'Y'.                  00010000
010010     05  FILLER                PIC X(01).                 00010010
010100 01  WS-COUNTERS.                                                  00010100
010200     05  WS-PAYMENTS-RECORDED    PIC S9(7)     COMP-3 VALUE 0.    00010200
010300     05  WS-SUMS-RUN             PIC S9(7)     COMP-3 VALUE 0.    00010300
010310     05  FILLER                PIC X(01).                 00010310
010400 01  WS-SUM-ACCUM.                                                 00010400
010500     05  WS-SUM-AMOUNT           PIC S9(9)V99  COMP-3.            00010500
010510     05  FILLER                PIC X(01).                 00010510
010600 01  WS-PAYSUM-DETAIL.                                             00010600
010700     05  FILLER                  PIC X(05)  VALUE SPACES.         00010700
010800     05  PS-KEY-LIT              PIC X(12)  VALUE 'PAID TO DATE'. 00010800
010900     05  FILLER                  PIC X(02)  VALUE SPACES.        00010900
011000     05  PS-ORDER-ID             PIC X(36).                       00011000
011100     05  FILLER                  PIC X(01)  VALUE SPACES.        00011100
011200     05  PS-PURCHASE-ID          PIC 9(06).                       00011200
011250     05  PS-PURCHASE-ID-X REDEFINES PS-PURCHASE-ID PIC X(06).     00011250
011300     05  FILLER                  PIC X(02)  VALUE SPACES.        00011300
011400     05  PS-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99-.             00011400
011500     05  FILLER                  PIC X(60)  VALUE SPACES.        00011500
011600****************************************************************** 00011600
012000 PROCEDURE DIVISION.                                               00012000
012100****************************************************************** 00012100
012200 000-MAIN.                                                         00012200
012300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00012300
012400     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00012400
012500             UNTIL WS-AT-EOF.                                     00012500
012600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00012600
012700     DISPLAY 'PAYMNT: PAYMENTS RECORDED = ' WS-PAYMENTS-RECORDED. 00012700
012800     DISPLAY 'PAYMNT: SUM REQUESTS RUN   = ' WS-SUMS-RUN.         00012800
012900     GOBACK.                                                       00012900
013000 000-EXIT.                                                        00013000
013100     EXIT.                                                       00013100
014000****************************************************************** 00014000
014100 100-PROCESS-TRANSACTIONS.                                         00014100
014200     PERFORM 710-READ-PAYIN THRU 710-EXIT.                        00014200
014300     IF WS-AT-EOF                                                 00014300
014400         GO TO 100-EXIT                                           00014400
014500     END-IF.                                                      00014500
014600     EVALUATE TRUE                                                00014600
014700         WHEN PI-IS-NEW-PAYMENT                                   00014700
014800             PERFORM 200-RECORD-PAYMENT THRU 200-EXIT             00014800
014900         WHEN PI-IS-SUM-ORDER                                     00014900
015000             PERFORM 300-SUM-ORDER-PAYMENTS THRU 300-EXIT         00015000
015100         WHEN PI-IS-SUM-PURCHASE                                  00015100
015200             PERFORM 310-SUM-PURCHASE-PAYMENTS THRU 310-EXIT      00015200
015300         WHEN OTHER                                                00015300
015400             DISPLAY 'PAYMNT: BAD TRAN CODE ' PI-TRAN-CODE        00015400
015500     END-EVALUATE.                                                00015500
015600 100-EXIT.                                                        00015600
015700     EXIT.                                                       00015700
016000****************************************************************** 00016000
016100* 200-RECORD-PAYMENT  -  REJECTS A NON-POSITIVE AMOUNT RATHER      00016100
016200*                        THAN SILENTLY SKIPPING THE TRANSACTION    00016200
016300****************************************************************** 00016300
016400 200-RECORD-PAYMENT.                                               00016400
016500     IF PI-PAY-AMOUNT NOT > 0                                      00016500
016600         DISPLAY 'PAYMNT: PAYMENT ' PI-PAY-ID-X ' AMOUNT NOT '     00016600
016700                 'POSITIVE - REJECTED'                            00016700
016800         GO TO 200-EXIT                                           00016800
016900     END-IF.                                                      00016900
017000     MOVE SPACES TO PAYMENT-REC.                                  00017000
017100     MOVE PI-PAY-ID          TO PAY-ID.                           00017100
017200     MOVE PI-PAY-TYPE        TO PAY-TYPE.                         00017200
017300     MOVE PI-PAY-ORDER-ID    TO PAY-ORDER-ID.                     00017300
017400     MOVE PI-PAY-PURCHASE-ID TO PAY-PURCHASE-ID.                  00017400
017500     MOVE PI-PAY-AMOUNT      TO PAY-AMOUNT.                       00017500
017600     IF PI-PAY-STATUS = SPACES                                    00017600
017700         SET PAY-IS-PENDING TO TRUE                              00017700
017800     ELSE                                                         00017800
017900         MOVE PI-PAY-STATUS TO PAY-STATUS                        00017900
018000     END-IF.                                                      00018000
018100     WRITE PAYMENT-REC.                                           00018100
018200     IF WS-PAYMFILE-STATUS NOT = '00'                             00018200
018300         DISPLAY 'PAYMNT: ERROR WRITING PAYM-FILE RC='            00018300
018400                 WS-PAYMFILE-STATUS                               00018400
018500     END-IF.                                                      00018500
018600     ADD +1 TO WS-PAYMENTS-RECORDED.                              00018600
018700 200-EXIT.                                                        00018700
018800     EXIT.                                                       00018800
019000****************************************************************** 00019000
019100* 300-SUM-ORDER-PAYMENTS  -  SUM COMPLETED RECEIVABLE PAYMENTS    00019100
019200*                            FOR ONE ORDER, RESCANNING PAYM-FILE   00019200
019300****************************************************************** 00019300
019400 300-SUM-ORDER-PAYMENTS.                                           00019400
019500     MOVE 0 TO WS-SUM-AMOUNT.                                     00019500
019600     CLOSE PAYM-FILE.                                             00019600
019700     OPEN INPUT PAYM-FILE.                                        00019700
019800     MOVE 'N' TO WS-REWIND-EOF-SW.                                00019800
019900     PERFORM 320-SCAN-FOR-ORDER THRU 320-EXIT                    00019900
020000             UNTIL WS-REWIND-AT-EOF.                              00020000
020100     CLOSE PAYM-FILE.                                             00020100
020200     OPEN EXTEND PAYM-FILE.                                       00020200
020300     MOVE PI-PAY-ORDER-ID TO PS-ORDER-ID.                        00020300
020400     MOVE 0               TO PS-PURCHASE-ID.                     00020400
020500     MOVE WS-SUM-AMOUNT   TO PS-AMOUNT.                          00020500
020600     WRITE PAYSUM-LINE FROM WS-PAYSUM-DETAIL                     00020600
020700             AFTER ADVANCING 1 LINE.                             00020700
020800     ADD +1 TO WS-SUMS-RUN.                                       00020800
020900 300-EXIT.                                                       00020900
021000     EXIT.                                                       00021000
022000****************************************************************** 00022000
022100 320-SCAN-FOR-ORDER.                                               00022100
022200     READ PAYM-FILE                                               00022200
022300         AT END                                                    00022300
022400             MOVE 'Y' TO WS-REWIND-EOF-SW                        00022400
022500     END-READ.                                                   00022500
022600     IF NOT WS-REWIND-AT-EOF                                     00022600
022700         IF PAY-IS-RECEIVABLE                                    00022700
022800             AND PAY-IS-COMPLETED                                00022800
022900             AND PAY-ORDER-ID = PI-PAY-ORDER-ID                  00022900
023000             ADD PAY-AMOUNT TO WS-SUM-AMOUNT                     00023000
023100         END-IF                                                   00023100
023200     END-IF.                                                      00023200
023300 320-EXIT.                                                       00023300
023400     EXIT.                                                       00023400
024000****************************************************************** 00024000
024100* 310-SUM-PURCHASE-PAYMENTS  -  SUM COMPLETED PAYABLE PAYMENTS    00024100
024200*                               FOR ONE PURCHASE                  00024200
024300****************************************************************** 00024300
024400 310-SUM-PURCHASE-PAYMENTS.                                        00024400
024450     DISPLAY 'PAYMNT: SUMMING PAYABLE PAYMENTS FOR PURCHASE '      00024450
024460             PI-PAY-PURCHASE-ID-X.                                 00024460
024500     MOVE 0 TO WS-SUM-AMOUNT.                                     00024500
024600     CLOSE PAYM-FILE.                                             00024600
024700     OPEN INPUT PAYM-FILE.                                        00024700
024800     MOVE 'N' TO WS-REWIND-EOF-SW.                                00024800
024900     PERFORM 330-SCAN-FOR-PURCHASE THRU 330-EXIT                  00024900
025000             UNTIL WS-REWIND-AT-EOF.                              00025000
025100     CLOSE PAYM-FILE.                                             00025100
025200     OPEN EXTEND PAYM-FILE.                                       00025200
025300     MOVE SPACES             TO PS-ORDER-ID.                     00025300
025400     MOVE PI-PAY-PURCHASE-ID TO PS-PURCHASE-ID.                  00025400
025500     MOVE WS-SUM-AMOUNT      TO PS-AMOUNT.                       00025500
025600     WRITE PAYSUM-LINE FROM WS-PAYSUM-DETAIL                     00025600
025700             AFTER ADVANCING 1 LINE.                              00025700
025750     DISPLAY 'PAYMNT: PAID-TO-DATE LINE WRITTEN FOR PURCHASE '    00025750
025760             PS-PURCHASE-ID-X.                                    00025760
025800     ADD +1 TO WS-SUMS-RUN.                                       00025800
025900 310-EXIT.                                                       00025900
026000     EXIT.                                                       00026000
027000****************************************************************** 00027000
027100 330-SCAN-FOR-PURCHASE.                                           00027100
027200     READ PAYM-FILE                                               00027200
027300         AT END                                                    00027300
027400             MOVE 'Y' TO WS-REWIND-EOF-SW                        00027400
027500     END-READ.                                                   00027500
027600     IF NOT WS-REWIND-AT-EOF                                     00027600
027700         IF PAY-IS-PAYABLE                                       00027700
027800             AND PAY-IS-COMPLETED                                00027800
027900             AND PAY-PURCHASE-ID = PI-PAY-PURCHASE-ID             00027900
028000             ADD PAY-AMOUNT TO WS-SUM-AMOUNT                     00028000
028100         END-IF                                                   00028100
028200     END-IF.                                                      00028200
028300 330-EXIT.                                                       00028300
028400     EXIT.                                                       00028400
029000****************************************************************** 00029000
029100 700-OPEN-FILES.                                                  00029100
029200     OPEN INPUT  PAYIN-FILE.                                      00029200
029300     OPEN EXTEND PAYM-FILE.                                       00029300
029400     OPEN OUTPUT PAYSUM-RPT.                                      00029400
029500     IF WS-PAYIN-STATUS NOT = '00'                                00029500
029600         DISPLAY 'PAYMNT: ERROR OPENING PAYIN-FILE RC='           00029600
029700                 WS-PAYIN-STATUS                                  00029700
029800     END-IF.                                                      00029800
029900 700-EXIT.                                                       00029900
030000     EXIT.                                                       00030000
031000****************************************************************** 00031000
031100 710-READ-PAYIN.                                                  00031100
031200     READ PAYIN-FILE                                              00031200
031300         AT END                                                    00031300
031400             MOVE 'Y' TO WS-EOF-SW                                00031400
031500     END-READ.                                                   00031500
031600 710-EXIT.                                                       00031600
031700     EXIT.                                                       00031700
032000****************************************************************** 00032000
032100 790-CLOSE-FILES.                                                 00032100
032200     CLOSE PAYIN-FILE PAYM-FILE PAYSUM-RPT.                       00032200
032300 790-EXIT.                                                       00032300
032400     EXIT.                                                       00032400
032500******************************************************************
