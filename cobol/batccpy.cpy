000100******************************************************************
000200* BATCCPY    -  INVENTORY FIFO BATCH RECORD
000300*------------------------------------------------------------------
000400*   DESCRIPTIVE NAME =  LOT / BATCH LEDGER RECORD LAYOUT
000500*
000600*   FUNCTION =  ONE ROW PER RECEIVED LOT.  BAT-NUMBER FORMAT IS
000700*               "BATCH-CCYYMMDD-NNNN", NNNN BEING THE NEXT UNUSED
000800*               4-DIGIT SEQUENCE FOR THAT RECEIPT DAY.  INVBATCH
000900*               DECREMENTS BAT-REMAINING-QTY OLDEST-FIRST AND
001000*               FLIPS BAT-STATUS AS LOTS DEPLETE OR EXPIRE.
001100*
001200*   MAINTENANCE HISTORY -
001300*     03/19/95  LKT     ORIGINAL COPYBOOK - LOT-TRACKED RECEIVING
001400*                       PROJECT, TKT WH-95-018
001500*     11/02/96  LKT     ADDED BAT-EXPIRATION-DATE FOR PERISHABLE
001600*                       STOCK, CR-96-402
001700*     02/25/99  JPC     Y2K - BOTH DATE FIELDS CONVERTED TO
001800*                       CCYYMMDD.
001900*     08/09/03  DWS     ADDED BAT-STATUS 88-LEVELS (WAS A BARE
002000*                       X(1) FLAG BEFORE), TKT IS-03-055
002050*     03/19/04  DWS     ADDED BAT-INBOUND-DATE-X AND BAT-
002060*                       EXPIRATION-DATE-X CCYY/MM/DD BREAKOUTS SO
002070*                       INVBATCH CAN TRACE RECEIPTS AND EXPIRES
002080*                       IN MM/DD/CCYY, TKT IS-04-011
002100******************************************************************
002200 01  INVENTORY-BATCH-REC.
002300     05  BAT-NUMBER              PIC X(20).
002400     05  BAT-PROD-ID             PIC 9(06).
002500     05  BAT-INBOUND-DATE        PIC 9(08).
002600     05  BAT-INBOUND-DATE-X REDEFINES BAT-INBOUND-DATE.
002700         10  BAT-INB-CCYY        PIC 9(04).
002800         10  BAT-INB-MM          PIC 9(02).
002900         10  BAT-INB-DD          PIC 9(02).
003000     05  BAT-EXPIRATION-DATE     PIC 9(08).
003100     05  BAT-EXPIRATION-DATE-X REDEFINES BAT-EXPIRATION-DATE.
003200         10  BAT-EXP-CCYY        PIC 9(04).
003300         10  BAT-EXP-MM          PIC 9(02).
003400         10  BAT-EXP-DD          PIC 9(02).
003500     05  BAT-INITIAL-QTY         PIC S9(7)V999 COMP-3.
003600     05  BAT-REMAINING-QTY       PIC S9(7)V999 COMP-3.
003700     05  BAT-UNIT-COST           PIC S9(9)V99  COMP-3.
003800     05  BAT-STATUS              PIC X(09)     VALUE 'AVAILABLE'.
003900         88  BAT-AVAILABLE             VALUE 'AVAILABLE'.
004000         88  BAT-LOCKED                VALUE 'LOCKED'.
004100         88  BAT-EXPIRED               VALUE 'EXPIRED'.
004200         88  BAT-DEPLETED              VALUE 'DEPLETED'.
004300     05  FILLER                  PIC X(11).
004400******************************************************************
