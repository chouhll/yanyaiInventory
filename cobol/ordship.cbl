000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF YANTAI SUPERINVENTORY CO.      * 00000200
000300* ALL RIGHTS RESERVED                                            * 00000300
000400****************************************************************** 00000400
000500* PROGRAM:  ORDSHIP                                                00000500
000600*                                                                  00000600
000700* AUTHOR :  D. R. STOUT                                            00000700
000800*                                                                  00000800
000900* READS A SEQUENTIAL ORDER-ACTION TRANSACTION FILE AND DRIVES THE  00000900
001000* ORDER HEADER/ITEM LEDGER (ORDH-FILE/ORDI-FILE, BOTH APPEND-ONLY  00001000
001100* - THE LATEST RECORD FOR A GIVEN ORD-ID IS THE CURRENT STATE).    00001100
001200*                                                                  00001200
001300* OI-ACT-CODE 'CO' CREATES AN ORDER (ALWAYS SUCCEEDS, STATUS SET   00001300
001400* TO CONTRACT_DRAFT EVEN IF STOCK IS SHORT).  OI-ACT-CODE 'SH'     00001400
001500* SHIPS AN ORDER ALREADY ON FILE - THE ORDER'S CURRENT STATUS IS   00001500
001550* RE-DERIVED FROM THE LEDGER AND MUST BE PAID, INVOICED OR         00001550
001560* PENDING_STOCK BEFORE SHIPMENT IS EVEN ATTEMPTED; STOCK IS THEN   00001560
001600* RE-CHECKED FOR EVERY LINE BEFORE ANY POSTING OCCURS.             00001600
001700****************************************************************** 00001700
001800*                                                                  00001800
001900* MAINTENANCE HISTORY -                                            00001900
002000*   08/14/90  DRS     ORIGINAL PROGRAM - CREATE-ORDER ONLY.        00002000
002100*   02/19/91  DRS     ADDED THE SHIP-ORDER ACTION AND THE STOCK    00002100
002200*                     RE-CHECK AHEAD OF POSTING, TKT OE-91-006.    00002200
002300*   07/11/97  LKT     ITEM-COST-UNIT-PRICE ADDED TO THE INPUT      00002300
002400*                     TRANSACTION SO A LINE CAN CARRY ITS OWN      00002400
002500*                     COST BASIS INTO THE OUTBOUND POST, TKT       00002500
002600*                     WH-97-033.                                   00002600
002700*   02/25/99  JPC     Y2K - ORD-DATE REVIEW, NO CHANGE NEEDED -    00002700
002800*                     FIELD WAS ALREADY CCYYMMDD. CR-99-0061.     00002800
002900*   10/03/01  DWS     PENDING_STOCK REJECT NOW LISTS EVERY SHORT   00002900
003000*                     PRODUCT ON THE SHIPPING EXCEPTION REPORT,    00003000
003100*                     NOT JUST THE FIRST ONE FOUND, TKT OE-01-088. 00003100
003150*   06/17/03  JPC     AUDIT FINDING - SHIP-ORDER WAS POSTING       00003150
003160*                     WITHOUT EVER LOOKING AT THE ORDER'S OWN      00003160
003170*                     CURRENT STATUS.  ADDED 240-CHECK-ORDER-      00003170
003180*                     STATUS, WHICH RE-SCANS THE HEADER LEDGER     00003180
003190*                     FOR THE LATEST RECORD AND REJECTS THE SHIP   00003190
003195*                     UNLESS STATUS IS PAID, INVOICED OR PENDING_  00003195
003196*                     STOCK, TKT OE-03-051.                        00003196
003197*   03/19/04  LKT     ADDED TRACE LINES OFF OI-ORD-DATE-X AND IP-   00003197
003198*                     TXN-DATE-X - HEADER WRITE AND INVPOST CALL    00003198
003199*                     BOTH TRACE THE ORDER DATE NOW, IS-04-011.    00003199
003210*   08/10/06  DWS     CREATE-ORDER, THE SHORTAGE REJECT, AND A      00003210
003220*                     SUCCESSFUL SHIP WERE ALL SETTING 88-LEVELS    00003220
003230*                     THAT DO NOT EXIST ON ORD-STATUS (ORD-IS-      00003230
003240*                     CONTRACT-DRAFT/-PENDING-STOCK/-SHIPPED) -      00003240
003250*                     ORD-STATUS NEVER ACTUALLY MOVED.  CORRECTED   00003250
003260*                     TO THE REAL CONDITION-NAMES - ORD-CONTRACT-   00003260
003270*                     DRAFT, ORD-PENDING-STOCK, ORD-SHIPPED - TKT   00003270
003280*                     IS-06-084.                                   00003280
003290*                                                                  00003290
003300****************************************************************** 00003300
004000 IDENTIFICATION DIVISION.                                          00004000
004100 PROGRAM-ID.    ORDSHIP.                                           00004100
004200 AUTHOR.        D. R. STOUT.                                       00004200
004300 INSTALLATION.  YANTAI SUPERINVENTORY CO. - DATA PROCESSING.       00004300
004400 DATE-WRITTEN.  08/14/90.                                          00004400
004500 DATE-COMPILED.                                                    00004500
004600 SECURITY.      COMPANY CONFIDENTIAL.                              00004600
004700****************************************************************** 00004700
004800 ENVIRONMENT DIVISION.                                             00004800
004900 CONFIGURATION SECTION.                                            00004900
005000 SOURCE-COMPUTER. IBM-370.                                         00005000
005100 OBJECT-COMPUTER. IBM-370.                                         00005100
005200 SPECIAL-NAMES.                                                    00005200
005300     C01 IS TOP-OF-FORM                                            00005300
005400     UPSI-0 IS ORDSHIP-TEST-RUN-SW.                                00005400
005500 INPUT-OUTPUT SECTION.                                             00005500
005600 FILE-CONTROL.                                                     00005600
005700     SELECT ORDIN-FILE    ASSIGN TO ORDINPUT                       00005700
005800         ACCESS IS SEQUENTIAL                                      00005800
005900         FILE STATUS  IS  WS-ORDIN-STATUS.                         00005900
006000                                                                   00006000
006100     SELECT ORDH-FILE     ASSIGN TO ORDHFILE                       00006100
006200         ACCESS IS SEQUENTIAL                                      00006200
006300         FILE STATUS  IS  WS-ORDHFILE-STATUS.                      00006300
006400                                                                   00006400
006500     SELECT ORDI-FILE     ASSIGN TO ORDIFILE                       00006500
006600         ACCESS IS SEQUENTIAL                                      00006600
006700         FILE STATUS  IS  WS-ORDIFILE-STATUS.                      00006700
006800                                                                   00006800
006900     SELECT PROD-MASTR    ASSIGN TO PRODMSTR                       00006900
007000         ORGANIZATION IS RELATIVE                                  00007000
007100         ACCESS MODE IS RANDOM                                     00007100
007200         RELATIVE KEY IS WS-PROD-RRN                               00007200
007300         FILE STATUS IS WS-PRODMSTR-STATUS.                        00007300
007400                                                                   00007400
007500     SELECT SHIPX-RPT     ASSIGN TO SHIPXRPT                       00007500
007600         ACCESS IS SEQUENTIAL                                      00007600
007700         FILE STATUS  IS  WS-SHIPXRPT-STATUS.                      00007700
007800****************************************************************** 00007800
008000 DATA DIVISION.                                                    00008000
008100 FILE SECTION.                                                     00008100
008200 FD  ORDIN-FILE                                                    00008200
008300     RECORDING MODE IS F.                                          00008300
008400 01  ORDIN-REC.                                                    00008400
008500     05  OI-ACT-CODE          PIC X(02).                          00008500
008600         88  OI-IS-CREATE         VALUE 'CO'.                      00008600
008700         88  OI-IS-SHIP           VALUE 'SH'.                      00008700
008800     05  OI-ORD-ID            PIC X(36).                          00008800
008900     05  OI-ORD-NUMBER        PIC X(20).                          00008900
009000     05  OI-ORD-DATE          PIC 9(08).                          00009000
009050     05  OI-ORD-DATE-X REDEFINES OI-ORD-DATE.                      00009050
009060         10  OI-ORDDT-CCYY    PIC 9(04).                           00009060
009070         10  OI-ORDDT-MM      PIC 9(02).                           00009070
009080         10  OI-ORDDT-DD      PIC 9(02).                           00009080
009100     05  OI-ORD-CUSTOMER-ID   PIC 9(06).                          00009100
009200     05  OI-ITEM-COUNT        PIC S9(3)     COMP-3.               00009200
009300     05  OI-ITEM-TABLE OCCURS 10 TIMES.                            00009300
009400         10  OI-ITEM-PROD-ID          PIC 9(06).                  00009400
009500         10  OI-ITEM-QTY              PIC S9(7)V999 COMP-3.       00009500
009600         10  OI-ITEM-UNIT-PRICE       PIC S9(9)V99  COMP-3.       00009600
009700         10  OI-ITEM-HAS-COST         PIC X(01).                  00009700
009800             88  OI-ITEM-COST-PRESENT     VALUE 'Y'.              00009800
009900         10  OI-ITEM-COST-UNIT-PRICE  PIC S9(9)V99  COMP-3.       00009900
010000     05  FILLER               PIC X(21).                          00010000
010100                                                                   00010100
010200 FD  ORDH-FILE                                                     00010200
010300     RECORDING MODE IS F.                                          00010300
010400 COPY ORDHCPY.                                                     00010400
010500                                                                   00010500
010600 FD  ORDI-FILE                                                     00010600
010700     RECORDING MODE IS F.                                          00010700
010800 COPY ORDICPY.                                                     00010800
010900                                                                   00010900
011000 FD  PROD-MASTR                                                    00011000
011100     RECORDING MODE IS F.                                          00011100
011200 COPY PRODCPY.                     00011200
011300                                                                   00011300
011400 FD  SHIPX-RPT                                                     00011400
011500     RECORDING MODE IS F.                                          00011500
011600 01  SHIPX-LINE               PIC X(132).                         00011600
011700****************************************************************** 00011700
012000 WORKING-STORAGE SECTION.                                          00012000
012100****************************************************************** 00012100
012200 01  WS-STATUS-FIELDS.                                             00012200
012300     05  WS-ORDIN-STATUS         PIC X(02) VALUE SPACES.          00012300
012400     05  WS-ORDHFILE-STATUS      PIC X(02) VALUE SPACES.          00012400
012500     05  WS-ORDIFILE-STATUS      PIC X(02) VALUE SPACES.          00012500
012600     05  WS-PRODMSTR-STATUS      PIC X(02) VALUE SPACES.          00012600
012700     05  WS-SHIPXRPT-STATUS      PIC X(02) VALUE SPACES.          00012700
012710     05  FILLER                PIC X(01).                 00012710
012800 01  WS-SWITCHES.                                                  00012800
012900     05  WS-EOF-SW               PIC X(01) VALUE 'N'.             00012900
013000         88  WS-AT-EOF                 VALUE 'Y'.                  00013000
013100     05  WS-SHORT-SW             PIC X(01) VALUE 'N'.             00013100
013200         88  WS-ANY-SHORT              VALUE 'Y'.                  00013200
013210     05  WS-REWIND-EOF-SW        PIC X(01) VALUE 'N'.              00013210
013220         88  WS-REWIND-AT-EOF          VALUE 'Y'.                  00013220
013230     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.              00013230
013240         88  WS-FOUND                  VALUE 'Y'.                  00013240
013250     05  FILLER                PIC X(01).                 00013250
013260 01  WS-CUR-ORDER-STATUS-HOLD.                                     00013260
013270     05  WS-CUR-ORD-STATUS      PIC X(16) VALUE SPACES.            00013270
013280         88  WS-CUR-PAID               VALUE 'PAID'.               00013280
013290         88  WS-CUR-INVOICED           VALUE 'INVOICED'.           00013290
013295         88  WS-CUR-PENDING-STOCK      VALUE 'PENDING_STOCK'.      00013295
013297     05  FILLER                  PIC X(04).                       00013297
013300 01  WS-COUNTERS.                                                  00013300
013400     05  WS-PROD-RRN             PIC S9(8)     COMP.              00013400
013500     05  WS-ITEM-IX              PIC S9(3)     COMP.              00013500
013600     05  WS-ORDERS-CREATED       PIC S9(5)     COMP-3 VALUE 0.    00013600
013700     05  WS-ORDERS-SHIPPED       PIC S9(5)     COMP-3 VALUE 0.    00013700
013800     05  WS-ORDERS-REJECTED      PIC S9(5)     COMP-3 VALUE 0.    00013800
013810     05  FILLER                PIC X(01).                 00013810
013900 01  WS-SHIP-LINE-DETAIL.                                          00013900
014000     05  FILLER                  PIC X(05)  VALUE SPACES.         00014000
014100     05  SX-ORD-ID               PIC X(36).                       00014100
014200     05  FILLER                  PIC X(02)  VALUE SPACES.        00014200
014300     05  SX-PROD-ID              PIC 9(06).                       00014300
014400     05  FILLER                  PIC X(02)  VALUE SPACES.        00014400
014500     05  FILLER                  PIC X(08)  VALUE 'ON HAND='.    00014500
014600     05  SX-ON-HAND              PIC ZZZ,ZZ9-.                   00014600
014700     05  FILLER                  PIC X(02)  VALUE SPACES.        00014700
014800     05  FILLER                  PIC X(06)  VALUE 'NEED= '.      00014800
014900     05  SX-NEED                 PIC ZZZ,ZZ9.999-.               00014900
015000     05  FILLER                  PIC X(39)  VALUE SPACES.        00015000
015100****************************************************************** 00015100
016000 LINKAGE SECTION.                                                  00016000
016100 01  INVPOST-PARMS.                                                00016100
016200     05  IP-FUNCTION             PIC X(05).                        00016200
016300     05  IP-PROD-ID              PIC 9(06).                        00016300
016400     05  IP-TXN-DATE             PIC 9(08).                        00016400
016410     05  IP-TXN-DATE-X REDEFINES IP-TXN-DATE.                      00016410
016420         10  IP-TXNDT-CCYY       PIC 9(04).                        00016420
016430         10  IP-TXNDT-MM         PIC 9(02).                        00016430
016440         10  IP-TXNDT-DD         PIC 9(02).                        00016440
016500     05  IP-QTY                  PIC S9(7)V999 COMP-3.             00016500
016600     05  IP-UNIT-PRICE           PIC S9(9)V99  COMP-3.             00016600
016700     05  IP-COST-UNIT-PRICE      PIC S9(9)V99  COMP-3.             00016700
016800     05  IP-REF-ID               PIC X(36).                        00016800
016900     05  IP-RETURN-CODE          PIC S9(4)     COMP.               00016900
016910     05  FILLER                PIC X(01).                 00016910
017000****************************************************************** 00017000
018000 PROCEDURE DIVISION.                                               00018000
018100****************************************************************** 00018100
018200 000-MAIN.                                                         00018200
018300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00018300
018400     MOVE 'OPEN ' TO IP-FUNCTION.                                 00018400
018500     CALL 'INVPOST' USING INVPOST-PARMS.                          00018500
018600     PERFORM 100-PROCESS-ORDERS THRU 100-EXIT                     00018600
018700             UNTIL WS-AT-EOF.                                     00018700
018800     MOVE 'CLOSE' TO IP-FUNCTION.                                 00018800
018900     CALL 'INVPOST' USING INVPOST-PARMS.                          00018900
019000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00019000
019100     DISPLAY 'ORDSHIP: ORDERS CREATED  = ' WS-ORDERS-CREATED.      00019100
019200     DISPLAY 'ORDSHIP: ORDERS SHIPPED  = ' WS-ORDERS-SHIPPED.      00019200
019300     DISPLAY 'ORDSHIP: ORDERS REJECTED = ' WS-ORDERS-REJECTED.     00019300
019400     GOBACK.                                                       00019400
019500 000-EXIT.                                                        00019500
019600     EXIT.                                                       00019600
020000****************************************************************** 00020000
020100 100-PROCESS-ORDERS.                                               00020100
020200     PERFORM 710-READ-ORDIN THRU 710-EXIT.                        00020200
020300     IF WS-AT-EOF                                                 00020300
020400         GO TO 100-EXIT                                           00020400
020500     END-IF.                                                      00020500
020600     EVALUATE TRUE                                                00020600
020700         WHEN OI-IS-CREATE                                        00020700
020800             PERFORM 200-CREATE-ORDER THRU 200-EXIT               00020800
020900         WHEN OI-IS-SHIP                                          00020900
021000             PERFORM 300-SHIP-ORDER THRU 300-EXIT                 00021000
021100         WHEN OTHER                                                00021100
021200             DISPLAY 'ORDSHIP: BAD ACTION CODE ' OI-ACT-CODE      00021200
021300                     ' FOR ORDER ' OI-ORD-ID                     00021300
021400     END-EVALUATE.                                                00021400
021500 100-EXIT.                                                        00021500
021600     EXIT.                                                       00021600
023000****************************************************************** 00023000
023100* 200-CREATE-ORDER  -  A SHORTAGE IS LOGGED BUT DOES               00023100
023200*                      NOT BLOCK THE SAVE - STATUS ALWAYS SET TO   00023200
023300*                      CONTRACT_DRAFT                              00023300
023400****************************************************************** 00023400
023500 200-CREATE-ORDER.                                                 00023500
023600     IF OI-ITEM-COUNT NOT > 0                                      00023600
023700         DISPLAY 'ORDSHIP: ORDER ' OI-ORD-ID ' HAS NO ITEMS - '    00023700
023800                 'REJECTED'                                       00023800
023900         ADD +1 TO WS-ORDERS-REJECTED                             00023900
024000         GO TO 200-EXIT                                           00024000
024100     END-IF.                                                      00024100
024200     MOVE SPACES TO ORDER-HEADER-REC.                             00024200
024300     MOVE OI-ORD-ID          TO ORD-ID.                           00024300
024400     MOVE OI-ORD-NUMBER      TO ORD-NUMBER.                       00024400
024500     MOVE OI-ORD-DATE        TO ORD-DATE.                         00024500
024600     MOVE OI-ORD-CUSTOMER-ID TO ORD-CUSTOMER-ID.                  00024600
024700     SET ORD-CONTRACT-DRAFT  TO TRUE.                           00024700
024750     DISPLAY 'ORDSHIP: ORDER ' OI-ORD-ID ' DATED '                 00024750
024760             OI-ORDDT-MM '/' OI-ORDDT-DD '/' OI-ORDDT-CCYY          00024760
024770             ' WRITTEN TO ORDH-FILE AS CONTRACT_DRAFT'.            00024770
024800     WRITE ORDER-HEADER-REC.                                      00024800
024900     MOVE 1 TO WS-ITEM-IX.                                        00024900
025000     PERFORM 210-CHECK-LINE-STOCK THRU 210-EXIT                   00025000
025100             UNTIL WS-ITEM-IX > OI-ITEM-COUNT.                    00025100
025200     ADD +1 TO WS-ORDERS-CREATED.                                 00025200
025300 200-EXIT.                                                       00025300
025400     EXIT.                                                       00025400
026000****************************************************************** 00026000
026100* 210-CHECK-LINE-STOCK  -  WRITE THE LINE; CHECK STOCK AND LOG A   00026100
026200*                          SHORTAGE MESSAGE ONLY (NO REJECT)       00026200
026300****************************************************************** 00026300
026400 210-CHECK-LINE-STOCK.                                             00026400
026500     MOVE SPACES TO ORDER-ITEM-REC.                               00026500
026600     MOVE OI-ORD-ID                   TO ITEM-ORD-ID.             00026600
026700     MOVE OI-ITEM-PROD-ID(WS-ITEM-IX) TO ITEM-PROD-ID.            00026700
026800     MOVE OI-ITEM-QTY(WS-ITEM-IX)     TO ITEM-QTY.                00026800
026900     MOVE OI-ITEM-UNIT-PRICE(WS-ITEM-IX) TO ITEM-UNIT-PRICE.      00026900
027000     IF OI-ITEM-COST-PRESENT(WS-ITEM-IX)                         00027000
027100         MOVE OI-ITEM-COST-UNIT-PRICE(WS-ITEM-IX)                00027100
027200                                      TO ITEM-COST-UNIT-PRICE     00027200
027300     ELSE                                                        00027300
027400         MOVE 0 TO ITEM-COST-UNIT-PRICE                          00027400
027500     END-IF.                                                      00027500
027600     COMPUTE ITEM-SUBTOTAL ROUNDED =                              00027600
027700             ITEM-QTY * ITEM-UNIT-PRICE.                         00027700
027800     COMPUTE ITEM-COST-SUBTOTAL ROUNDED =                         00027800
027900             ITEM-QTY * ITEM-COST-UNIT-PRICE.                    00027900
028000     WRITE ORDER-ITEM-REC.                                        00028000
028100     MOVE ITEM-PROD-ID TO WS-PROD-RRN.                           00028100
028200     READ PROD-MASTR                                             00028200
028300         INVALID KEY                                               00028300
028400             DISPLAY 'ORDSHIP: PRODUCT NOT FOUND ' ITEM-PROD-ID   00028400
028500             GO TO 210-SKIP                                      00028500
028600     END-READ.                                                   00028600
028700     IF PROD-STOCK < ITEM-QTY                                00028700
028800         DISPLAY 'ORDSHIP: ORDER ' OI-ORD-ID ' SHORT ON PRODUCT ' 00028800
028900                 ITEM-PROD-ID ' - ON HAND ' PROD-STOCK        00028900
029000                 ' NEED ' ITEM-QTY                               00029000
029100     END-IF.                                                      00029100
029200 210-SKIP.                                                       00029200
029300     ADD +1 TO WS-ITEM-IX.                                        00029300
029400 210-EXIT.                                                       00029400
029500     EXIT.                                                       00029500
029600****************************************************************** 00029600
029610* 240-CHECK-ORDER-STATUS  -  RE-SCANS THE APPEND-ONLY HEADER       00029610
029620*                            LEDGER FOR THE LATEST RECORD ON       00029620
029630*                            FILE FOR THIS ORDER-ID AND CARRIES    00029630
029640*                            ITS STATUS BACK IN WS-CUR-ORD-STATUS  00029640
029650*                            - 300-SHIP-ORDER REJECTS THE SHIP     00029650
029660*                            UNLESS THAT STATUS IS PAID, INVOICED  00029660
029670*                            OR PENDING_STOCK.                     00029670
029680****************************************************************** 00029680
029690 240-CHECK-ORDER-STATUS.                                          00029690
029700     MOVE 'N' TO WS-FOUND-SW.                                     00029700
029710     MOVE SPACES TO WS-CUR-ORD-STATUS.                            00029710
029720     CLOSE ORDH-FILE.                                             00029720
029730     OPEN INPUT ORDH-FILE.                                        00029730
029740     MOVE 'N' TO WS-REWIND-EOF-SW.                                00029740
029750     PERFORM 245-SCAN-ONE-ORDH THRU 245-EXIT                      00029750
029760             UNTIL WS-REWIND-AT-EOF.                              00029760
029770     CLOSE ORDH-FILE.                                             00029770
029780     OPEN EXTEND ORDH-FILE.                                       00029780
029790 240-EXIT.                                                       00029790
029800     EXIT.                                                       00029800
029900****************************************************************** 00029900
029910 245-SCAN-ONE-ORDH.                                                00029910
029920     READ ORDH-FILE                                               00029920
029930         AT END                                                    00029930
029940             MOVE 'Y' TO WS-REWIND-EOF-SW                         00029940
029950     END-READ.                                                   00029950
029960     IF NOT WS-REWIND-AT-EOF                                     00029960
029970         IF ORD-ID = OI-ORD-ID                                    00029970
029975             DISPLAY 'ORDSHIP: ORDER ' ORD-ID ' DATED '           00029975
029976                     ORD-DATE-MM '/' ORD-DATE-DD '/' ORD-DATE-CCYY 00029976
029977                     ' CHECKED FOR SHIPMENT ELIGIBILITY'           00029977
029980             SET WS-FOUND TO TRUE                                00029980
029990             MOVE ORD-STATUS TO WS-CUR-ORD-STATUS                 00029990
030000         END-IF                                                   00030000
030005     END-IF.                                                      00030005
030010 245-EXIT.                                                       00030010
030020     EXIT.                                                       00030020
030030****************************************************************** 00030030
030100* 300-SHIP-ORDER  -  ORDER MUST CURRENTLY BE PAID, INVOICED OR     00030100
030150*                    PENDING_STOCK BEFORE SHIPMENT IS EVEN         00030150
030160*                    ATTEMPTED; EVERY LINE'S STOCK IS THEN RE-     00030160
030200*                    CHECKED BEFORE ANY POSTING OCCURS.            00030200
030300****************************************************************** 00030300
030400 300-SHIP-ORDER.                                                   00030400
030410     PERFORM 240-CHECK-ORDER-STATUS THRU 240-EXIT.                00030410
030420     IF NOT WS-FOUND                                              00030420
030430         DISPLAY 'ORDSHIP: ORDER ' OI-ORD-ID ' NOT ON FILE - '    00030430
030440                 'SHIP REJECTED'                                  00030440
030450         ADD +1 TO WS-ORDERS-REJECTED                             00030450
030460         GO TO 300-EXIT                                           00030460
030470     END-IF.                                                      00030470
030480     IF NOT (WS-CUR-PAID OR WS-CUR-INVOICED OR                    00030480
030490             WS-CUR-PENDING-STOCK)                                00030490
030500         DISPLAY 'ORDSHIP: ORDER ' OI-ORD-ID ' STATUS '           00030500
030510                 WS-CUR-ORD-STATUS ' NOT ELIGIBLE FOR '           00030510
030520                 'SHIPMENT - REJECTED'                            00030520
030530         ADD +1 TO WS-ORDERS-REJECTED                             00030530
030540         GO TO 300-EXIT                                           00030540
030550     END-IF.                                                      00030550
030560     MOVE 'N' TO WS-SHORT-SW.                                    00030560
030570     MOVE 1 TO WS-ITEM-IX.                                        00030570
030580     PERFORM 250-STOCK-AVAILABLE-CHK THRU 250-EXIT                00030580
030590             UNTIL WS-ITEM-IX > OI-ITEM-COUNT.                    00030590
030900     IF WS-ANY-SHORT                                              00030900
031000         MOVE SPACES TO ORDER-HEADER-REC                         00031000
031100         MOVE OI-ORD-ID          TO ORD-ID                       00031100
031200         MOVE OI-ORD-NUMBER      TO ORD-NUMBER                   00031200
031300         MOVE OI-ORD-DATE        TO ORD-DATE                     00031300
031400         MOVE OI-ORD-CUSTOMER-ID TO ORD-CUSTOMER-ID               00031400
031500         SET ORD-PENDING-STOCK  TO TRUE                        00031500
031600         WRITE ORDER-HEADER-REC                                  00031600
031700         ADD +1 TO WS-ORDERS-REJECTED                            00031700
031800         GO TO 300-EXIT                                          00031800
031900     END-IF.                                                      00031900
032000     MOVE 1 TO WS-ITEM-IX.                                        00032000
032100     PERFORM 320-POST-ONE-LINE THRU 320-EXIT                     00032100
032200             UNTIL WS-ITEM-IX > OI-ITEM-COUNT.                   00032200
032300     MOVE SPACES TO ORDER-HEADER-REC.                             00032300
032400     MOVE OI-ORD-ID          TO ORD-ID.                          00032400
032500     MOVE OI-ORD-NUMBER      TO ORD-NUMBER.                      00032500
032600     MOVE OI-ORD-DATE        TO ORD-DATE.                        00032600
032700     MOVE OI-ORD-CUSTOMER-ID TO ORD-CUSTOMER-ID.                 00032700
032800     SET ORD-SHIPPED        TO TRUE.                            00032800
032900     WRITE ORDER-HEADER-REC.                                     00032900
033000     ADD +1 TO WS-ORDERS-SHIPPED.                                00033000
033100 300-EXIT.                                                       00033100
033200     EXIT.                                                       00033200
034000****************************************************************** 00034000
034100* 250-STOCK-AVAILABLE-CHK  -  SETS WS-ANY-SHORT UNLESS EVERY      00034100
034200*                             LINE'S QTY <= CURRENT PRODUCT STOCK  00034200
034300****************************************************************** 00034300
034400 250-STOCK-AVAILABLE-CHK.                                          00034400
034500     MOVE OI-ITEM-PROD-ID(WS-ITEM-IX) TO WS-PROD-RRN.             00034500
034600     READ PROD-MASTR                                             00034600
034700         INVALID KEY                                               00034700
034800             MOVE 'Y' TO WS-SHORT-SW                             00034800
034900             GO TO 250-SKIP                                      00034900
035000     END-READ.                                                   00035000
035100     IF PROD-STOCK < OI-ITEM-QTY(WS-ITEM-IX)                 00035100
035200         MOVE 'Y' TO WS-SHORT-SW                                 00035200
035300         MOVE OI-ORD-ID              TO SX-ORD-ID                00035300
035400         MOVE OI-ITEM-PROD-ID(WS-ITEM-IX) TO SX-PROD-ID           00035400
035500         MOVE PROD-STOCK         TO SX-ON-HAND                00035500
035600         MOVE OI-ITEM-QTY(WS-ITEM-IX) TO SX-NEED                  00035600
035700         WRITE SHIPX-LINE FROM WS-SHIP-LINE-DETAIL                00035700
035800                 AFTER ADVANCING 1 LINE.                         00035800
035900     END-IF.                                                      00035900
036000 250-SKIP.                                                       00036000
036100     ADD +1 TO WS-ITEM-IX.                                        00036100
036200 250-EXIT.                                                       00036200
036300     EXIT.                                                       00036300
037000****************************************************************** 00037000
037100* 320-POST-ONE-LINE  -  COST BASIS = LINE'S OWN COST UNIT PRICE   00037100
037200*                       IF PRESENT, ELSE PRODUCT'S CURRENT PRICE   00037200
037300****************************************************************** 00037300
037400 320-POST-ONE-LINE.                                               00037400
037500     MOVE 'OUTBD'      TO IP-FUNCTION.                           00037500
037600     MOVE OI-ITEM-PROD-ID(WS-ITEM-IX) TO IP-PROD-ID.              00037600
037700     MOVE OI-ORD-DATE  TO IP-TXN-DATE.                           00037700
037800     MOVE OI-ITEM-QTY(WS-ITEM-IX) TO IP-QTY.                     00037800
037900     IF OI-ITEM-COST-PRESENT(WS-ITEM-IX)                         00037900
038000         MOVE OI-ITEM-COST-UNIT-PRICE(WS-ITEM-IX)                00038000
038100                                      TO IP-COST-UNIT-PRICE      00038100
038200     ELSE                                                        00038200
038300         MOVE OI-ITEM-PROD-ID(WS-ITEM-IX) TO WS-PROD-RRN         00038300
038400         READ PROD-MASTR                                        00038400
038500             INVALID KEY                                         00038500
038600                 MOVE 0 TO PROD-PRICE                       00038600
038700         END-READ                                                00038700
038800         MOVE PROD-PRICE TO IP-COST-UNIT-PRICE               00038800
038900     END-IF.                                                     00038900
039000     MOVE OI-ORD-ID    TO IP-REF-ID.                             00039000
039050     DISPLAY 'ORDSHIP: POSTING OUTBD TXN FOR ' IP-REF-ID ' DATED '00039050
039060             IP-TXNDT-MM '/' IP-TXNDT-DD '/' IP-TXNDT-CCYY.        00039060
039100     CALL 'INVPOST' USING INVPOST-PARMS.                         00039100
039200     IF IP-RETURN-CODE NOT = 0                                    00039200
039300         DISPLAY 'ORDSHIP: INVPOST RETURN CODE ' IP-RETURN-CODE    00039300
039400                 ' FOR ORDER ' OI-ORD-ID                         00039400
039500     END-IF.                                                      00039500
039600     ADD +1 TO WS-ITEM-IX.                                        00039600
039700 320-EXIT.                                                       00039700
039800     EXIT.                                                       00039800
040000****************************************************************** 00040000
040100 700-OPEN-FILES.                                                  00040100
040200     OPEN INPUT  ORDIN-FILE.                                      00040200
040300     OPEN OUTPUT ORDH-FILE.                                       00040300
040400     OPEN OUTPUT ORDI-FILE.                                       00040400
040500     OPEN I-O    PROD-MASTR.                                      00040500
040600     OPEN OUTPUT SHIPX-RPT.                                       00040600
040700     IF WS-ORDIN-STATUS NOT = '00'                                00040700
040800         DISPLAY 'ORDSHIP: ERROR OPENING ORDIN-FILE RC='          00040800
040900                 WS-ORDIN-STATUS                                  00040900
041000     END-IF.                                                      00041000
041100 700-EXIT.                                                       00041100
041200     EXIT.                                                       00041200
042000****************************************************************** 00042000
042100 710-READ-ORDIN.                                                  00042100
042200     READ ORDIN-FILE                                              00042200
042300         AT END                                                    00042300
042400             MOVE 'Y' TO WS-EOF-SW                                00042400
042500     END-READ.                                                   00042500
042600 710-EXIT.                                                       00042600
042700     EXIT.                                                       00042700
043000****************************************************************** 00043000
043100 790-CLOSE-FILES.                                                 00043100
043200     CLOSE ORDIN-FILE ORDH-FILE ORDI-FILE PROD-MASTR SHIPX-RPT.  00043200
043300 790-EXIT.                                                       00043300
043400     EXIT.                                                       00043400
043500******************************************************************
