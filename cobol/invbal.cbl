000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF YANTAI SUPERINVENTORY CO.      * 00000200
000300* ALL RIGHTS RESERVED                                            * 00000300
000400****************************************************************** 00000400
000500* PROGRAM:  INVBAL                                                 00000500
000600*                                                                  00000600
000700* AUTHOR :  R. E. SHAUGHN                                          00000700
000800*                                                                  00000800
000900* MONTHLY INVENTORY PERIOD-BALANCE REPORT.  CONTROL-BREAK BY       00000900
001000* PRODUCT (KEYED BY PRODUCT CODE) OVER THE INVENTORY TRANSACTION   00001000
001100* LEDGER FOR ONE REQUESTED CCYY-MM PERIOD.  FOR EACH PRODUCT,      00001100
001200* BEGINNING BALANCE IS CARRIED FORWARD FROM THE PRIOR PERIOD'S     00001200
001300* ENDING BALANCE ROW, AND THE NEW ENDING ROW IS WRITTEN TO THE     00001300
001400* PERIOD-BALANCE FILE FOR NEXT MONTH'S CARRY-FORWARD.  TXNR-FILE   00001400
001500* AND BALC-FILE-IN ARE EACH RE-READ FROM THE TOP FOR EVERY         00001500
001600* PRODUCT - VOLUMES ON THESE TWO FILES HAVE NEVER JUSTIFIED A      00001600
001700* MATCHING SORT/MERGE PASS.                                       00001700
001800****************************************************************** 00001800
001900*                                                                  00001900
002000* MAINTENANCE HISTORY -                                            00002000
002100*   02/11/88  RESH    ORIGINAL PROGRAM.                           00002100
002200*   01/09/92  MBO     WEIGHTED-AVERAGE UNIT PRICE ADDED TO THE     00002200
002300*                     BEGIN/IN/END SECTIONS OF THE REPORT - PRIOR  00002300
002400*                     VERSION CARRIED QUANTITY AND AMOUNT ONLY,    00002400
002500*                     TKT IC-92-009.                              00002500
002600*   02/25/99  JPC     Y2K - BAL-PERIOD WAS YYMM, CONVERTED TO      00002600
002700*                     CCYY-MM; PERIOD SELECTION WINDOW NOW USES    00002700
002800*                     FULL CCYYMMDD COMPARES. CR-99-0061.          00002800
002900*   05/14/00  DWS     SORT ORDER CHANGED FROM PRODUCT ID TO        00002900
003000*                     PRODUCT CODE PER WAREHOUSE REQUEST - PROD-   00003000
003100*                     MASTR-SEQ IS NOW FED PRE-SORTED BY A JCL     00003100
003200*                     SORT STEP AHEAD OF THIS RUN, TKT IS-00-092.  00003200
003250*   03/19/04  LKT     ADDED A PER-PRODUCT TRACE LINE SHOWING THE   00003250
003260*                     SCAN WINDOW IN MM/DD/CCYY OFF THE PERIOD-LOW 00003260
003270*                     / PERIOD-HIGH BREAKOUTS, TKT IS-04-011.      00003270
003300*                                                                  00003300
003400****************************************************************** 00003400
004000 IDENTIFICATION DIVISION.                                          00004000
004100 PROGRAM-ID.    INVBAL.                                            00004100
004200 AUTHOR.        R. E. SHAUGHN.                                     00004200
004300 INSTALLATION.  YANTAI SUPERINVENTORY CO. - DATA PROCESSING.       00004300
004400 DATE-WRITTEN.  02/11/88.                                          00004400
004500 DATE-COMPILED.                                                    00004500
004600 SECURITY.      COMPANY CONFIDENTIAL.                              00004600
004700****************************************************************** 00004700
004800 ENVIRONMENT DIVISION.                                             00004800
004900 CONFIGURATION SECTION.                                            00004900
005000 SOURCE-COMPUTER. IBM-370.                                         00005000
005100 OBJECT-COMPUTER. IBM-370.                                         00005100
005200 SPECIAL-NAMES.                                                    00005200
005300     C01 IS TOP-OF-FORM                                            00005300
005400     UPSI-0 IS INVBAL-TEST-RUN-SW.                                 00005400
005500 INPUT-OUTPUT SECTION.                                             00005500
005600 FILE-CONTROL.                                                     00005600
005700     SELECT PROD-MASTR-SEQ  ASSIGN TO PRODSEQ                      00005700
005800         ORGANIZATION IS SEQUENTIAL                                00005800
005900         FILE STATUS IS WS-PRODSEQ-STAT.                           00005900
006000                                                                   00006000
006100     SELECT TXNR-FILE       ASSIGN TO TXNRFILE                     00006100
006200         ORGANIZATION IS SEQUENTIAL                                00006200
006300         FILE STATUS IS WS-TXNRFILE-STAT.                          00006300
006400                                                                   00006400
006500     SELECT BALC-FILE-IN    ASSIGN TO BALCIN                       00006500
006600         ORGANIZATION IS SEQUENTIAL                                00006600
006700         FILE STATUS IS WS-BALCIN-STAT.                            00006700
006800                                                                   00006800
006900     SELECT BALC-FILE-OUT   ASSIGN TO BALCOUT                      00006900
007000         ORGANIZATION IS SEQUENTIAL                                00007000
007100         FILE STATUS IS WS-BALCOUT-STAT.                           00007100
007200                                                                   00007200
007300     SELECT BALR-RPT        ASSIGN TO BALRRPT                      00007300
007400         ORGANIZATION IS SEQUENTIAL                                00007400
007500         FILE STATUS IS WS-BALRRPT-STAT.                           00007500
007600****************************************************************** 00007600
008000 DATA DIVISION.                                                    00008000
008100 FILE SECTION.                                                     00008100
008200 FD  PROD-MASTR-SEQ                                                00008200
008300     RECORDING MODE IS F.                                          00008300
008400 COPY PRODCPY.                                                     00008400
008500                                                                   00008500
008600 FD  TXNR-FILE                                                     00008600
008700     RECORDING MODE IS F.                                          00008700
008800 COPY TXNRCPY.                                                     00008800
008900                                                                   00008900
009000 FD  BALC-FILE-IN                                                  00009000
009100     RECORDING MODE IS F.                                          00009100
009200 01  BALC-IN-REC.                                                  00009200
009300     05  BIN-PROD-ID             PIC 9(06).                       00009300
009400     05  BIN-PERIOD              PIC X(07).                       00009400
009500     05  BIN-END-QTY             PIC S9(7)V999 COMP-3.            00009500
009600     05  BIN-END-UNIT-PRICE      PIC S9(9)V99  COMP-3.            00009600
009700     05  BIN-END-AMT             PIC S9(9)V99  COMP-3.            00009700
009800     05  FILLER                  PIC X(49).                      00009800
009900                                                                   00009900
010000 FD  BALC-FILE-OUT                                                 00010000
010100     RECORDING MODE IS F.                                          00010100
010200 COPY BALCCPY.                                                     00010200
010300                                                                   00010300
010400 FD  BALR-RPT                                                      00010400
010500     RECORDING MODE IS F.                                          00010500
010600 01  BALR-LINE                       PIC X(132).                  00010600
010700****************************************************************** 00010700
011000 WORKING-STORAGE SECTION.                                          00011000
011100****************************************************************** 00011100
011200 01  WS-FILE-STATUSES.                                             00011200
011300     05  WS-PRODSEQ-STAT         PIC X(02) VALUE SPACES.          00011300
011400     05  WS-TXNRFILE-STAT        PIC X(02) VALUE SPACES.          00011400
011500     05  WS-BALCIN-STAT          PIC X(02) VALUE SPACES.          00011500
011600     05  WS-BALCOUT-STAT         PIC X(02) VALUE SPACES.          00011600
011700     05  WS-BALRRPT-STAT         PIC X(02) VALUE SPACES.          00011700
011710     05  FILLER                PIC X(01).                 00011710
011800 01  WS-SWITCHES.                                                  00011800
011900     05  WS-PROD-EOF-SW          PIC X(01) VALUE 'N'.             00011900
012000         88  WS-PROD-AT-EOF            VALUE 'Y'.                  00012000
012100     05  WS-TXN-EOF-SW           PIC X(01) VALUE 'N'.             00012100
012200         88  WS-TXN-AT-EOF             VALUE 'Y'.                  00012200
012300     05  WS-BAL-EOF-SW           PIC X(01) VALUE 'N'.             00012300
012400         88  WS-BAL-AT-EOF             VALUE 'Y'.                  00012400
012500     05  WS-PRIOR-FOUND-SW       PIC X(01) VALUE 'N'.             00012500
012600         88  WS-PRIOR-FOUND            VALUE 'Y'.                  00012600
012610     05  FILLER                PIC X(01).                 00012610
012700 01  WS-COUNTERS.                                                  00012700
012800     05  WS-PRODS-REPORTED       PIC S9(5)     COMP-3 VALUE 0.    00012800
012810     05  FILLER                PIC X(01).                 00012810
012900 01  WS-REQUEST-PERIOD.                                            00012900
013000     05  WS-REQ-PERIOD           PIC X(07).                       00013000
013100     05  WS-REQ-CCYYMM REDEFINES WS-REQ-PERIOD.                   00013100
013200         10  WS-REQ-CCYY         PIC 9(04).                       00013200
013300         10  FILLER              PIC X(01).                       00013300
013400         10  WS-REQ-MM           PIC 9(02).                       00013400
013500     05  WS-PRIOR-PERIOD         PIC X(07).                       00013500
013550     05  WS-PY-CCYY              PIC 9(04).                       00013550
013560     05  WS-PY-MM                PIC 9(02).                       00013560
013600     05  WS-PERIOD-LOW           PIC 9(08).                       00013600
013610     05  WS-PERIOD-LOW-X REDEFINES WS-PERIOD-LOW.                 00013610
013620         10  WS-PL-CCYY          PIC 9(04).                       00013620
013630         10  WS-PL-MM            PIC 9(02).                       00013630
013640         10  WS-PL-DD            PIC 9(02).                       00013640
013700     05  WS-PERIOD-HIGH          PIC 9(08).                       00013700
013710     05  WS-PERIOD-HIGH-X REDEFINES WS-PERIOD-HIGH.               00013710
013720         10  WS-PH-CCYY          PIC 9(04).                       00013720
013730         10  WS-PH-MM            PIC 9(02).                       00013730
013740         10  WS-PH-DD            PIC 9(02).                       00013740
013800 01  WS-ACCUM-FIELDS.                                              00013800
013900     05  WS-IN-QTY               PIC S9(7)V999 COMP-3.            00013900
014000     05  WS-IN-AMT               PIC S9(9)V99  COMP-3.            00014000
014100     05  WS-OUT-QTY              PIC S9(7)V999 COMP-3.            00014100
014200     05  WS-OUT-COST-AMT         PIC S9(9)V99  COMP-3.            00014200
014300     05  WS-BEGIN-QTY            PIC S9(7)V999 COMP-3.            00014300
014400     05  WS-BEGIN-AMT            PIC S9(9)V99  COMP-3.            00014400
014410     05  FILLER                PIC X(01).                 00014410
014500 01  WS-GRAND-TOTALS.                                              00014500
014600     05  WS-GT-IN-AMT            PIC S9(11)V99 COMP-3 VALUE 0.    00014600
014700     05  WS-GT-OUT-COST-AMT      PIC S9(11)V99 COMP-3 VALUE 0.    00014700
014800     05  WS-GT-END-AMT           PIC S9(11)V99 COMP-3 VALUE 0.    00014800
014810     05  FILLER                PIC X(01).                 00014810
014900****************************************************************** 00014900
015000 01  WS-BALR-HEADING1.                                             00015000
015100     05  FILLER                  PIC X(05)  VALUE SPACES.         00015100
015200     05  FILLER                  PIC X(40)                        00015200
015300             VALUE 'MONTHLY INVENTORY PERIOD-BALANCE REPORT'.     00015300
015400     05  FILLER                  PIC X(87)  VALUE SPACES.         00015400
015500 01  WS-BALR-HEADING2.                                             00015500
015600     05  FILLER                  PIC X(05)  VALUE SPACES.         00015600
015700     05  FILLER                  PIC X(04)  VALUE 'CODE'.        00015700
015800     05  FILLER                  PIC X(11)  VALUE SPACES.         00015800
015900     05  FILLER                  PIC X(05)  VALUE 'BEGIN'.       00015900
016000     05  FILLER                  PIC X(15)  VALUE SPACES.         00016000
016100     05  FILLER                  PIC X(02)  VALUE 'IN'.          00016100
016200     05  FILLER                  PIC X(18)  VALUE SPACES.        00016200
016300     05  FILLER                  PIC X(03)  VALUE 'OUT'.         00016300
016400     05  FILLER                  PIC X(17)  VALUE SPACES.        00016400
016500     05  FILLER                  PIC X(03)  VALUE 'END'.         00016500
016600     05  FILLER                  PIC X(49)  VALUE SPACES.        00016600
016700 01  WS-BALR-DETAIL.                                               00016700
016800     05  FILLER                  PIC X(02)  VALUE SPACES.         00016800
016900     05  DR-PROD-CODE            PIC X(20).                       00016900
017000     05  FILLER                  PIC X(01)  VALUE SPACES.         00017000
017100     05  DR-BEGIN-QTY            PIC ZZZ,ZZ9.999.                 00017100
017200     05  FILLER                  PIC X(01)  VALUE SPACES.         00017200
017300     05  DR-IN-QTY               PIC ZZZ,ZZ9.999.                 00017300
017400     05  FILLER                  PIC X(01)  VALUE SPACES.         00017400
017500     05  DR-OUT-QTY              PIC ZZZ,ZZ9.999.                 00017500
017600     05  FILLER                  PIC X(01)  VALUE SPACES.         00017600
017700     05  DR-END-QTY              PIC ZZZ,ZZ9.999.                 00017700
017800     05  FILLER                  PIC X(01)  VALUE SPACES.         00017800
017900     05  DR-END-AMT              PIC ZZZ,ZZZ,ZZ9.99-.             00017900
018000     05  FILLER                  PIC X(58)  VALUE SPACES.         00018000
018100 01  WS-BALR-TOTAL-LINE.                                           00018100
018200     05  FILLER                  PIC X(05)  VALUE SPACES.         00018200
018300     05  FILLER                  PIC X(15)  VALUE 'GRAND TOTALS -'.00018300
018400     05  FILLER                  PIC X(04)  VALUE ' IN='.         00018400
018500     05  GT-IN-AMT-LINE          PIC ZZZ,ZZZ,ZZ9.99-.             00018500
018600     05  FILLER                  PIC X(05)  VALUE ' OUT='.        00018600
018700     05  GT-OUT-AMT-LINE         PIC ZZZ,ZZZ,ZZ9.99-.             00018700
018800     05  FILLER                  PIC X(05)  VALUE ' END='.        00018800
018900     05  GT-END-AMT-LINE         PIC ZZZ,ZZZ,ZZ9.99-.             00018900
019000     05  FILLER                  PIC X(68)  VALUE SPACES.         00019000
019100****************************************************************** 00019100
020000 LINKAGE SECTION.                                                  00020000
020100 01  LK-PERIOD                      PIC X(07).                    00020100
020200****************************************************************** 00020200
021000 PROCEDURE DIVISION USING LK-PERIOD.                               00021000
021100****************************************************************** 00021100
021200 000-MAIN.                                                         00021200
021300     MOVE LK-PERIOD TO WS-REQ-PERIOD.                             00021300
021400     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00021400
021500     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00021500
021600     PERFORM 710-READ-NEXT-PRODUCT THRU 710-EXIT.                 00021600
021700     PERFORM 100-PRODUCT-BREAK THRU 100-EXIT                      00021700
021800             UNTIL WS-PROD-AT-EOF.                                00021800
021900     PERFORM 830-PRINT-GRAND-TOTAL THRU 830-EXIT.                 00021900
022000     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00022000
022100     GOBACK.                                                       00022100
022200 000-EXIT.                                                        00022200
022300     EXIT.                                                        00022300
023000****************************************************************** 00023000
023100* 100-PRODUCT-BREAK  -  ONE ITERATION PER PRODUCT MASTER ROW, IN   00023100
023200*                       PRODUCT-CODE SEQUENCE                      00023200
023300****************************************************************** 00023300
023400 100-PRODUCT-BREAK.                                                00023400
023500     PERFORM 400-COMPUTE-BEGIN-BAL THRU 400-EXIT.                 00023500
023600     PERFORM 410-SCAN-TXN-FOR-PROD THRU 410-EXIT.                 00023600
023700     PERFORM 430-COMPUTE-ENDING-BAL THRU 430-EXIT.                00023700
023800     PERFORM 440-WRITE-BALANCE-ROW THRU 440-EXIT.                 00023800
023900     PERFORM 450-PRINT-DETAIL-LINE THRU 450-EXIT.                 00023900
024000     ADD +1 TO WS-PRODS-REPORTED.                                 00024000
024100     PERFORM 710-READ-NEXT-PRODUCT THRU 710-EXIT.                 00024100
024200 100-EXIT.                                                        00024200
024300     EXIT.                                                        00024300
025000****************************************************************** 00025000
025100* 400-COMPUTE-BEGIN-BAL  -  CARRY FORWARD PRIOR PERIOD'S ENDING    00025100
025200*                           ROW FOR THIS PRODUCT, OR ZERO         00025200
025300****************************************************************** 00025300
025400 400-COMPUTE-BEGIN-BAL.                                            00025400
025500     MOVE 0 TO WS-BEGIN-QTY WS-BEGIN-AMT.                         00025500
025600     MOVE 'N' TO WS-PRIOR-FOUND-SW.                               00025600
025700     CLOSE BALC-FILE-IN.                                          00025700
025800     OPEN INPUT BALC-FILE-IN.                                     00025800
025900     MOVE 'N' TO WS-BAL-EOF-SW.                                   00025900
026000     PERFORM 460-SCAN-PRIOR-BALANCE THRU 460-EXIT                 00026000
026100             UNTIL WS-BAL-AT-EOF OR WS-PRIOR-FOUND.               00026100
026200 400-EXIT.                                                        00026200
026300     EXIT.                                                       00026300
027000****************************************************************** 00027000
027100 460-SCAN-PRIOR-BALANCE.                                           00027100
027200     READ BALC-FILE-IN                                            00027200
027300         AT END                                                    00027300
027400             MOVE 'Y' TO WS-BAL-EOF-SW                            00027400
027500     END-READ.                                                   00027500
027600     IF NOT WS-BAL-AT-EOF                                         00027600
027700         IF BIN-PROD-ID = PROD-ID AND BIN-PERIOD = WS-PRIOR-PERIOD00027700
027800             MOVE BIN-END-QTY  TO WS-BEGIN-QTY                    00027800
027900             MOVE BIN-END-AMT  TO WS-BEGIN-AMT                    00027900
028000             MOVE 'Y' TO WS-PRIOR-FOUND-SW                       00028000
028100         END-IF                                                   00028100
028200     END-IF.                                                      00028200
028300 460-EXIT.                                                        00028300
028400     EXIT.                                                       00028400
029000****************************************************************** 00029000
029100* 410-SCAN-TXN-FOR-PROD  -  ACCUMULATE INBOUND AND OUTBOUND QTY/   00029100
029200*                           AMOUNT FOR THIS PRODUCT WITHIN THE     00029200
029300*                           REQUESTED CCYY-MM PERIOD                00029300
029400****************************************************************** 00029400
029500 410-SCAN-TXN-FOR-PROD.                                           00029500
029600     MOVE 0 TO WS-IN-QTY WS-IN-AMT WS-OUT-QTY WS-OUT-COST-AMT.    00029600
029700     COMPUTE WS-PERIOD-LOW  = WS-REQ-CCYY * 10000 +               00029700
029800                              WS-REQ-MM * 100 + 1.               00029800
029900     COMPUTE WS-PERIOD-HIGH = WS-REQ-CCYY * 10000 +              00029900
030000                              WS-REQ-MM * 100 + 31.              00030000
030050     DISPLAY 'INVBAL: SCANNING TXNR-FILE FOR WINDOW '             00030050
030060             WS-PL-MM '/' WS-PL-DD '/' WS-PL-CCYY ' THRU '        00030060
030070             WS-PH-MM '/' WS-PH-DD '/' WS-PH-CCYY.                00030070
030100     CLOSE TXNR-FILE.                                             00030100
030200     OPEN INPUT TXNR-FILE.                                        00030200
030300     MOVE 'N' TO WS-TXN-EOF-SW.                                   00030300
030400     PERFORM 470-SCAN-ONE-TXN THRU 470-EXIT                      00030400
030500             UNTIL WS-TXN-AT-EOF.                                00030500
030600 410-EXIT.                                                        00030600
030700     EXIT.                                                       00030700
031000****************************************************************** 00031000
031100 470-SCAN-ONE-TXN.                                                00031100
031200     READ TXNR-FILE                                               00031200
031300         AT END                                                    00031300
031400             MOVE 'Y' TO WS-TXN-EOF-SW                           00031400
031500     END-READ.                                                  00031500
031600     IF NOT WS-TXN-AT-EOF                                        00031600
031700         IF TXN-PROD-ID = PROD-ID                                00031700
031800             AND TXN-DATE >= WS-PERIOD-LOW                       00031800
031900             AND TXN-DATE <= WS-PERIOD-HIGH                      00031900
032000             IF TXN-IS-INBOUND                                   00032000
032100                 ADD TXN-QTY    TO WS-IN-QTY                     00032100
032200                 ADD TXN-AMOUNT TO WS-IN-AMT                     00032200
032300             ELSE                                                 00032300
032400                 ADD TXN-QTY         TO WS-OUT-QTY               00032400
032500                 ADD TXN-COST-AMOUNT TO WS-OUT-COST-AMT          00032500
032600             END-IF                                               00032600
032700         END-IF                                                   00032700
032800     END-IF.                                                      00032800
032900 470-EXIT.                                                        00032900
033000     EXIT.                                                       00033000
034000****************************************************************** 00034000
034100* 430-COMPUTE-ENDING-BAL  -  WEIGHTED-AVERAGE UNIT PRICES, 2 DP    00034100
034200*                            HALF_UP ON AMOUNT / QUANTITY          00034200
034300****************************************************************** 00034300
034400 430-COMPUTE-ENDING-BAL.                                           00034400
034500     MOVE WS-BEGIN-QTY TO BAL-BEGIN-QTY.                          00034500
034600     MOVE WS-BEGIN-AMT TO BAL-BEGIN-AMT.                          00034600
034700     IF WS-BEGIN-QTY > 0                                          00034700
034800         COMPUTE BAL-BEGIN-UNIT-PRICE ROUNDED =                  00034800
034900                 WS-BEGIN-AMT / WS-BEGIN-QTY                     00034900
035000     ELSE                                                         00035000
035100         MOVE 0 TO BAL-BEGIN-UNIT-PRICE                          00035100
035200     END-IF.                                                      00035200
035300     MOVE WS-IN-QTY TO BAL-IN-QTY.                                00035300
035400     MOVE WS-IN-AMT TO BAL-IN-AMT.                                00035400
035500     IF WS-IN-QTY > 0                                             00035500
035600         COMPUTE BAL-IN-UNIT-PRICE ROUNDED =                     00035600
035700                 WS-IN-AMT / WS-IN-QTY                           00035700
035800     ELSE                                                         00035800
035900         MOVE 0 TO BAL-IN-UNIT-PRICE                             00035900
036000     END-IF.                                                      00036000
036100     MOVE WS-OUT-QTY TO BAL-OUT-QTY.                              00036100
036200     MOVE WS-OUT-COST-AMT TO BAL-OUT-COST-AMT.                    00036200
036300     IF WS-OUT-QTY > 0                                            00036300
036400         COMPUTE BAL-OUT-COST-UNIT-PRICE ROUNDED =               00036400
036500                 WS-OUT-COST-AMT / WS-OUT-QTY                    00036500
036600     ELSE                                                         00036600
036700         MOVE 0 TO BAL-OUT-COST-UNIT-PRICE                       00036700
036800     END-IF.                                                      00036800
036900     COMPUTE BAL-END-QTY = WS-BEGIN-QTY + WS-IN-QTY - WS-OUT-QTY. 00036900
037000     COMPUTE BAL-END-AMT =                                        00037000
037100             WS-BEGIN-AMT + WS-IN-AMT - WS-OUT-COST-AMT.          00037100
037200     IF BAL-END-QTY > 0                                           00037200
037300         COMPUTE BAL-END-UNIT-PRICE ROUNDED =                    00037300
037400                 BAL-END-AMT / BAL-END-QTY                       00037400
037500     ELSE                                                         00037500
037600         MOVE 0 TO BAL-END-UNIT-PRICE                            00037600
037700     END-IF.                                                      00037700
037800     ADD BAL-IN-AMT       TO WS-GT-IN-AMT.                        00037800
037900     ADD BAL-OUT-COST-AMT TO WS-GT-OUT-COST-AMT.                  00037900
038000     ADD BAL-END-AMT      TO WS-GT-END-AMT.                       00038000
038100 430-EXIT.                                                        00038100
038200     EXIT.                                                       00038200
039000****************************************************************** 00039000
039100 440-WRITE-BALANCE-ROW.                                           00039100
039200     MOVE PROD-ID      TO BAL-PROD-ID.                           00039200
039300     MOVE WS-REQ-PERIOD TO BAL-PERIOD.                           00039300
039400     WRITE INVENTORY-PERIOD-BAL-REC.                             00039400
039500     IF WS-BALCOUT-STAT NOT = '00'                                00039500
039600         DISPLAY 'INVBAL: ERROR WRITING BALC-FILE-OUT RC='        00039600
039700                 WS-BALCOUT-STAT                                  00039700
039800     END-IF.                                                      00039800
039900 440-EXIT.                                                        00039900
040000     EXIT.                                                       00040000
041000****************************************************************** 00041000
041100 450-PRINT-DETAIL-LINE.                                           00041100
041200     MOVE PROD-CODE          TO DR-PROD-CODE.                    00041200
041300     MOVE BAL-BEGIN-QTY      TO DR-BEGIN-QTY.                    00041300
041400     MOVE BAL-IN-QTY         TO DR-IN-QTY.                       00041400
041500     MOVE BAL-OUT-QTY        TO DR-OUT-QTY.                      00041500
041600     MOVE BAL-END-QTY        TO DR-END-QTY.                      00041600
041700     MOVE BAL-END-AMT        TO DR-END-AMT.                      00041700
041800     WRITE BALR-LINE FROM WS-BALR-DETAIL AFTER ADVANCING 1 LINE. 00041800
041900 450-EXIT.                                                        00041900
042000     EXIT.                                                       00042000
043000****************************************************************** 00043000
043100 700-OPEN-FILES.                                                  00043100
043200     OPEN INPUT PROD-MASTR-SEQ.                                  00043200
043300     IF WS-PRODSEQ-STAT NOT = '00'                                00043300
043400         DISPLAY 'INVBAL: ERROR OPENING PROD-MASTR-SEQ RC='       00043400
043500                 WS-PRODSEQ-STAT                                  00043500
043600     END-IF.                                                      00043600
043700     OPEN INPUT TXNR-FILE.                                        00043700
043800     OPEN INPUT BALC-FILE-IN.                                     00043800
043900     OPEN OUTPUT BALC-FILE-OUT.                                  00043900
044000     OPEN OUTPUT BALR-RPT.                                       00044000
044100     WRITE BALR-LINE FROM WS-BALR-HEADING1 AFTER ADVANCING PAGE. 00044100
044150     WRITE BALR-LINE FROM WS-BALR-HEADING2 AFTER ADVANCING 2.    00044150
044200 700-EXIT.                                                       00044200
044300     EXIT.                                                       00044300
045000****************************************************************** 00045000
045100 710-READ-NEXT-PRODUCT.                                          00045100
045200     READ PROD-MASTR-SEQ                                          00045200
045300         AT END                                                    00045300
045400             MOVE 'Y' TO WS-PROD-EOF-SW                           00045400
045500     END-READ.                                                  00045500
045600 710-EXIT.                                                       00045600
045700     EXIT.                                                       00045700
046000****************************************************************** 00046000
046100 790-CLOSE-FILES.                                                 00046100
046200     CLOSE PROD-MASTR-SEQ TXNR-FILE BALC-FILE-IN                 00046200
046300           BALC-FILE-OUT  BALR-RPT.                               00046300
046400 790-EXIT.                                                       00046400
046500     EXIT.                                                       00046500
047000****************************************************************** 00047000
047100 800-INIT-REPORT.                                                 00047100
047200     MOVE 0 TO WS-GT-IN-AMT WS-GT-OUT-COST-AMT WS-GT-END-AMT.    00047200
047300     IF WS-REQ-MM = 1                                            00047300
047400         COMPUTE WS-PY-CCYY = WS-REQ-CCYY - 1                    00047400
047500         MOVE 12 TO WS-PY-MM                                    00047500
047600     ELSE                                                        00047600
047700         MOVE WS-REQ-CCYY TO WS-PY-CCYY                          00047700
047800         COMPUTE WS-PY-MM = WS-REQ-MM - 1                       00047800
047900     END-IF.                                                     00047900
047950     MOVE WS-PY-CCYY TO WS-PRIOR-PERIOD(1:4).                    00047950
047960     MOVE '-'        TO WS-PRIOR-PERIOD(5:1).                    00047960
047970     MOVE WS-PY-MM   TO WS-PRIOR-PERIOD(6:2).                    00047970
048200 800-EXIT.                                                       00048200
048300     EXIT.                                                       00048300
049000****************************************************************** 00049000
049100 830-PRINT-GRAND-TOTAL.                                           00049100
049200     MOVE WS-GT-IN-AMT       TO GT-IN-AMT-LINE.                  00049200
049300     MOVE WS-GT-OUT-COST-AMT TO GT-OUT-AMT-LINE.                 00049300
049400     MOVE WS-GT-END-AMT      TO GT-END-AMT-LINE.                 00049400
049700     WRITE BALR-LINE FROM WS-BALR-TOTAL-LINE AFTER ADVANCING 3.  00049700
049800 830-EXIT.                                                       00049800
049900     EXIT.                                                       00049900
050000******************************************************************
