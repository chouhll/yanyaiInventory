000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF YANTAI SUPERINVENTORY CO.      * 00000200
000300* ALL RIGHTS RESERVED                                            * 00000300
000400****************************************************************** 00000400
000500* PROGRAM:  COSTANAL                                               00000500
000600*                                                                  00000600
000700* AUTHOR :  D. W. SATO                                             00000700
000800*                                                                  00000800
000900* PROFITABILITY ANALYSIS OVER A CALLER-SUPPLIED DATE RANGE -       00000900
001000* PRODUCT PROFIT RANKING, CUSTOMER VALUE RANKING, AND SUPPLIER     00001000
001100* COST ANALYSIS.  WHERE AN ORDER LINE CARRIES NO COST-SUBTOTAL     00001100
001200* OF ITS OWN THE PROGRAM ASSUMES A COST OF 60% OF THE SALES        00001200
001300* SUBTOTAL SO THE RANKING STILL HAS SOMETHING TO WORK WITH - THIS  00001300
001400* ASSUMED FIGURE IS FOR THE RANKING ONLY AND IS NEVER POSTED       00001400
001500* BACK TO THE ORDER ITSELF.                                       00001500
001600*                                                                  00001600
001700* THERE IS NO CUSTOMER OR SUPPLIER MASTER IN THIS SYSTEM, SO THE   00001700
001800* CALLER MUST SUPPLY CUSTOMER/SUPPLIER NAME (AND, FOR SUPPLIERS,   00001800
001900* THE CREDIT RATING) ALONGSIDE THE ID ON THE CONTROL RECORD - SEE  00001900
002000* THE CI-PARTY-TABLE BELOW.  THESE ARE PRINT-LINE DRESSING ONLY    00002000
002100* AND TAKE NO PART IN THE ARITHMETIC.                              00002100
002200****************************************************************** 00002200
002300*                                                                  00002300
002400* MAINTENANCE HISTORY -                                            00002400
002500*   03/14/00  DWS     ORIGINAL PROGRAM - PRODUCT PROFIT RANKING    00002500
002600*                     AND CUSTOMER VALUE RANKING ONLY.             00002600
002700*   11/02/00  DWS     ADDED THE SUPPLIER COST ANALYSIS FUNCTION,   00002700
002800*                     TKT IS-00-266.                               00002800
002900*   04/19/01  JPC     ADDED CI-PARTY-TABLE SO RANKING REPORTS CAN  00002900
003000*                     CARRY A NAME INSTEAD OF A BARE ID, SINCE     00003000
003100*                     WE HAVE NO CUSTOMER/SUPPLIER MASTER FILE.    00003100
003200*                     TKT IS-01-071.                               00003200
003210*   03/19/04  LKT     ADDED THE RUN-BANNER DISPLAY SHOWING THE     00003210
003220*                     REQUESTED PERIOD IN MM/DD/CCYY OFF CI-       00003220
003230*                     PERIOD-START-X/-END-X, AND A PROD-MASTR      00003230
003240*                     NOT-FOUND TRACE LINE OFF WS-CUR-PROD-ID-X,   00003240
003250*                     TKT IS-04-011.                               00003250
003300*                                                                  00003300
003400****************************************************************** 00003400
003500 IDENTIFICATION DIVISION.                                          00003500
003600 PROGRAM-ID.    COSTANAL.                                          00003600
003700 AUTHOR.        D. W. SATO.                                        00003700
003800 INSTALLATION.  YANTAI SUPERINVENTORY CO. - DATA PROCESSING.       00003800
003900 DATE-WRITTEN.  03/14/00.                                          00003900
004000 DATE-COMPILED.                                                    00004000
004100 SECURITY.      COMPANY CONFIDENTIAL.                              00004100
004200****************************************************************** 00004200
004300 ENVIRONMENT DIVISION.                                             00004300
004400 CONFIGURATION SECTION.                                            00004400
004500 SOURCE-COMPUTER. IBM-370.                                         00004500
004600 OBJECT-COMPUTER. IBM-370.                                         00004600
004700 SPECIAL-NAMES.                                                    00004700
004800     C01 IS TOP-OF-FORM                                            00004800
004900     UPSI-0 IS COSTANAL-TEST-RUN-SW.                               00004900
005000 INPUT-OUTPUT SECTION.                                             00005000
005100 FILE-CONTROL.                                                     00005100
005200     SELECT COSTIN-FILE  ASSIGN TO COSTIN                          00005200
005300         ACCESS IS SEQUENTIAL                                      00005300
005400         FILE STATUS  IS  WS-COSTIN-STATUS.                        00005400
005500                                                                   00005500
005600     SELECT PURC-FILE    ASSIGN TO PURCFILE                        00005600
005700         ACCESS IS SEQUENTIAL                                      00005700
005800         FILE STATUS  IS  WS-PURCFILE-STATUS.                      00005800
005900                                                                   00005900
006000     SELECT ORDH-FILE    ASSIGN TO ORDHFILE                        00006000
006100         ACCESS IS SEQUENTIAL                                      00006100
006200         FILE STATUS  IS  WS-ORDHFILE-STATUS.                      00006200
006300                                                                   00006300
006400     SELECT ORDI-FILE    ASSIGN TO ORDIFILE                        00006400
006500         ACCESS IS SEQUENTIAL                                      00006500
006600         FILE STATUS  IS  WS-ORDIFILE-STATUS.                      00006600
006700                                                                   00006700
006800     SELECT PROD-MASTR   ASSIGN TO PRODMSTR                        00006800
006900         ORGANIZATION IS RELATIVE                                  00006900
007000         ACCESS IS RANDOM                                          00007000
007100         RELATIVE KEY IS WS-PROD-RRN                               00007100
007200         FILE STATUS  IS  WS-PRODMSTR-STATUS.                      00007200
007300                                                                   00007300
007400     SELECT PRODRANK-RPT ASSIGN TO PRODRANK                        00007400
007500         ACCESS IS SEQUENTIAL                                      00007500
007600         FILE STATUS  IS  WS-PRODRANK-STATUS.                      00007600
007700                                                                   00007700
007800     SELECT CUSTRANK-RPT ASSIGN TO CUSTRANK                        00007800
007900         ACCESS IS SEQUENTIAL                                      00007900
008000         FILE STATUS  IS  WS-CUSTRANK-STATUS.                      00008000
008100                                                                   00008100
008200     SELECT SUPPRANK-RPT ASSIGN TO SUPPRANK                        00008200
008300         ACCESS IS SEQUENTIAL                                      00008300
008400         FILE STATUS  IS  WS-SUPPRANK-STATUS.                      00008400
008500****************************************************************** 00008500
009000 DATA DIVISION.                                                    00009000
009100 FILE SECTION.                                                     00009100
009200 FD  COSTIN-FILE                                                   00009200
009300     RECORDING MODE IS F.                                         00009300
009400 01  COSTIN-REC.                                                   00009400
009500     05  CI-TRAN-CODE          PIC X(02).                         00009500
009600         88  CI-IS-PRODUCT-PROFIT   VALUE 'PP'.                   00009600
009700         88  CI-IS-CUSTOMER-PROFIT  VALUE 'CP'.                   00009700
009800         88  CI-IS-SUPPLIER-COST    VALUE 'SC'.                    00009800
009900     05  CI-PERIOD-START       PIC 9(08).                         00009900
009910     05  CI-PERIOD-START-X REDEFINES CI-PERIOD-START.             00009910
009920         10  CI-PS-CCYY        PIC 9(04).                         00009920
009930         10  CI-PS-MM          PIC 9(02).                         00009930
009940         10  CI-PS-DD          PIC 9(02).                         00009940
010000     05  CI-PERIOD-END         PIC 9(08).                         00010000
010010     05  CI-PERIOD-END-X REDEFINES CI-PERIOD-END.                 00010010
010020         10  CI-PE-CCYY        PIC 9(04).                         00010020
010030         10  CI-PE-MM          PIC 9(02).                         00010030
010040         10  CI-PE-DD          PIC 9(02).                         00010040
010100     05  CI-TOP-N              PIC S9(3)     COMP-3.              00010100
010200     05  CI-PARTY-COUNT        PIC S9(3)     COMP-3.              00010200
010300     05  CI-PARTY-TABLE OCCURS 50 TIMES.                          00010300
010400         10  CI-PARTY-ID       PIC 9(06).                         00010400
010500         10  CI-PARTY-NAME     PIC X(30).                         00010500
010600         10  CI-PARTY-RATING   PIC X(10).                         00010600
010700     05  FILLER                PIC X(08).                        00010700
010800                                                                   00010800
010900 FD  PURC-FILE                                                     00010900
011000     RECORDING MODE IS F.                                         00011000
011100 COPY PURCCPY.                                                     00011100
011200                                                                   00011200
011300 FD  ORDH-FILE                                                     00011300
011400     RECORDING MODE IS F.                                         00011400
011500 COPY ORDHCPY.                                                     00011500
011600                                                                   00011600
011700 FD  ORDI-FILE                                                     00011700
011800     RECORDING MODE IS F.                                         00011800
011900 COPY ORDICPY.                                                     00011900
012000                                                                   00012000
012100 FD  PROD-MASTR                                                    00012100
012200     RECORDING MODE IS F.                                         00012200
012300 COPY PRODCPY.                                                     00012300
012400                                                                   00012400
012500 FD  PRODRANK-RPT                                                  00012500
012600     RECORDING MODE IS F.                                         00012600
012700 01  PRODRANK-LINE.                                                00012700
012800     05  PL-PROD-CODE          PIC X(20).                         00012800
012900     05  FILLER                PIC X(02) VALUE SPACES.            00012900
013000     05  PL-PROD-NAME          PIC X(30).                         00013000
013100     05  FILLER                PIC X(02) VALUE SPACES.            00013100
013200     05  PL-SALES              PIC ZZZ,ZZZ,ZZ9.99-.               00013200
013300     05  PL-QTY                PIC ZZZ,ZZ9.999-.                  00013300
013400     05  PL-COST               PIC ZZZ,ZZZ,ZZ9.99-.               00013400
013500     05  PL-PROFIT             PIC ZZZ,ZZZ,ZZ9.99-.               00013500
013600     05  PL-PROFIT-RATE        PIC ZZ9.9999-.                     00013600
013700     05  PL-LINE-COUNT         PIC ZZZ,ZZ9.                       00013700
013800     05  PL-AVG-PRICE          PIC ZZZ,ZZ9.99-.                   00013800
013900     05  FILLER                PIC X(05) VALUE SPACES.            00013900
014000                                                                   00014000
014100 FD  CUSTRANK-RPT                                                  00014100
014200     RECORDING MODE IS F.                                         00014200
014300 01  CUSTRANK-LINE.                                                00014300
014400     05  CL-CUST-ID            PIC 9(06).                         00014400
014500     05  FILLER                PIC X(02) VALUE SPACES.            00014500
014600     05  CL-CUST-NAME          PIC X(30).                         00014600
014700     05  FILLER                PIC X(02) VALUE SPACES.            00014700
014800     05  CL-SALES              PIC ZZZ,ZZZ,ZZ9.99-.               00014800
014900     05  CL-COST               PIC ZZZ,ZZZ,ZZ9.99-.               00014900
015000     05  CL-PROFIT             PIC ZZZ,ZZZ,ZZ9.99-.               00015000
015100     05  CL-PROFIT-RATE        PIC ZZ9.9999-.                     00015100
015200     05  CL-ORDERS             PIC ZZZ,ZZ9.                       00015200
015300     05  CL-AVG-ORDER-VAL      PIC ZZZ,ZZ9.99-.                   00015300
015400     05  CL-VALUE-SCORE        PIC ZZZ,ZZZ,ZZ9.99-.               00015400
015500     05  FILLER                PIC X(05) VALUE SPACES.            00015500
015600                                                                   00015600
015700 FD  SUPPRANK-RPT                                                  00015700
015800     RECORDING MODE IS F.                                         00015800
015900 01  SUPPRANK-LINE.                                                00015900
016000     05  SL-SUPP-ID            PIC 9(06).                         00016000
016100     05  FILLER                PIC X(02) VALUE SPACES.            00016100
016200     05  SL-SUPP-NAME          PIC X(30).                         00016200
016300     05  FILLER                PIC X(02) VALUE SPACES.            00016300
016400     05  SL-RATING             PIC X(10).                         00016400
016500     05  FILLER                PIC X(02) VALUE SPACES.            00016500
016600     05  SL-TOTAL-AMT          PIC ZZZ,ZZZ,ZZ9.99-.               00016600
016700     05  SL-TOTAL-QTY          PIC ZZZ,ZZ9.999-.                  00016700
016800     05  SL-COUNT              PIC ZZZ,ZZ9.                       00016800
016900     05  SL-AVG-PRICE          PIC ZZZ,ZZ9.99-.                   00016900
017000     05  SL-MIN-PRICE          PIC ZZZ,ZZ9.99-.                   00017000
017100     05  SL-MAX-PRICE          PIC ZZZ,ZZ9.99-.                   00017100
017200     05  SL-VOLATILITY         PIC ZZ9.9999-.                     00017200
017300     05  SL-AVG-AMT            PIC ZZZ,ZZ9.99-.                   00017300
017400     05  FILLER                PIC X(05) VALUE SPACES.            00017400
017500****************************************************************** 00017500
018000 WORKING-STORAGE SECTION.                                          00018000
018100****************************************************************** 00018100
018200 01  WS-STATUS-FIELDS.                                             00018200
018300     05  WS-COSTIN-STATUS        PIC X(02) VALUE SPACES.          00018300
018400     05  WS-PURCFILE-STATUS      PIC X(02) VALUE SPACES.          00018400
018500     05  WS-ORDHFILE-STATUS      PIC X(02) VALUE SPACES.          00018500
018600     05  WS-ORDIFILE-STATUS      PIC X(02) VALUE SPACES.          00018600
018700     05  WS-PRODMSTR-STATUS      PIC X(02) VALUE SPACES.          00018700
018800     05  WS-PRODRANK-STATUS      PIC X(02) VALUE SPACES.          00018800
018900     05  WS-CUSTRANK-STATUS      PIC X(02) VALUE SPACES.          00018900
019000     05  WS-SUPPRANK-STATUS      PIC X(02) VALUE SPACES.          00019000
019010     05  FILLER                PIC X(01).                 00019010
019100 01  WS-SWITCHES.                                                  00019100
019200     05  WS-EOF-SW               PIC X(01) VALUE 'N'.             00019200
019300         88  WS-AT-EOF                 VALUE 'Y'.                  00019300
019400     05  WS-REWIND-EOF-SW        PIC X(01) VALUE 'N'.             00019400
019500         88  WS-REWIND-AT-EOF          VALUE 'Y'.                  00019500
019600     05  WS-OI-REWIND-SW         PIC X(01) VALUE 'N'.             00019600
019700         88  WS-OI-REWIND-AT-EOF      VALUE 'Y'.                  00019700
019800     05  WS-TBL-FOUND-SW         PIC X(01) VALUE 'N'.             00019800
019900         88  WS-TBL-FOUND              VALUE 'Y'.                  00019900
020000     05  WS-SWAP-SW              PIC X(01) VALUE 'N'.             00020000
020100         88  WS-SWAP-MADE              VALUE 'Y'.                  00020100
020110     05  FILLER                PIC X(01).                 00020110
020200 01  WS-COUNTERS.                                                  00020200
020300     05  WS-TRANS-PROCESSED      PIC S9(7)     COMP-3 VALUE 0.    00020300
020310     05  FILLER                PIC X(01).                 00020310
020400 01  WS-SUBSCRIPTS.                                                00020400
020500     05  WS-SUB                  PIC S9(4)     COMP.             00020500
020600     05  WS-SUB2                 PIC S9(4)     COMP.             00020600
020700     05  WS-PSUB                 PIC S9(4)     COMP.             00020700
020800     05  WS-PRINT-LIMIT          PIC S9(4)     COMP.             00020800
020900     05  WS-PROD-RRN             PIC S9(8)     COMP.             00020900
020910     05  FILLER                PIC X(01).                 00020910
021000 01  WS-LOOKUP-FIELDS.                                             00021000
021100     05  WS-LOOKUP-ORDER-ID      PIC X(36).                       00021100
021200     05  WS-LOOKUP-PARTY-ID      PIC 9(06).                       00021200
021300     05  WS-CUR-PROD-ID          PIC 9(06).                       00021300
021310     05  WS-CUR-PROD-ID-X REDEFINES WS-CUR-PROD-ID PIC X(06).      00021310
021500     05  WS-CUR-CUST-ID          PIC 9(06).                       00021500
021600     05  WS-CUR-SUPP-ID          PIC 9(06).                       00021600
021700     05  WS-PARTY-NAME           PIC X(30).                       00021700
021800     05  WS-PARTY-RATING         PIC X(10).                       00021800
021810     05  FILLER                PIC X(01).                 00021810
021900 01  WS-ACCUM-FIELDS.                                              00021900
022000     05  WS-ORDER-AMT            PIC S9(9)V99  COMP-3.            00022000
022100     05  WS-ORDER-COST           PIC S9(9)V99  COMP-3.            00022100
022200     05  WS-LINE-COST            PIC S9(9)V99  COMP-3.            00022200
022300     05  WS-RATE-TEMP            PIC S9(3)V9999 COMP-3.           00022300
022310     05  FILLER                PIC X(01).                 00022310
022400****************************************************************** 00022400
022500 01  WS-PRODUCT-TABLE.                                             00022500
022600     05  WS-PROD-COUNT           PIC S9(4)     COMP VALUE 0.      00022600
022700     05  WS-PT-ENTRY OCCURS 150 TIMES.                            00022700
022800         10  WS-PT-PROD-ID       PIC 9(06).                       00022800
022900         10  WS-PT-CODE          PIC X(20).                       00022900
023000         10  WS-PT-NAME          PIC X(40).                       00023000
023100         10  WS-PT-SALES         PIC S9(9)V99  COMP-3.            00023100
023200         10  WS-PT-QTY           PIC S9(9)V999 COMP-3.            00023200
023300         10  WS-PT-COST          PIC S9(9)V99  COMP-3.            00023300
023400         10  WS-PT-LINES         PIC S9(7)     COMP-3.            00023400
023500         10  WS-PT-PROFIT        PIC S9(9)V99  COMP-3.            00023500
023600         10  WS-PT-PROFIT-RATE   PIC S9(3)V9999 COMP-3.           00023600
023700         10  WS-PT-AVG-PRICE     PIC S9(9)V99  COMP-3.            00023700
023710     05  FILLER                PIC X(01).                 00023710
023800 01  WS-SWAP-PT-ENTRY.                                             00023800
023900     05  WS-SPT-PROD-ID          PIC 9(06).                       00023900
024000     05  WS-SPT-CODE             PIC X(20).                       00024000
024100     05  WS-SPT-NAME             PIC X(40).                       00024100
024200     05  WS-SPT-SALES            PIC S9(9)V99  COMP-3.            00024200
024300     05  WS-SPT-QTY              PIC S9(9)V999 COMP-3.            00024300
024400     05  WS-SPT-COST             PIC S9(9)V99  COMP-3.            00024400
024500     05  WS-SPT-LINES            PIC S9(7)     COMP-3.            00024500
024600     05  WS-SPT-PROFIT           PIC S9(9)V99  COMP-3.            00024600
024700     05  WS-SPT-PROFIT-RATE      PIC S9(3)V9999 COMP-3.           00024700
024800     05  WS-SPT-AVG-PRICE        PIC S9(9)V99  COMP-3.            00024800
024810     05  FILLER                PIC X(01).                 00024810
024900****************************************************************** 00024900
025000 01  WS-CUSTOMER-TABLE.                                            00025000
025100     05  WS-CUST-COUNT           PIC S9(4)     COMP VALUE 0.      00025100
025200     05  WS-CT-ENTRY OCCURS 150 TIMES.                            00025200
025300         10  WS-CT-CUST-ID       PIC 9(06).                       00025300
025400         10  WS-CT-SALES         PIC S9(9)V99  COMP-3.            00025400
025500         10  WS-CT-COST          PIC S9(9)V99  COMP-3.            00025500
025600         10  WS-CT-ORDERS        PIC S9(7)     COMP-3.            00025600
025700         10  WS-CT-PROFIT        PIC S9(9)V99  COMP-3.            00025700
025800         10  WS-CT-PROFIT-RATE   PIC S9(3)V9999 COMP-3.           00025800
025900         10  WS-CT-AVG-ORDER-VAL PIC S9(9)V99  COMP-3.            00025900
026000         10  WS-CT-VALUE-SCORE   PIC S9(9)V99  COMP-3.            00026000
026010     05  FILLER                PIC X(01).                 00026010
026100 01  WS-SWAP-CT-ENTRY.                                             00026100
026200     05  WS-SCT-CUST-ID          PIC 9(06).                       00026200
026300     05  WS-SCT-SALES            PIC S9(9)V99  COMP-3.            00026300
026400     05  WS-SCT-COST             PIC S9(9)V99  COMP-3.            00026400
026500     05  WS-SCT-ORDERS           PIC S9(7)     COMP-3.            00026500
026600     05  WS-SCT-PROFIT           PIC S9(9)V99  COMP-3.            00026600
026700     05  WS-SCT-PROFIT-RATE      PIC S9(3)V9999 COMP-3.           00026700
026800     05  WS-SCT-AVG-ORDER-VAL    PIC S9(9)V99  COMP-3.            00026800
026900     05  WS-SCT-VALUE-SCORE      PIC S9(9)V99  COMP-3.            00026900
026910     05  FILLER                PIC X(01).                 00026910
027000****************************************************************** 00027000
027100 01  WS-SUPPLIER-TABLE.                                            00027100
027200     05  WS-SUPP-COUNT           PIC S9(4)     COMP VALUE 0.      00027200
027300     05  WS-ST-ENTRY OCCURS 100 TIMES.                            00027300
027400         10  WS-ST-SUPP-ID       PIC 9(06).                       00027400
027500         10  WS-ST-TOTAL-AMT     PIC S9(9)V99  COMP-3.            00027500
027600         10  WS-ST-TOTAL-QTY     PIC S9(9)V999 COMP-3.            00027600
027700         10  WS-ST-COUNT         PIC S9(7)     COMP-3.            00027700
027800         10  WS-ST-PRICE-SUM     PIC S9(9)V99  COMP-3.            00027800
027900         10  WS-ST-PRICE-MIN     PIC S9(9)V99  COMP-3.            00027900
028000         10  WS-ST-PRICE-MAX     PIC S9(9)V99  COMP-3.            00028000
028100         10  WS-ST-AVG-PRICE     PIC S9(9)V99  COMP-3.            00028100
028200         10  WS-ST-VOLATILITY    PIC S9(3)V9999 COMP-3.           00028200
028300         10  WS-ST-AVG-AMT       PIC S9(9)V99  COMP-3.            00028300
028310     05  FILLER                PIC X(01).                 00028310
028400 01  WS-SWAP-ST-ENTRY.                                             00028400
028500     05  WS-SST-SUPP-ID          PIC 9(06).                       00028500
028600     05  WS-SST-TOTAL-AMT        PIC S9(9)V99  COMP-3.            00028600
028700     05  WS-SST-TOTAL-QTY        PIC S9(9)V999 COMP-3.            00028700
028800     05  WS-SST-COUNT            PIC S9(7)     COMP-3.            00028800
028900     05  WS-SST-PRICE-SUM        PIC S9(9)V99  COMP-3.            00028900
029000     05  WS-SST-PRICE-MIN        PIC S9(9)V99  COMP-3.            00029000
029100     05  WS-SST-PRICE-MAX        PIC S9(9)V99  COMP-3.            00029100
029200     05  WS-SST-AVG-PRICE        PIC S9(9)V99  COMP-3.            00029200
029300     05  WS-SST-VOLATILITY       PIC S9(3)V9999 COMP-3.           00029300
029400     05  WS-SST-AVG-AMT          PIC S9(9)V99  COMP-3.           00029400
029410     05  FILLER                PIC X(01).                 00029410
029500****************************************************************** 00029500
030000 PROCEDURE DIVISION.                                               00030000
030100****************************************************************** 00030100
030200 000-MAIN.                                                         00030200
030300     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        00030300
030400     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00030400
030500             UNTIL WS-AT-EOF.                                     00030500
030600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00030600
030700     DISPLAY 'COSTANAL: TRANSACTIONS PROCESSED = '                00030700
030800             WS-TRANS-PROCESSED.                                   00030800
030900     GOBACK.                                                       00030900
031000 000-EXIT.                                                        00031000
031100     EXIT.                                                       00031100
032000****************************************************************** 00032000
032100 100-PROCESS-TRANSACTIONS.                                         00032100
032200     PERFORM 810-READ-COSTIN THRU 810-EXIT.                       00032200
032300     IF WS-AT-EOF                                                 00032300
032400         GO TO 100-EXIT                                           00032400
032500     END-IF.                                                      00032500
032600     ADD +1 TO WS-TRANS-PROCESSED.                                00032600
032700     EVALUATE TRUE                                                00032700
032800         WHEN CI-IS-PRODUCT-PROFIT                                00032800
032900             PERFORM 200-PRODUCT-PROFIT-ANAL THRU 200-EXIT        00032900
033000         WHEN CI-IS-CUSTOMER-PROFIT                               00033000
033100             PERFORM 300-CUSTOMER-PROFIT-ANAL THRU 300-EXIT       00033100
033200         WHEN CI-IS-SUPPLIER-COST                                 00033200
033300             PERFORM 400-SUPPLIER-COST-ANAL THRU 400-EXIT         00033300
033400         WHEN OTHER                                                00033400
033500             DISPLAY 'COSTANAL: BAD TRAN CODE ' CI-TRAN-CODE      00033500
033600     END-EVALUATE.                                                00033600
033700 100-EXIT.                                                        00033700
033800     EXIT.                                                       00033800
040000****************************************************************** 00040000
040100* 200-PRODUCT-PROFIT-ANAL  -  ORDERS COMPLETED/PAID/INVOICED,      00040100
040200*                             DATE IN [START,END), ACCUMULATED     00040200
040300*                             LINE-BY-LINE PER PRODUCT.            00040300
040400****************************************************************** 00040400
040500 200-PRODUCT-PROFIT-ANAL.                                          00040500
040510     DISPLAY 'COSTANAL: PRODUCT PROFIT RANKING FOR PERIOD '        00040510
040520             CI-PS-MM '/' CI-PS-DD '/' CI-PS-CCYY ' THRU '         00040520
040530             CI-PE-MM '/' CI-PE-DD '/' CI-PE-CCYY.                 00040530
040600     MOVE 0 TO WS-PROD-COUNT.                                     00040600
040700     CLOSE ORDH-FILE.                                              00040700
040800     OPEN INPUT ORDH-FILE.                                        00040800
040900     MOVE 'N' TO WS-REWIND-EOF-SW.                                00040900
041000     PERFORM 210-SCAN-ORDH-FOR-PRODUCT THRU 210-EXIT              00041000
041100             UNTIL WS-REWIND-AT-EOF.                               00041100
041200     CLOSE ORDH-FILE.                                              00041200
041300     OPEN EXTEND ORDH-FILE.                                       00041300
041400     PERFORM 240-COMPUTE-PRODUCT-DERIVED THRU 240-EXIT.           00041400
041500     PERFORM 290-SORT-PRODUCT-TABLE THRU 290-EXIT.                00041500
041600     PERFORM 295-PRINT-PRODUCT-RANKING THRU 295-EXIT.             00041600
041700 200-EXIT.                                                        00041700
041800     EXIT.                                                       00041800
042000****************************************************************** 00042000
042100 210-SCAN-ORDH-FOR-PRODUCT.                                        00042100
042200     READ ORDH-FILE                                                00042200
042300         AT END                                                    00042300
042400             MOVE 'Y' TO WS-REWIND-EOF-SW                         00042400
042500     END-READ.                                                   00042500
042600     IF WS-REWIND-AT-EOF                                          00042600
042700         GO TO 210-EXIT                                          00042700
042800     END-IF.                                                      00042800
042900     IF ORD-DATE < CI-PERIOD-START OR ORD-DATE >= CI-PERIOD-END   00042900
043000         GO TO 210-EXIT                                          00043000
043100     END-IF.                                                      00043100
043200     IF NOT ORD-COMPLETED AND NOT ORD-PAID AND NOT ORD-INVOICED   00043200
043300         GO TO 210-EXIT                                          00043300
043400     END-IF.                                                      00043400
043500     MOVE ORD-ID TO WS-LOOKUP-ORDER-ID.                           00043500
043600     CLOSE ORDI-FILE.                                              00043600
043700     OPEN INPUT ORDI-FILE.                                        00043700
043800     MOVE 'N' TO WS-OI-REWIND-SW.                                 00043800
043900     PERFORM 220-SCAN-ORDI-FOR-PRODUCT THRU 220-EXIT              00043900
044000             UNTIL WS-OI-REWIND-AT-EOF.                            00044000
044100     CLOSE ORDI-FILE.                                              00044100
044200     OPEN EXTEND ORDI-FILE.                                       00044200
044300 210-EXIT.                                                        00044300
044400     EXIT.                                                       00044400
045000****************************************************************** 00045000
045100 220-SCAN-ORDI-FOR-PRODUCT.                                        00045100
045200     READ ORDI-FILE                                                00045200
045300         AT END                                                    00045300
045400             MOVE 'Y' TO WS-OI-REWIND-SW                          00045400
045500     END-READ.                                                   00045500
045600     IF WS-OI-REWIND-AT-EOF                                       00045600
045700         GO TO 220-EXIT                                          00045700
045800     END-IF.                                                      00045800
045900     IF ITEM-ORD-ID NOT = WS-LOOKUP-ORDER-ID                      00045900
046000         GO TO 220-EXIT                                          00046000
046100     END-IF.                                                      00046100
046200     MOVE ITEM-PROD-ID TO WS-CUR-PROD-ID.                         00046200
046300     IF ITEM-COST-SUBTOTAL > 0                                    00046300
046400         MOVE ITEM-COST-SUBTOTAL TO WS-LINE-COST                  00046400
046500     ELSE                                                          00046500
046600         COMPUTE WS-LINE-COST ROUNDED = ITEM-SUBTOTAL * 0.6       00046600
046700     END-IF.                                                      00046700
046800     PERFORM 230-FIND-PRODUCT-ENTRY THRU 230-EXIT.                00046800
046900     ADD ITEM-SUBTOTAL TO WS-PT-SALES(WS-SUB).                   00046900
047000     ADD ITEM-QTY      TO WS-PT-QTY(WS-SUB).                     00047000
047100     ADD WS-LINE-COST  TO WS-PT-COST(WS-SUB).                    00047100
047200     ADD 1             TO WS-PT-LINES(WS-SUB).                   00047200
047300 220-EXIT.                                                        00047300
047400     EXIT.                                                       00047400
048000****************************************************************** 00048000
048100 230-FIND-PRODUCT-ENTRY.                                           00048100
048200     MOVE 0 TO WS-SUB.                                            00048200
048300     MOVE 'N' TO WS-TBL-FOUND-SW.                                 00048300
048400     PERFORM 231-SCAN-PRODUCT-TABLE THRU 231-EXIT                00048400
048500             UNTIL WS-SUB >= WS-PROD-COUNT OR WS-TBL-FOUND.        00048500
048600     IF WS-TBL-FOUND                                              00048600
048700         GO TO 230-EXIT                                          00048700
048800     END-IF.                                                      00048800
048900     ADD 1 TO WS-PROD-COUNT.                                      00048900
049000     MOVE WS-PROD-COUNT TO WS-SUB.                                00049000
049100     MOVE WS-CUR-PROD-ID TO WS-PT-PROD-ID(WS-SUB).                00049100
049200     MOVE 0 TO WS-PT-SALES(WS-SUB) WS-PT-QTY(WS-SUB)             00049200
049300               WS-PT-COST(WS-SUB) WS-PT-LINES(WS-SUB).           00049300
049400     MOVE WS-CUR-PROD-ID TO WS-PROD-RRN.                          00049400
049500     READ PROD-MASTR                                              00049500
049600         INVALID KEY                                               00049600
049650             DISPLAY 'COSTANAL: NO PROD-MASTR RECORD FOR PROD-ID=' 00049650
049660                     WS-CUR-PROD-ID-X                              00049660
049700             MOVE SPACES TO WS-PT-CODE(WS-SUB) WS-PT-NAME(WS-SUB) 00049700
049800     END-READ.                                                   00049800
049900     IF WS-PRODMSTR-STATUS = '00'                                00049900
050000         MOVE PROD-CODE TO WS-PT-CODE(WS-SUB)                    00050000
050100         MOVE PROD-NAME TO WS-PT-NAME(WS-SUB)                    00050100
050200     END-IF.                                                      00050200
050300 230-EXIT.                                                        00050300
050400     EXIT.                                                       00050400
051000****************************************************************** 00051000
051100 231-SCAN-PRODUCT-TABLE.                                           00051100
051200     ADD 1 TO WS-SUB.                                             00051200
051300     IF WS-SUB <= WS-PROD-COUNT                                   00051300
051400             AND WS-PT-PROD-ID(WS-SUB) = WS-CUR-PROD-ID           00051400
051500         MOVE 'Y' TO WS-TBL-FOUND-SW                             00051500
051600     END-IF.                                                      00051600
051700 231-EXIT.                                                        00051700
051800     EXIT.                                                       00051800
052000****************************************************************** 00052000
052100 240-COMPUTE-PRODUCT-DERIVED.                                      00052100
052200     MOVE 1 TO WS-SUB.                                            00052200
052300     PERFORM 245-COMPUTE-ONE-PRODUCT THRU 245-EXIT                00052300
052400             UNTIL WS-SUB > WS-PROD-COUNT.                        00052400
052500 240-EXIT.                                                        00052500
052600     EXIT.                                                       00052600
053000****************************************************************** 00053000
053100 245-COMPUTE-ONE-PRODUCT.                                          00053100
053200     COMPUTE WS-PT-PROFIT(WS-SUB) =                              00053200
053300             WS-PT-SALES(WS-SUB) - WS-PT-COST(WS-SUB).           00053300
053400     IF WS-PT-SALES(WS-SUB) = 0                                  00053400
053500         MOVE 0 TO WS-PT-PROFIT-RATE(WS-SUB)                     00053500
053600     ELSE                                                          00053600
053700         COMPUTE WS-RATE-TEMP ROUNDED =                          00053700
053800                 WS-PT-PROFIT(WS-SUB) / WS-PT-SALES(WS-SUB)      00053800
053900         COMPUTE WS-PT-PROFIT-RATE(WS-SUB) = WS-RATE-TEMP * 100   00053900
054000     END-IF.                                                      00054000
054100     IF WS-PT-QTY(WS-SUB) = 0                                    00054100
054200         MOVE 0 TO WS-PT-AVG-PRICE(WS-SUB)                       00054200
054300     ELSE                                                          00054300
054400         COMPUTE WS-PT-AVG-PRICE(WS-SUB) ROUNDED =               00054400
054500                 WS-PT-SALES(WS-SUB) / WS-PT-QTY(WS-SUB)         00054500
054600     END-IF.                                                      00054600
054700     ADD 1 TO WS-SUB.                                             00054700
054800 245-EXIT.                                                        00054800
054900     EXIT.                                                       00054900
055000****************************************************************** 00055000
055100* 290-SORT-PRODUCT-TABLE  -  DESCENDING BUBBLE SORT ON GROSS       00055100
055200*                            PROFIT.  PLAIN PERFORM/GO TO, NO      00055200
055300*                            SORT VERB - THERE IS NO WORK VOLUME   00055300
055400*                            DATASET SET UP FOR THIS PROGRAM.      00055400
055500****************************************************************** 00055500
055600 290-SORT-PRODUCT-TABLE.                                           00055600
055700     MOVE 'Y' TO WS-SWAP-SW.                                      00055700
055800     PERFORM 291-PRODUCT-SORT-PASS THRU 291-EXIT                 00055800
055900             UNTIL NOT WS-SWAP-MADE.                              00055900
056000 290-EXIT.                                                        00056000
056100     EXIT.                                                       00056100
056200 291-PRODUCT-SORT-PASS.                                           00056200
056300     MOVE 'N' TO WS-SWAP-SW.                                      00056300
056400     MOVE 1 TO WS-SUB.                                            00056400
056500     PERFORM 292-PRODUCT-SORT-COMPARE THRU 292-EXIT              00056500
056600             UNTIL WS-SUB >= WS-PROD-COUNT.                       00056600
056700 291-EXIT.                                                        00056700
056800     EXIT.                                                       00056800
056900 292-PRODUCT-SORT-COMPARE.                                        00056900
057000     COMPUTE WS-SUB2 = WS-SUB + 1.                                00057000
057100     IF WS-PT-PROFIT(WS-SUB) < WS-PT-PROFIT(WS-SUB2)             00057100
057200         MOVE WS-PT-ENTRY(WS-SUB)  TO WS-SWAP-PT-ENTRY            00057200
057300         MOVE WS-PT-ENTRY(WS-SUB2) TO WS-PT-ENTRY(WS-SUB)         00057300
057400         MOVE WS-SWAP-PT-ENTRY     TO WS-PT-ENTRY(WS-SUB2)        00057400
057500         MOVE 'Y' TO WS-SWAP-SW                                  00057500
057600     END-IF.                                                      00057600
057700     ADD 1 TO WS-SUB.                                             00057700
057800 292-EXIT.                                                        00057800
057900     EXIT.                                                       00057900
058000****************************************************************** 00058000
058100 295-PRINT-PRODUCT-RANKING.                                        00058100
058200     IF CI-TOP-N > 0 AND CI-TOP-N < WS-PROD-COUNT                00058200
058300         MOVE CI-TOP-N TO WS-PRINT-LIMIT                         00058300
058400     ELSE                                                          00058400
058500         MOVE WS-PROD-COUNT TO WS-PRINT-LIMIT                    00058500
058600     END-IF.                                                      00058600
058700     MOVE 1 TO WS-SUB.                                            00058700
058800     PERFORM 296-PRINT-ONE-PRODUCT THRU 296-EXIT                 00058800
058900             UNTIL WS-SUB > WS-PRINT-LIMIT.                       00058900
059000 295-EXIT.                                                        00059000
059100     EXIT.                                                       00059100
059200 296-PRINT-ONE-PRODUCT.                                           00059200
059300     MOVE SPACES TO PRODRANK-LINE.                                00059300
059400     MOVE WS-PT-CODE(WS-SUB)        TO PL-PROD-CODE.             00059400
059500     MOVE WS-PT-NAME(WS-SUB)        TO PL-PROD-NAME.             00059500
059600     MOVE WS-PT-SALES(WS-SUB)       TO PL-SALES.                 00059600
059700     MOVE WS-PT-QTY(WS-SUB)         TO PL-QTY.                   00059700
059800     MOVE WS-PT-COST(WS-SUB)        TO PL-COST.                  00059800
059900     MOVE WS-PT-PROFIT(WS-SUB)      TO PL-PROFIT.                00059900
060000     MOVE WS-PT-PROFIT-RATE(WS-SUB) TO PL-PROFIT-RATE.           00060000
060100     MOVE WS-PT-LINES(WS-SUB)       TO PL-LINE-COUNT.            00060100
060200     MOVE WS-PT-AVG-PRICE(WS-SUB)   TO PL-AVG-PRICE.             00060200
060300     WRITE PRODRANK-LINE.                                        00060300
060400     ADD 1 TO WS-SUB.                                             00060400
060500 296-EXIT.                                                        00060500
060600     EXIT.                                                       00060600
070000****************************************************************** 00070000
070100* 300-CUSTOMER-PROFIT-ANAL  -  SAME ORDER FILTER AS ABOVE, PLUS    00070100
070200*                              A CUSTOMER MUST BE PRESENT ON THE  00070200
070300*                              ORDER.  ACCUMULATED ONE ORDER AT A 00070300
070400*                              TIME, NOT LINE BY LINE.             00070400
070500****************************************************************** 00070500
070600 300-CUSTOMER-PROFIT-ANAL.                                         00070600
070700     MOVE 0 TO WS-CUST-COUNT.                                     00070700
070800     CLOSE ORDH-FILE.                                              00070800
070900     OPEN INPUT ORDH-FILE.                                        00070900
071000     MOVE 'N' TO WS-REWIND-EOF-SW.                                00071000
071100     PERFORM 310-SCAN-ORDH-FOR-CUSTOMER THRU 310-EXIT             00071100
071200             UNTIL WS-REWIND-AT-EOF.                               00071200
071300     CLOSE ORDH-FILE.                                              00071300
071400     OPEN EXTEND ORDH-FILE.                                       00071400
071500     PERFORM 340-COMPUTE-CUSTOMER-DERIVED THRU 340-EXIT.          00071500
071600     PERFORM 390-SORT-CUSTOMER-TABLE THRU 390-EXIT.               00071600
071700     PERFORM 395-PRINT-CUSTOMER-RANKING THRU 395-EXIT.            00071700
071800 300-EXIT.                                                        00071800
071900     EXIT.                                                       00071900
072000****************************************************************** 00072000
072100 310-SCAN-ORDH-FOR-CUSTOMER.                                       00072100
072200     READ ORDH-FILE                                                00072200
072300         AT END                                                    00072300
072400             MOVE 'Y' TO WS-REWIND-EOF-SW                         00072400
072500     END-READ.                                                   00072500
072600     IF WS-REWIND-AT-EOF                                          00072600
072700         GO TO 310-EXIT                                          00072700
072800     END-IF.                                                      00072800
072900     IF ORD-DATE < CI-PERIOD-START OR ORD-DATE >= CI-PERIOD-END   00072900
073000         GO TO 310-EXIT                                          00073000
073100     END-IF.                                                      00073100
073200     IF NOT ORD-COMPLETED AND NOT ORD-PAID AND NOT ORD-INVOICED   00073200
073300         GO TO 310-EXIT                                          00073300
073400     END-IF.                                                      00073400
073500     IF ORD-CUSTOMER-ID = 0                                      00073500
073600         GO TO 310-EXIT                                          00073600
073700     END-IF.                                                      00073700
073800     MOVE ORD-ID TO WS-LOOKUP-ORDER-ID.                           00073800
073900     MOVE 0 TO WS-ORDER-AMT WS-ORDER-COST.                       00073900
074000     CLOSE ORDI-FILE.                                              00074000
074100     OPEN INPUT ORDI-FILE.                                        00074100
074200     MOVE 'N' TO WS-OI-REWIND-SW.                                 00074200
074300     PERFORM 320-SCAN-ORDI-FOR-CUSTOMER THRU 320-EXIT             00074300
074400             UNTIL WS-OI-REWIND-AT-EOF.                            00074400
074500     CLOSE ORDI-FILE.                                              00074500
074600     OPEN EXTEND ORDI-FILE.                                       00074600
074700     MOVE ORD-CUSTOMER-ID TO WS-CUR-CUST-ID.                      00074700
074800     PERFORM 330-FIND-CUSTOMER-ENTRY THRU 330-EXIT.               00074800
074900     ADD WS-ORDER-AMT  TO WS-CT-SALES(WS-SUB).                   00074900
075000     ADD WS-ORDER-COST TO WS-CT-COST(WS-SUB).                    00075000
075100     ADD 1             TO WS-CT-ORDERS(WS-SUB).                  00075100
075200 310-EXIT.                                                        00075200
075300     EXIT.                                                       00075300
076000****************************************************************** 00076000
076100 320-SCAN-ORDI-FOR-CUSTOMER.                                       00076100
076200     READ ORDI-FILE                                                00076200
076300         AT END                                                    00076300
076400             MOVE 'Y' TO WS-OI-REWIND-SW                          00076400
076500     END-READ.                                                   00076500
076600     IF WS-OI-REWIND-AT-EOF                                       00076600
076700         GO TO 320-EXIT                                          00076700
076800     END-IF.                                                      00076800
076900     IF ITEM-ORD-ID NOT = WS-LOOKUP-ORDER-ID                      00076900
077000         GO TO 320-EXIT                                          00077000
077100     END-IF.                                                      00077100
077200     ADD ITEM-SUBTOTAL TO WS-ORDER-AMT.                          00077200
077300     IF ITEM-COST-SUBTOTAL > 0                                    00077300
077400         ADD ITEM-COST-SUBTOTAL TO WS-ORDER-COST                 00077400
077500     ELSE                                                          00077500
077600         COMPUTE WS-LINE-COST ROUNDED = ITEM-SUBTOTAL * 0.6       00077600
077700         ADD WS-LINE-COST TO WS-ORDER-COST                       00077700
077800     END-IF.                                                      00077800
077900 320-EXIT.                                                        00077900
078000     EXIT.                                                       00078000
080000****************************************************************** 00080000
080100 330-FIND-CUSTOMER-ENTRY.                                          00080100
080200     MOVE 0 TO WS-SUB.                                            00080200
080300     MOVE 'N' TO WS-TBL-FOUND-SW.                                 00080300
080400     PERFORM 331-SCAN-CUSTOMER-TABLE THRU 331-EXIT               00080400
080500             UNTIL WS-SUB >= WS-CUST-COUNT OR WS-TBL-FOUND.        00080500
080600     IF WS-TBL-FOUND                                              00080600
080700         GO TO 330-EXIT                                          00080700
080800     END-IF.                                                      00080800
080900     ADD 1 TO WS-CUST-COUNT.                                      00080900
081000     MOVE WS-CUST-COUNT TO WS-SUB.                                00081000
081100     MOVE WS-CUR-CUST-ID TO WS-CT-CUST-ID(WS-SUB).                00081100
081200     MOVE 0 TO WS-CT-SALES(WS-SUB) WS-CT-COST(WS-SUB)            00081200
081300               WS-CT-ORDERS(WS-SUB).                              00081300
081400 330-EXIT.                                                        00081400
081500     EXIT.                                                       00081500
082000****************************************************************** 00082000
082100 331-SCAN-CUSTOMER-TABLE.                                          00082100
082200     ADD 1 TO WS-SUB.                                             00082200
082300     IF WS-SUB <= WS-CUST-COUNT                                   00082300
082400             AND WS-CT-CUST-ID(WS-SUB) = WS-CUR-CUST-ID           00082400
082500         MOVE 'Y' TO WS-TBL-FOUND-SW                             00082500
082600     END-IF.                                                      00082600
082700 331-EXIT.                                                        00082700
082800     EXIT.                                                       00082800
083000****************************************************************** 00083000
083100 340-COMPUTE-CUSTOMER-DERIVED.                                     00083100
083200     MOVE 1 TO WS-SUB.                                            00083200
083300     PERFORM 345-COMPUTE-ONE-CUSTOMER THRU 345-EXIT               00083300
083400             UNTIL WS-SUB > WS-CUST-COUNT.                        00083400
083500 340-EXIT.                                                        00083500
083600     EXIT.                                                       00083600
084000****************************************************************** 00084000
084100 345-COMPUTE-ONE-CUSTOMER.                                         00084100
084200     COMPUTE WS-CT-PROFIT(WS-SUB) =                              00084200
084300             WS-CT-SALES(WS-SUB) - WS-CT-COST(WS-SUB).           00084300
084400     IF WS-CT-SALES(WS-SUB) = 0                                  00084400
084500         MOVE 0 TO WS-CT-PROFIT-RATE(WS-SUB)                     00084500
084600     ELSE                                                          00084600
084700         COMPUTE WS-RATE-TEMP ROUNDED =                          00084700
084800                 WS-CT-PROFIT(WS-SUB) / WS-CT-SALES(WS-SUB)      00084800
084900         COMPUTE WS-CT-PROFIT-RATE(WS-SUB) = WS-RATE-TEMP * 100   00084900
085000     END-IF.                                                      00085000
085100     IF WS-CT-ORDERS(WS-SUB) = 0                                 00085100
085200         MOVE 0 TO WS-CT-AVG-ORDER-VAL(WS-SUB)                   00085200
085300     ELSE                                                          00085300
085400         COMPUTE WS-CT-AVG-ORDER-VAL(WS-SUB) ROUNDED =           00085400
085500                 WS-CT-SALES(WS-SUB) / WS-CT-ORDERS(WS-SUB)      00085500
085600     END-IF.                                                      00085600
085700     COMPUTE WS-CT-VALUE-SCORE(WS-SUB) =                         00085700
085800             WS-CT-SALES(WS-SUB) + (WS-CT-ORDERS(WS-SUB) * 100). 00085800
085900     ADD 1 TO WS-SUB.                                             00085900
086000 345-EXIT.                                                        00086000
086100     EXIT.                                                       00086100
087000****************************************************************** 00087000
087100 390-SORT-CUSTOMER-TABLE.                                          00087100
087200     MOVE 'Y' TO WS-SWAP-SW.                                      00087200
087300     PERFORM 391-CUSTOMER-SORT-PASS THRU 391-EXIT                00087300
087400             UNTIL NOT WS-SWAP-MADE.                              00087400
087500 390-EXIT.                                                        00087500
087600     EXIT.                                                       00087600
087700 391-CUSTOMER-SORT-PASS.                                          00087700
087800     MOVE 'N' TO WS-SWAP-SW.                                      00087800
087900     MOVE 1 TO WS-SUB.                                            00087900
088000     PERFORM 392-CUSTOMER-SORT-COMPARE THRU 392-EXIT             00088000
088100             UNTIL WS-SUB >= WS-CUST-COUNT.                       00088100
088200 391-EXIT.                                                        00088200
088300     EXIT.                                                       00088300
088400 392-CUSTOMER-SORT-COMPARE.                                       00088400
088500     COMPUTE WS-SUB2 = WS-SUB + 1.                                00088500
088600     IF WS-CT-SALES(WS-SUB) < WS-CT-SALES(WS-SUB2)               00088600
088700         MOVE WS-CT-ENTRY(WS-SUB)  TO WS-SWAP-CT-ENTRY            00088700
088800         MOVE WS-CT-ENTRY(WS-SUB2) TO WS-CT-ENTRY(WS-SUB)         00088800
088900         MOVE WS-SWAP-CT-ENTRY     TO WS-CT-ENTRY(WS-SUB2)        00088900
089000         MOVE 'Y' TO WS-SWAP-SW                                  00089000
089100     END-IF.                                                      00089100
089200     ADD 1 TO WS-SUB.                                             00089200
089300 392-EXIT.                                                        00089300
089400     EXIT.                                                       00089400
090000****************************************************************** 00090000
090100 395-PRINT-CUSTOMER-RANKING.                                       00090100
090200     IF CI-TOP-N > 0 AND CI-TOP-N < WS-CUST-COUNT                00090200
090300         MOVE CI-TOP-N TO WS-PRINT-LIMIT                         00090300
090400     ELSE                                                          00090400
090500         MOVE WS-CUST-COUNT TO WS-PRINT-LIMIT                    00090500
090600     END-IF.                                                      00090600
090700     MOVE 1 TO WS-SUB.                                            00090700
090800     PERFORM 396-PRINT-ONE-CUSTOMER THRU 396-EXIT                00090800
090900             UNTIL WS-SUB > WS-PRINT-LIMIT.                       00090900
091000 395-EXIT.                                                        00091000
091100     EXIT.                                                       00091100
091200 396-PRINT-ONE-CUSTOMER.                                          00091200
091300     MOVE WS-CT-CUST-ID(WS-SUB) TO WS-LOOKUP-PARTY-ID.            00091300
091400     PERFORM 397-LOOKUP-PARTY-NAME THRU 397-EXIT.                00091400
091500     MOVE SPACES TO CUSTRANK-LINE.                                00091500
091600     MOVE WS-CT-CUST-ID(WS-SUB)       TO CL-CUST-ID.             00091600
091700     MOVE WS-PARTY-NAME                TO CL-CUST-NAME.           00091700
091800     MOVE WS-CT-SALES(WS-SUB)          TO CL-SALES.              00091800
091900     MOVE WS-CT-COST(WS-SUB)           TO CL-COST.               00091900
092000     MOVE WS-CT-PROFIT(WS-SUB)         TO CL-PROFIT.             00092000
092100     MOVE WS-CT-PROFIT-RATE(WS-SUB)    TO CL-PROFIT-RATE.        00092100
092200     MOVE WS-CT-ORDERS(WS-SUB)         TO CL-ORDERS.             00092200
092300     MOVE WS-CT-AVG-ORDER-VAL(WS-SUB)  TO CL-AVG-ORDER-VAL.      00092300
092400     MOVE WS-CT-VALUE-SCORE(WS-SUB)    TO CL-VALUE-SCORE.        00092400
092500     WRITE CUSTRANK-LINE.                                        00092500
092600     ADD 1 TO WS-SUB.                                             00092600
092700 396-EXIT.                                                        00092700
092800     EXIT.                                                       00092800
093000****************************************************************** 00093000
093100* 397-LOOKUP-PARTY-NAME  -  CI-PARTY-TABLE IS SMALL (50 ROWS AT   00093100
093200*                           MOST) SO WE JUST WALK IT EVERY TIME -  00093200
093300*                           NO SENSE BUILDING A SEPARATE INDEX.    00093300
093400****************************************************************** 00093400
093500 397-LOOKUP-PARTY-NAME.                                            00093500
093600     MOVE SPACES TO WS-PARTY-NAME WS-PARTY-RATING.               00093600
093700     MOVE 1 TO WS-PSUB.                                          00093700
093800     PERFORM 398-SCAN-PARTY-TABLE THRU 398-EXIT                  00093800
093900             UNTIL WS-PSUB > CI-PARTY-COUNT.                     00093900
094000 397-EXIT.                                                        00094000
094100     EXIT.                                                       00094100
094200 398-SCAN-PARTY-TABLE.                                            00094200
094300     IF CI-PARTY-ID(WS-PSUB) = WS-LOOKUP-PARTY-ID                00094300
094400         MOVE CI-PARTY-NAME(WS-PSUB)   TO WS-PARTY-NAME          00094400
094500         MOVE CI-PARTY-RATING(WS-PSUB) TO WS-PARTY-RATING        00094500
094600     END-IF.                                                      00094600
094700     ADD 1 TO WS-PSUB.                                           00094700
094800 398-EXIT.                                                        00094800
094900     EXIT.                                                       00094900
100000****************************************************************** 00100000
100100* 400-SUPPLIER-COST-ANAL  -  PURCHASES WITH A SUPPLIER PRESENT,    00100100
100200*                            DATE IN [START,END), REGARDLESS OF    00100200
100300*                            PURCHASE STATUS.                      00100300
100400****************************************************************** 00100400
100500 400-SUPPLIER-COST-ANAL.                                           00100500
100600     MOVE 0 TO WS-SUPP-COUNT.                                     00100600
100700     CLOSE PURC-FILE.                                             00100700
100800     OPEN INPUT PURC-FILE.                                        00100800
100900     MOVE 'N' TO WS-REWIND-EOF-SW.                                00100900
101000     PERFORM 410-SCAN-PURC-FOR-SUPPLIER THRU 410-EXIT            00101000
101100             UNTIL WS-REWIND-AT-EOF.                              00101100
101200     CLOSE PURC-FILE.                                             00101200
101300     OPEN EXTEND PURC-FILE.                                       00101300
101400     PERFORM 440-COMPUTE-SUPPLIER-DERIVED THRU 440-EXIT.         00101400
101500     PERFORM 490-SORT-SUPPLIER-TABLE THRU 490-EXIT.              00101500
101600     PERFORM 495-PRINT-SUPPLIER-RANKING THRU 495-EXIT.           00101600
101700 400-EXIT.                                                       00101700
101800     EXIT.                                                       00101800
102000****************************************************************** 00102000
102100 410-SCAN-PURC-FOR-SUPPLIER.                                       00102100
102200     READ PURC-FILE                                                00102200
102300         AT END                                                    00102300
102400             MOVE 'Y' TO WS-REWIND-EOF-SW                         00102400
102500     END-READ.                                                   00102500
102600     IF WS-REWIND-AT-EOF                                          00102600
102700         GO TO 410-EXIT                                          00102700
102800     END-IF.                                                      00102800
102900     IF PUR-DATE < CI-PERIOD-START OR PUR-DATE >= CI-PERIOD-END   00102900
103000         GO TO 410-EXIT                                          00103000
103100     END-IF.                                                      00103100
103200     IF PUR-SUPPLIER-ID = 0                                       00103200
103300         GO TO 410-EXIT                                          00103300
103400     END-IF.                                                      00103400
103500     MOVE PUR-SUPPLIER-ID TO WS-CUR-SUPP-ID.                      00103500
103600     PERFORM 430-FIND-SUPPLIER-ENTRY THRU 430-EXIT.               00103600
103700     ADD PUR-TOTAL-AMT  TO WS-ST-TOTAL-AMT(WS-SUB).               00103700
103800     ADD PUR-QTY        TO WS-ST-TOTAL-QTY(WS-SUB).               00103800
103900     ADD 1              TO WS-ST-COUNT(WS-SUB).                  00103900
104000     ADD PUR-UNIT-PRICE TO WS-ST-PRICE-SUM(WS-SUB).               00104000
104100     IF WS-ST-COUNT(WS-SUB) = 1                                   00104100
104200             OR PUR-UNIT-PRICE < WS-ST-PRICE-MIN(WS-SUB)          00104200
104300         MOVE PUR-UNIT-PRICE TO WS-ST-PRICE-MIN(WS-SUB)           00104300
104400     END-IF.                                                      00104400
104500     IF PUR-UNIT-PRICE > WS-ST-PRICE-MAX(WS-SUB)                  00104500
104600         MOVE PUR-UNIT-PRICE TO WS-ST-PRICE-MAX(WS-SUB)           00104600
104700     END-IF.                                                      00104700
104800 410-EXIT.                                                       00104800
104900     EXIT.                                                       00104900
105000****************************************************************** 00105000
105100 430-FIND-SUPPLIER-ENTRY.                                          00105100
105200     MOVE 0 TO WS-SUB.                                            00105200
105300     MOVE 'N' TO WS-TBL-FOUND-SW.                                 00105300
105400     PERFORM 431-SCAN-SUPPLIER-TABLE THRU 431-EXIT               00105400
105500             UNTIL WS-SUB >= WS-SUPP-COUNT OR WS-TBL-FOUND.        00105500
105600     IF WS-TBL-FOUND                                              00105600
105700         GO TO 430-EXIT                                          00105700
105800     END-IF.                                                      00105800
105900     ADD 1 TO WS-SUPP-COUNT.                                      00105900
106000     MOVE WS-SUPP-COUNT TO WS-SUB.                                00106000
106100     MOVE WS-CUR-SUPP-ID TO WS-ST-SUPP-ID(WS-SUB).                00106100
106200     MOVE 0 TO WS-ST-TOTAL-AMT(WS-SUB) WS-ST-TOTAL-QTY(WS-SUB)    00106200
106300               WS-ST-COUNT(WS-SUB) WS-ST-PRICE-SUM(WS-SUB)        00106300
106400               WS-ST-PRICE-MIN(WS-SUB) WS-ST-PRICE-MAX(WS-SUB).   00106400
106500 430-EXIT.                                                        00106500
106600     EXIT.                                                       00106600
107000****************************************************************** 00107000
107100 431-SCAN-SUPPLIER-TABLE.                                          00107100
107200     ADD 1 TO WS-SUB.                                             00107200
107300     IF WS-SUB <= WS-SUPP-COUNT                                   00107300
107400             AND WS-ST-SUPP-ID(WS-SUB) = WS-CUR-SUPP-ID           00107400
107500         MOVE 'Y' TO WS-TBL-FOUND-SW                             00107500
107600     END-IF.                                                      00107600
107700 431-EXIT.                                                        00107700
107800     EXIT.                                                       00107800
108000****************************************************************** 00108000
108100 440-COMPUTE-SUPPLIER-DERIVED.                                     00108100
108200     MOVE 1 TO WS-SUB.                                            00108200
108300     PERFORM 445-COMPUTE-ONE-SUPPLIER THRU 445-EXIT               00108300
108400             UNTIL WS-SUB > WS-SUPP-COUNT.                        00108400
108500 440-EXIT.                                                        00108500
108600     EXIT.                                                       00108600
109000****************************************************************** 00109000
109100 445-COMPUTE-ONE-SUPPLIER.                                         00109100
109200     IF WS-ST-COUNT(WS-SUB) = 0                                  00109200
109300         MOVE 0 TO WS-ST-AVG-PRICE(WS-SUB) WS-ST-AVG-AMT(WS-SUB)  00109300
109400     ELSE                                                          00109400
109500         COMPUTE WS-ST-AVG-PRICE(WS-SUB) ROUNDED =               00109500
109600                 WS-ST-PRICE-SUM(WS-SUB) / WS-ST-COUNT(WS-SUB)   00109600
109700         COMPUTE WS-ST-AVG-AMT(WS-SUB) ROUNDED =                 00109700
109800                 WS-ST-TOTAL-AMT(WS-SUB) / WS-ST-COUNT(WS-SUB)   00109800
109900     END-IF.                                                      00109900
110000     IF WS-ST-PRICE-MAX(WS-SUB) = 0                               00110000
110100         MOVE 0 TO WS-ST-VOLATILITY(WS-SUB)                      00110100
110200     ELSE                                                          00110200
110300         COMPUTE WS-RATE-TEMP ROUNDED =                          00110300
110400           (WS-ST-PRICE-MAX(WS-SUB) - WS-ST-PRICE-MIN(WS-SUB))   00110400
110500            / WS-ST-PRICE-MAX(WS-SUB)                            00110500
110600         COMPUTE WS-ST-VOLATILITY(WS-SUB) = WS-RATE-TEMP * 100   00110600
110700     END-IF.                                                      00110700
110800     ADD 1 TO WS-SUB.                                             00110800
110900 445-EXIT.                                                        00110900
111000     EXIT.                                                       00111000
112000****************************************************************** 00112000
112100 490-SORT-SUPPLIER-TABLE.                                          00112100
112200     MOVE 'Y' TO WS-SWAP-SW.                                      00112200
112300     PERFORM 491-SUPPLIER-SORT-PASS THRU 491-EXIT                00112300
112400             UNTIL NOT WS-SWAP-MADE.                              00112400
112500 490-EXIT.                                                        00112500
112600     EXIT.                                                       00112600
112700 491-SUPPLIER-SORT-PASS.                                          00112700
112800     MOVE 'N' TO WS-SWAP-SW.                                      00112800
112900     MOVE 1 TO WS-SUB.                                            00112900
113000     PERFORM 492-SUPPLIER-SORT-COMPARE THRU 492-EXIT             00113000
113100             UNTIL WS-SUB >= WS-SUPP-COUNT.                       00113100
113200 491-EXIT.                                                        00113200
113300     EXIT.                                                       00113300
113400 492-SUPPLIER-SORT-COMPARE.                                       00113400
113500     COMPUTE WS-SUB2 = WS-SUB + 1.                                00113500
113600     IF WS-ST-TOTAL-AMT(WS-SUB) < WS-ST-TOTAL-AMT(WS-SUB2)        00113600
113700         MOVE WS-ST-ENTRY(WS-SUB)  TO WS-SWAP-ST-ENTRY            00113700
113800         MOVE WS-ST-ENTRY(WS-SUB2) TO WS-ST-ENTRY(WS-SUB)         00113800
113900         MOVE WS-SWAP-ST-ENTRY     TO WS-ST-ENTRY(WS-SUB2)        00113900
114000         MOVE 'Y' TO WS-SWAP-SW                                  00114000
114100     END-IF.                                                      00114100
114200     ADD 1 TO WS-SUB.                                             00114200
114300 492-EXIT.                                                        00114300
114400     EXIT.                                                       00114400
115000****************************************************************** 00115000
115100 495-PRINT-SUPPLIER-RANKING.                                       00115100
115200     IF CI-TOP-N > 0 AND CI-TOP-N < WS-SUPP-COUNT                00115200
115300         MOVE CI-TOP-N TO WS-PRINT-LIMIT                         00115300
115400     ELSE                                                          00115400
115500         MOVE WS-SUPP-COUNT TO WS-PRINT-LIMIT                    00115500
115600     END-IF.                                                      00115600
115700     MOVE 1 TO WS-SUB.                                            00115700
115800     PERFORM 496-PRINT-ONE-SUPPLIER THRU 496-EXIT                00115800
115900             UNTIL WS-SUB > WS-PRINT-LIMIT.                       00115900
116000 495-EXIT.                                                        00116000
116100     EXIT.                                                       00116100
116200 496-PRINT-ONE-SUPPLIER.                                          00116200
116300     MOVE WS-ST-SUPP-ID(WS-SUB) TO WS-LOOKUP-PARTY-ID.            00116300
116400     PERFORM 397-LOOKUP-PARTY-NAME THRU 397-EXIT.                00116400
116500     MOVE SPACES TO SUPPRANK-LINE.                                00116500
116600     MOVE WS-ST-SUPP-ID(WS-SUB)       TO SL-SUPP-ID.             00116600
116700     MOVE WS-PARTY-NAME                TO SL-SUPP-NAME.          00116700
116800     MOVE WS-PARTY-RATING              TO SL-RATING.             00116800
116900     MOVE WS-ST-TOTAL-AMT(WS-SUB)      TO SL-TOTAL-AMT.          00116900
117000     MOVE WS-ST-TOTAL-QTY(WS-SUB)      TO SL-TOTAL-QTY.          00117000
117100     MOVE WS-ST-COUNT(WS-SUB)          TO SL-COUNT.              00117100
117200     MOVE WS-ST-AVG-PRICE(WS-SUB)      TO SL-AVG-PRICE.          00117200
117300     MOVE WS-ST-PRICE-MIN(WS-SUB)      TO SL-MIN-PRICE.          00117300
117400     MOVE WS-ST-PRICE-MAX(WS-SUB)      TO SL-MAX-PRICE.          00117400
117500     MOVE WS-ST-VOLATILITY(WS-SUB)     TO SL-VOLATILITY.         00117500
117600     MOVE WS-ST-AVG-AMT(WS-SUB)        TO SL-AVG-AMT.            00117600
117700     WRITE SUPPRANK-LINE.                                        00117700
117800     ADD 1 TO WS-SUB.                                             00117800
117900 496-EXIT.                                                        00117900
118000     EXIT.                                                       00118000
120000****************************************************************** 00120000
120100 790-CLOSE-FILES.                                                  00120100
120200     CLOSE COSTIN-FILE PURC-FILE ORDH-FILE ORDI-FILE PROD-MASTR   00120200
120300           PRODRANK-RPT CUSTRANK-RPT SUPPRANK-RPT.                00120300
120400 790-EXIT.                                                        00120400
120500     EXIT.                                                       00120500
130000****************************************************************** 00130000
130100 800-OPEN-FILES.                                                   00130100
130200     OPEN INPUT  COSTIN-FILE.                                     00130200
130300     OPEN INPUT  PURC-FILE.                                       00130300
130400     OPEN INPUT  ORDH-FILE.                                      00130400
130500     OPEN INPUT  ORDI-FILE.                                       00130500
130600     OPEN INPUT  PROD-MASTR.                                     00130600
130700     OPEN OUTPUT PRODRANK-RPT.                                   00130700
130800     OPEN OUTPUT CUSTRANK-RPT.                                   00130800
130900     OPEN OUTPUT SUPPRANK-RPT.                                   00130900
131000 800-EXIT.                                                        00131000
131100     EXIT.                                                       00131100
140000****************************************************************** 00140000
140100 810-READ-COSTIN.                                                  00140100
140200     READ COSTIN-FILE                                              00140200
140300         AT END                                                    00140300
140400             MOVE 'Y' TO WS-EOF-SW                                00140400
140500     END-READ.                                                   00140500
140600 810-EXIT.                                                        00140600
140700     EXIT.                                                       00140700
