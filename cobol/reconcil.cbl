000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF YANTAI SUPERINVENTORY CO.      * 00000200
000300* ALL RIGHTS RESERVED                                            * 00000300
000400****************************************************************** 00000400
000500* PROGRAM:  RECONCIL                                               00000500
000600*                                                                  00000600
000700* AUTHOR :  L. K. TRAN                                             00000700
000800*                                                                  00000800
000900* COMPUTES PERIOD PURCHASE TOTALS PER SUPPLIER AND PERIOD SALES    00000900
001000* TOTALS PER CUSTOMER, BUILDS A RECONCILIATION RECORD (OUR         00001000
001100* AMOUNT VS. THEIR AMOUNT VS. DIFFERENCE) WITH A PLAIN-TEXT        00001100
001200* DETAIL LISTING, AND WALKS A RECONCILIATION THROUGH ITS DRAFT/    00001200
001300* SUBMIT/CONFIRM/DISPUTE/RESOLVE STATUS WORKFLOW.                  00001300
001400****************************************************************** 00001400
001500*                                                                  00001500
001600* MAINTENANCE HISTORY -                                            00001600
001700*   02/14/98  LKT     ORIGINAL PROGRAM - SUPPLIER SIDE ONLY.       00001700
001800*   08/02/98  LKT     ADDED CUSTOMER-SIDE RECONCILIATION, THE      00001800
001900*                     THEIR-AMOUNT UPDATE FUNCTION, AND THE        00001900
002000*                     DETAIL LISTING, CR-98-201.                   00002000
002100*   02/25/99  JPC     Y2K REVIEW - PERIOD-START/END NOW CCYYMMDD,  00002100
002200*                     NO WINDOWING REQUIRED.  CR-99-0061.          00002200
002300*   01/11/01  DWS     ADDED THE STATUS-CHANGE FUNCTION (SUBMIT/    00002300
002400*                     CONFIRM/DISPUTE/RESOLVE), TKT IS-01-009.     00002400
002450*   03/19/04  LKT     DETAIL-LINE DATES NOW BUILD MM/DD/CCYY OFF   00002450
002460*                     PUR-DATE-X/ORD-DATE-X INSTEAD OF THE RAW     00002460
002470*                     CCYYMMDD VALUE, AND THE RUN-SUMMARY NOW      00002470
002480*                     STAMPS TODAY'S DATE, TKT IS-04-011.          00002480
002500*                                                                  00002500
002600****************************************************************** 00002600
003000 IDENTIFICATION DIVISION.                                          00003000
003100 PROGRAM-ID.    RECONCIL.                                          00003100
003200 AUTHOR.        L. K. TRAN.                                        00003200
003300 INSTALLATION.  YANTAI SUPERINVENTORY CO. - DATA PROCESSING.       00003300
003400 DATE-WRITTEN.  02/14/98.                                          00003400
003500 DATE-COMPILED.                                                    00003500
003600 SECURITY.      COMPANY CONFIDENTIAL.                              00003600
003700****************************************************************** 00003700
003800 ENVIRONMENT DIVISION.                                             00003800
003900 CONFIGURATION SECTION.                                            00003900
004000 SOURCE-COMPUTER. IBM-370.                                         00004000
004100 OBJECT-COMPUTER. IBM-370.                                         00004100
004200 SPECIAL-NAMES.                                                    00004200
004300     C01 IS TOP-OF-FORM                                            00004300
004400     UPSI-0 IS RECONCIL-TEST-RUN-SW.                               00004400
004500 INPUT-OUTPUT SECTION.                                             00004500
004600 FILE-CONTROL.                                                     00004600
004700     SELECT RECNIN-FILE  ASSIGN TO RECNIN                          00004700
004800         ACCESS IS SEQUENTIAL                                      00004800
004900         FILE STATUS  IS  WS-RECNIN-STATUS.                        00004900
005000                                                                   00005000
005100     SELECT PURC-FILE    ASSIGN TO PURCFILE                        00005100
005200         ACCESS IS SEQUENTIAL                                      00005200
005300         FILE STATUS  IS  WS-PURCFILE-STATUS.                      00005300
005400                                                                   00005400
005500     SELECT ORDH-FILE    ASSIGN TO ORDHFILE                        00005500
005600         ACCESS IS SEQUENTIAL                                      00005600
005700         FILE STATUS  IS  WS-ORDHFILE-STATUS.                      00005700
005800                                                                   00005800
005900     SELECT ORDI-FILE    ASSIGN TO ORDIFILE                        00005900
006000         ACCESS IS SEQUENTIAL                                      00006000
006100         FILE STATUS  IS  WS-ORDIFILE-STATUS.                      00006100
006200                                                                   00006200
006300     SELECT RECN-FILE    ASSIGN TO RECNFILE                        00006300
006400         ACCESS IS SEQUENTIAL                                      00006400
006500         FILE STATUS  IS  WS-RECNFILE-STATUS.                      00006500
006600****************************************************************** 00006600
007000 DATA DIVISION.                                                    00007000
007100 FILE SECTION.                                                     00007100
007200 FD  RECNIN-FILE                                                   00007200
007300     RECORDING MODE IS F.                                          00007300
007400 01  RECNIN-REC.                                                   00007400
007500     05  RI-TRAN-CODE          PIC X(02).                         00007500
007600         88  RI-IS-SUPPLIER-RECON  VALUE 'SR'.                    00007600
007700         88  RI-IS-CUSTOMER-RECON  VALUE 'CR'.                    00007700
007800         88  RI-IS-UPDATE-THEIRS   VALUE 'UT'.                    00007800
007900         88  RI-IS-SUBMIT          VALUE 'SB'.                     00007900
008000         88  RI-IS-CONFIRM         VALUE 'CF'.                     00008000
008100         88  RI-IS-DISPUTE         VALUE 'DP'.                     00008100
008200         88  RI-IS-RESOLVE         VALUE 'RS'.                     00008200
008300     05  RI-REC-NUMBER         PIC X(24).                         00008300
008400     05  RI-PARTY-ID           PIC 9(06).                          00008400
008500     05  RI-PERIOD-START       PIC 9(08).                         00008500
008600     05  RI-PERIOD-END         PIC 9(08).                         00008600
008700     05  RI-THEIR-AMOUNT       PIC S9(9)V99  COMP-3.              00008700
008800     05  RI-CONFIRMED-BY       PIC X(20).                         00008800
008900     05  RI-REMARK             PIC X(60).                         00008900
009000     05  FILLER                PIC X(13).                        00009000
009100                                                                   00009100
009200 FD  PURC-FILE                                                     00009200
009300     RECORDING MODE IS F.                                         00009300
009400 COPY PURCCPY.                                                     00009400
009500                                                                   00009500
009600 FD  ORDH-FILE                                                     00009600
009700     RECORDING MODE IS F.                                         00009700
009800 COPY ORDHCPY.                                                     00009800
009900                                                                   00009900
010000 FD  ORDI-FILE                                                     00010000
010100     RECORDING MODE IS F.                                         00010100
010200 COPY ORDICPY.                                                     00010200
010300                                                                   00010300
010400 FD  RECN-FILE                                                     00010400
010500     RECORDING MODE IS F.                                         00010500
010600 COPY RECNCPY.                                                     00010600
010700****************************************************************** 00010700
011000 WORKING-STORAGE SECTION.                                          00011000
011100****************************************************************** 00011100
011200 01  WS-STATUS-FIELDS.                                             00011200
011300     05  WS-RECNIN-STATUS        PIC X(02) VALUE SPACES.          00011300
011400     05  WS-PURCFILE-STATUS      PIC X(02) VALUE SPACES.          00011400
011500     05  WS-ORDHFILE-STATUS      PIC X(02) VALUE SPACES.          00011500
011600     05  WS-ORDIFILE-STATUS      PIC X(02) VALUE SPACES.          00011600
011700     05  WS-RECNFILE-STATUS      PIC X(02) VALUE SPACES.          00011700
011710     05  FILLER                PIC X(01).                 00011710
011800 01  WS-SWITCHES.                                                  00011800
011900     05  WS-EOF-SW               PIC X(01) VALUE 'N'.             00011900
012000         88  WS-AT-EOF                 VALUE 'Y'.                  00012000
012100     05  WS-REWIND-EOF-SW        PIC X(01) VALUE 'N'.             00012100
012200         88  WS-REWIND-AT-EOF          VALUE 'Y'.                  00012200
012300     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.             00012300
012400         88  WS-FOUND                  VALUE 'Y'.                  00012400
012410     05  FILLER                PIC X(01).                 00012410
012500 01  WS-COUNTERS.                                                  00012500
012600     05  WS-RECONS-BUILT         PIC S9(7)     COMP-3 VALUE 0.    00012600
012700     05  WS-RECONS-REJECTED      PIC S9(7)     COMP-3 VALUE 0.    00012700
012800     05  WS-STATUS-CHANGES       PIC S9(7)     COMP-3 VALUE 0.    00012800
012810     05  FILLER                PIC X(01).                 00012810
012900 01  WS-TODAY-DATE.                                                00012900
013000     05  WS-TODAY-CCYYMMDD       PIC 9(08).                       00013000
013100     05  WS-TODAY-R  REDEFINES  WS-TODAY-CCYYMMDD.                00013100
013200         10  WS-TODAY-CCYY       PIC 9(04).                       00013200
013300         10  WS-TODAY-MM         PIC 9(02).                       00013300
013400         10  WS-TODAY-DD         PIC 9(02).                       00013400
013410     05  FILLER                PIC X(01).                 00013410
013500 01  WS-RECON-ACCUM.                                               00013500
013510     05  WS-OUR-AMT              PIC S9(9)V99  COMP-3.            00013510
013520     05  WS-DETAIL-COUNT         PIC S9(3)     COMP-3.           00013520
013530     05  WS-ORDER-SUBTOTAL       PIC S9(9)V99  COMP-3.            00013530
013540     05  WS-OI-REWIND-SW         PIC X(01) VALUE 'N'.             00013540
013550         88  WS-OI-REWIND-AT-EOF      VALUE 'Y'.                  00013550
013560     05  FILLER                PIC X(01).                 00013560
013800 01  WS-DETAIL-LINE-AREA.                                          00013800
013900     05  WS-DL-PURCHASE-ID       PIC 9(06).                       00013900
014000     05  WS-DL-ORDER-NUMBER      PIC X(20).                       00014000
014100     05  WS-DL-DATE              PIC X(08).                       00014100
014200     05  WS-DL-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99-.             00014200
014210     05  FILLER                PIC X(01).                 00014210
014300****************************************************************** 00014300
015000 PROCEDURE DIVISION.                                               00015000
015100****************************************************************** 00015100
015200 000-MAIN.                                                         00015200
015300     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        00015300
015400     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00015400
015500             UNTIL WS-AT-EOF.                                     00015500
015600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00015600
015700     DISPLAY 'RECONCIL: RECONCILIATIONS BUILT   = '               00015700
015800             WS-RECONS-BUILT.                                      00015800
015900     DISPLAY 'RECONCIL: RECONCILIATIONS REJECTED = '              00015900
016000             WS-RECONS-REJECTED.                                   00016000
016100     DISPLAY 'RECONCIL: STATUS CHANGES MADE      = '              00016100
016200             WS-STATUS-CHANGES.                                    00016200
016250     DISPLAY 'RECONCIL: RUN DATE = ' WS-TODAY-MM '/' WS-TODAY-DD   00016250
016260             '/' WS-TODAY-CCYY.                                    00016260
016300     GOBACK.                                                       00016300
016400 000-EXIT.                                                        00016400
016500     EXIT.                                                       00016500
017000****************************************************************** 00017000
017100 100-PROCESS-TRANSACTIONS.                                         00017100
017200     PERFORM 810-READ-RECNIN THRU 810-EXIT.                       00017200
017300     IF WS-AT-EOF                                                 00017300
017400         GO TO 100-EXIT                                           00017400
017500     END-IF.                                                      00017500
017600     EVALUATE TRUE                                                00017600
017700         WHEN RI-IS-SUPPLIER-RECON                                00017700
017800             PERFORM 200-SUPPLIER-RECONCILE THRU 200-EXIT         00017800
017900         WHEN RI-IS-CUSTOMER-RECON                                00017900
018000             PERFORM 300-CUSTOMER-RECONCILE THRU 300-EXIT         00018000
018100         WHEN RI-IS-UPDATE-THEIRS                                 00018100
018200             PERFORM 400-UPDATE-THEIR-AMOUNT THRU 400-EXIT        00018200
018300         WHEN RI-IS-SUBMIT OR RI-IS-CONFIRM OR RI-IS-DISPUTE       00018300
018400              OR RI-IS-RESOLVE                                    00018400
018500             PERFORM 500-RECON-STATUS-CHANGE THRU 500-EXIT        00018500
018600         WHEN OTHER                                                00018600
018700             DISPLAY 'RECONCIL: BAD TRAN CODE ' RI-TRAN-CODE      00018700
018800     END-EVALUATE.                                                00018800
018900 100-EXIT.                                                        00018900
019000     EXIT.                                                       00019000
020000****************************************************************** 00020000
020100* 200-SUPPLIER-RECONCILE  -  OUR AMOUNT = SUM OF PURCHASE TOTAL   00020100
020200*                            AMOUNTS FOR THE SUPPLIER IN THE      00020200
020300*                            PERIOD (DATE INCLUSIVE), REGARDLESS  00020300
020400*                            OF PURCHASE STATUS.  THEIR AMOUNT    00020400
020500*                            DEFAULTS TO OUR AMOUNT, DIFFERENCE   00020500
020600*                            STARTS AT ZERO.                      00020600
020700****************************************************************** 00020700
020800 200-SUPPLIER-RECONCILE.                                          00020800
020900     MOVE 0 TO WS-OUR-AMT WS-DETAIL-COUNT.                        00020900
021000     MOVE SPACES TO RECONCILIATION-REC.                          00021000
021100     MOVE 0 TO REC-DETAIL-COUNT.                                 00021100
021200     CLOSE PURC-FILE.                                             00021200
021300     OPEN INPUT PURC-FILE.                                       00021300
021400     MOVE 'N' TO WS-REWIND-EOF-SW.                               00021400
021500     PERFORM 210-SCAN-PURC-FOR-SUPPLIER THRU 210-EXIT            00021500
021600             UNTIL WS-REWIND-AT-EOF.                              00021600
021700     CLOSE PURC-FILE.                                             00021700
021800     OPEN EXTEND PURC-FILE.                                       00021800
021900     SET REC-IS-SUPPLIER   TO TRUE.                               00021900
022000     SET REC-IS-DRAFT      TO TRUE.                               00022000
022100     MOVE RI-REC-NUMBER    TO REC-NUMBER.                        00022100
022200     MOVE RI-PARTY-ID      TO REC-PARTY-ID.                      00022200
022300     MOVE RI-PERIOD-START  TO REC-PERIOD-START.                  00022300
022400     MOVE RI-PERIOD-END    TO REC-PERIOD-END.                    00022400
022500     MOVE WS-OUR-AMT       TO REC-OUR-AMT.                       00022500
022600     MOVE WS-OUR-AMT       TO REC-THEIR-AMT.                     00022600
022700     MOVE 0                TO REC-DIFF-AMT.                       00022700
022800     WRITE RECONCILIATION-REC.                                    00022800
022900     IF WS-RECNFILE-STATUS NOT = '00'                            00022900
023000         DISPLAY 'RECONCIL: ERROR WRITING RECN-FILE RC='         00023000
023100                 WS-RECNFILE-STATUS                              00023100
023200     END-IF.                                                      00023200
023300     ADD +1 TO WS-RECONS-BUILT.                                  00023300
023400 200-EXIT.                                                       00023400
023500     EXIT.                                                       00023500
024000****************************************************************** 00024000
024100 210-SCAN-PURC-FOR-SUPPLIER.                                      00024100
024200     READ PURC-FILE                                               00024200
024300         AT END                                                    00024300
024400             MOVE 'Y' TO WS-REWIND-EOF-SW                        00024400
024500     END-READ.                                                   00024500
024600     IF WS-REWIND-AT-EOF                                          00024600
024700         GO TO 210-EXIT                                          00024700
024800     END-IF.                                                      00024800
024900     IF PUR-SUPPLIER-ID NOT = RI-PARTY-ID                        00024900
025000         OR PUR-DATE < RI-PERIOD-START                           00025000
025100         OR PUR-DATE > RI-PERIOD-END                             00025100
025200         GO TO 210-EXIT                                          00025200
025300     END-IF.                                                      00025300
025400     ADD PUR-TOTAL-AMT TO WS-OUR-AMT.                            00025400
025500     IF REC-DETAIL-COUNT < 30                                    00025500
025600         ADD +1 TO REC-DETAIL-COUNT                              00025600
025700         MOVE PUR-ID    TO WS-DL-PURCHASE-ID                     00025700
025750         STRING PUR-DATE-MM PUR-DATE-DD PUR-DATE-CCYY            00025750
025760                DELIMITED BY SIZE INTO WS-DL-DATE                00025760
025900         MOVE PUR-TOTAL-AMT TO WS-DL-AMOUNT                      00025900
026000         STRING 'PURCHASE ' WS-DL-PURCHASE-ID ' DATE '           00026000
026100                WS-DL-DATE ' AMOUNT ' WS-DL-AMOUNT                00026100
026200                DELIMITED BY SIZE                                 00026200
026300                INTO REC-DETAIL-LINE(REC-DETAIL-COUNT)           00026300
026400     END-IF.                                                      00026400
026500 210-EXIT.                                                       00026500
026600     EXIT.                                                       00026600
027000****************************************************************** 00027000
027100* 300-CUSTOMER-RECONCILE  -  OUR AMOUNT = SUM OF ORDER-ITEM       00027100
027200*                            SUBTOTALS OVER ORDERS IN THE PERIOD  00027200
027300*                            (DATE INCLUSIVE) WHOSE STATUS IS     00027300
027400*                            COMPLETED, PAID OR INVOICED, FOR     00027400
027500*                            THAT CUSTOMER                       00027500
027600****************************************************************** 00027600
027700 300-CUSTOMER-RECONCILE.                                           00027700
027800     MOVE 0 TO WS-OUR-AMT WS-DETAIL-COUNT.                        00027800
027900     MOVE SPACES TO RECONCILIATION-REC.                          00027900
028000     MOVE 0 TO REC-DETAIL-COUNT.                                 00028000
028100     CLOSE ORDH-FILE.                                             00028100
028200     OPEN INPUT ORDH-FILE.                                       00028200
028300     MOVE 'N' TO WS-REWIND-EOF-SW.                               00028300
028400     PERFORM 310-SCAN-ORDH-FOR-CUSTOMER THRU 310-EXIT            00028400
028500             UNTIL WS-REWIND-AT-EOF.                              00028500
028600     CLOSE ORDH-FILE.                                             00028600
028700     OPEN EXTEND ORDH-FILE.                                       00028700
028800     SET REC-IS-CUSTOMER   TO TRUE.                               00028800
028900     SET REC-IS-DRAFT      TO TRUE.                               00028900
029000     MOVE RI-REC-NUMBER    TO REC-NUMBER.                        00029000
029100     MOVE RI-PARTY-ID      TO REC-PARTY-ID.                      00029100
029200     MOVE RI-PERIOD-START  TO REC-PERIOD-START.                  00029200
029300     MOVE RI-PERIOD-END    TO REC-PERIOD-END.                    00029300
029400     MOVE WS-OUR-AMT       TO REC-OUR-AMT.                       00029400
029500     MOVE WS-OUR-AMT       TO REC-THEIR-AMT.                     00029500
029600     MOVE 0                TO REC-DIFF-AMT.                       00029600
029700     WRITE RECONCILIATION-REC.                                    00029700
029800     IF WS-RECNFILE-STATUS NOT = '00'                            00029800
029900         DISPLAY 'RECONCIL: ERROR WRITING RECN-FILE RC='         00029900
030000                 WS-RECNFILE-STATUS                              00030000
030100     END-IF.                                                      00030100
030200     ADD +1 TO WS-RECONS-BUILT.                                  00030200
030300 300-EXIT.                                                       00030300
030400     EXIT.                                                       00030400
031000****************************************************************** 00031000
031100* 310-SCAN-ORDH-FOR-CUSTOMER  -  FOR EACH QUALIFYING ORDER, ADDS  00031100
031200*                                THE LINE SUBTOTALS BY RESCANNING 00031200
031300*                                ORDI-FILE FOR THAT ORDER - ORDH  00031300
031400*                                CARRIES NO TOTAL OF ITS OWN      00031400
031500****************************************************************** 00031500
031600 310-SCAN-ORDH-FOR-CUSTOMER.                                      00031600
031700     READ ORDH-FILE                                               00031700
031800         AT END                                                    00031800
031900             MOVE 'Y' TO WS-REWIND-EOF-SW                        00031900
032000     END-READ.                                                   00032000
032100     IF WS-REWIND-AT-EOF                                          00032100
032200         GO TO 310-EXIT                                          00032200
032300     END-IF.                                                      00032300
032400     IF ORD-CUSTOMER-ID NOT = RI-PARTY-ID                        00032400
032500         OR ORD-DATE < RI-PERIOD-START                           00032500
032600         OR ORD-DATE > RI-PERIOD-END                             00032600
032700         GO TO 310-EXIT                                          00032700
032800     END-IF.                                                      00032800
032900     IF NOT ORD-COMPLETED AND NOT ORD-PAID AND NOT ORD-INVOICED   00032900
033000         GO TO 310-EXIT                                          00033000
033100     END-IF.                                                      00033100
033200     MOVE 0 TO WS-ORDER-SUBTOTAL.                                00033200
033300     CLOSE ORDI-FILE.                                             00033300
033400     OPEN INPUT ORDI-FILE.                                       00033400
033500     MOVE 'N' TO WS-OI-REWIND-SW.                                00033500
033600     PERFORM 320-SCAN-ORDI-FOR-ORDER THRU 320-EXIT               00033600
033700             UNTIL WS-OI-REWIND-AT-EOF.                           00033700
033800     CLOSE ORDI-FILE.                                             00033800
033900     OPEN EXTEND ORDI-FILE.                                       00033900
034000     ADD WS-ORDER-SUBTOTAL TO WS-OUR-AMT.                        00034000
034100     IF REC-DETAIL-COUNT < 30                                    00034100
034200         ADD +1 TO REC-DETAIL-COUNT                              00034200
034300         MOVE ORD-NUMBER TO WS-DL-ORDER-NUMBER                   00034300
034350         STRING ORD-DATE-MM ORD-DATE-DD ORD-DATE-CCYY            00034350
034360                DELIMITED BY SIZE INTO WS-DL-DATE                00034360
034500         MOVE WS-ORDER-SUBTOTAL TO WS-DL-AMOUNT                  00034500
034600         STRING 'ORDER ' WS-DL-ORDER-NUMBER ' DATE '             00034600
034700                WS-DL-DATE ' TOTAL ' WS-DL-AMOUNT                00034700
034800                DELIMITED BY SIZE                                 00034800
034900                INTO REC-DETAIL-LINE(REC-DETAIL-COUNT)           00034900
035000     END-IF.                                                      00035000
035100 310-EXIT.                                                       00035100
035200     EXIT.                                                       00035200
036000****************************************************************** 00036000
036100* 320-SCAN-ORDI-FOR-ORDER  -  NESTED RESCAN OF ORDI-FILE BEHIND   00036100
036200*                             THE ORDH-FILE RESCAN ABOVE, KEYED   00036200
036300*                             BY THE CURRENT ORDER'S ORD-ID       00036300
036400****************************************************************** 00036400
036500 320-SCAN-ORDI-FOR-ORDER.                                         00036500
036600     READ ORDI-FILE                                               00036600
036700         AT END                                                    00036700
036800             MOVE 'Y' TO WS-OI-REWIND-SW                         00036800
036900     END-READ.                                                   00036900
037000     IF WS-OI-REWIND-AT-EOF                                       00037000
037100         GO TO 320-EXIT                                          00037100
037200     END-IF.                                                      00037200
037300     IF ITEM-ORD-ID NOT = ORD-ID                                 00037300
037400         GO TO 320-EXIT                                          00037400
037500     END-IF.                                                      00037500
037600     ADD ITEM-SUBTOTAL TO WS-ORDER-SUBTOTAL.                     00037600
037900 320-EXIT.                                                       00037900
037950     EXIT.                                                       00037950
038000****************************************************************** 00038000
038100* 400-UPDATE-THEIR-AMOUNT  -  SUPPLIER OR CUSTOMER HAS COME BACK  00038100
038200*                             WITH THEIR OWN FIGURE.  RECOMPUTE   00038200
038300*                             THE DIFFERENCE - WE NEVER TOUCH     00038300
038400*                             OUR-AMT ONCE IT IS BUILT.           00038400
038500****************************************************************** 00038500
038600 400-UPDATE-THEIR-AMOUNT.                                         00038600
038700     MOVE 'N' TO WS-FOUND-SW.                                    00038700
038800     CLOSE RECN-FILE.                                             00038800
038900     OPEN INPUT RECN-FILE.                                       00038900
039000     MOVE 'N' TO WS-REWIND-EOF-SW.                               00039000
039100     PERFORM 410-SCAN-RECN-FOR-NUMBER THRU 410-EXIT              00039100
039200             UNTIL WS-REWIND-AT-EOF.                              00039200
039300     CLOSE RECN-FILE.                                             00039300
039400     OPEN EXTEND RECN-FILE.                                       00039400
039500     IF NOT WS-FOUND                                              00039500
039600         DISPLAY 'RECONCIL: RECON NOT FOUND FOR UPDATE '         00039600
039700                 RI-REC-NUMBER                                   00039700
039800         ADD +1 TO WS-RECONS-REJECTED                            00039800
039900         GO TO 400-EXIT                                          00039900
040000     END-IF.                                                      00040000
040100     IF REC-IS-CONFIRMED                                         00040100
040200         DISPLAY 'RECONCIL: CANNOT UPDATE A CONFIRMED RECON '    00040200
040300                 RI-REC-NUMBER                                   00040300
040400         ADD +1 TO WS-RECONS-REJECTED                            00040400
040500         GO TO 400-EXIT                                          00040500
040600     END-IF.                                                      00040600
040700     MOVE RI-THEIR-AMOUNT TO REC-THEIR-AMT.                      00040700
040800     COMPUTE REC-DIFF-AMT = REC-OUR-AMT - REC-THEIR-AMT.         00040800
040900     WRITE RECONCILIATION-REC.                                    00040900
041000     IF WS-RECNFILE-STATUS NOT = '00'                            00041000
041100         DISPLAY 'RECONCIL: ERROR WRITING RECN-FILE RC='         00041100
041200                 WS-RECNFILE-STATUS                              00041200
041300     END-IF.                                                      00041300
041400     ADD +1 TO WS-STATUS-CHANGES.                                00041400
041500 400-EXIT.                                                       00041500
041600     EXIT.                                                       00041600
042000****************************************************************** 00042000
042100 410-SCAN-RECN-FOR-NUMBER.                                        00042100
042200     READ RECN-FILE                                               00042200
042300         AT END                                                    00042300
042400             MOVE 'Y' TO WS-REWIND-EOF-SW                        00042400
042500     END-READ.                                                   00042500
042600     IF WS-REWIND-AT-EOF                                          00042600
042700         GO TO 410-EXIT                                          00042700
042800     END-IF.                                                      00042800
042900     IF REC-NUMBER NOT = RI-REC-NUMBER                           00042900
043000         GO TO 410-EXIT                                          00043000
043100     END-IF.                                                      00043100
043200     MOVE 'Y' TO WS-FOUND-SW.                                    00043200
043300 410-EXIT.                                                       00043300
043400     EXIT.                                                       00043400
044000****************************************************************** 00044000
044100* 500-RECON-STATUS-CHANGE  -  DRAFT TO SUBMITTED TO CONFIRMED,    00044100
044200*                             OR SUBMITTED (OR ANY OPEN STATUS)   00044200
044300*                             TO DISPUTED TO RESOLVED.  A         00044300
044400*                             CONFIRMED RECON IS FROZEN - IT      00044400
044500*                             MAY NEVER BE CHANGED OR DELETED.    00044500
044600****************************************************************** 00044600
044700 500-RECON-STATUS-CHANGE.                                         00044700
044800     MOVE 'N' TO WS-FOUND-SW.                                    00044800
044900     CLOSE RECN-FILE.                                             00044900
045000     OPEN INPUT RECN-FILE.                                       00045000
045100     MOVE 'N' TO WS-REWIND-EOF-SW.                               00045100
045200     PERFORM 410-SCAN-RECN-FOR-NUMBER THRU 410-EXIT              00045200
045300             UNTIL WS-REWIND-AT-EOF.                              00045300
045400     CLOSE RECN-FILE.                                             00045400
045500     OPEN EXTEND RECN-FILE.                                       00045500
045600     IF NOT WS-FOUND                                              00045600
045700         DISPLAY 'RECONCIL: RECON NOT FOUND FOR STATUS CHANGE '  00045700
045800                 RI-REC-NUMBER                                   00045800
045900         ADD +1 TO WS-RECONS-REJECTED                            00045900
046000         GO TO 500-EXIT                                          00046000
046100     END-IF.                                                      00046100
046200     EVALUATE TRUE                                                00046200
046300         WHEN RI-IS-SUBMIT                                        00046300
046400             IF NOT REC-IS-DRAFT                                 00046400
046500                 DISPLAY 'RECONCIL: SUBMIT ONLY VALID FROM DRAFT '00046500
046600                         RI-REC-NUMBER                           00046600
046700                 ADD +1 TO WS-RECONS-REJECTED                    00046700
046800                 GO TO 500-EXIT                                  00046800
046900             END-IF                                               00046900
047000             SET REC-IS-SUBMITTED TO TRUE                        00047000
047100         WHEN RI-IS-CONFIRM                                       00047100
047200             IF NOT REC-IS-SUBMITTED                              00047200
047300                 DISPLAY 'RECONCIL: CONFIRM ONLY VALID FROM SUBM '00047300
047400                         RI-REC-NUMBER                           00047400
047500                 ADD +1 TO WS-RECONS-REJECTED                    00047500
047600                 GO TO 500-EXIT                                  00047600
047700             END-IF                                               00047700
047800             SET REC-IS-CONFIRMED TO TRUE                        00047800
047900             MOVE RI-CONFIRMED-BY TO REC-CONFIRMED-BY            00047900
048000             MOVE WS-TODAY-CCYYMMDD TO REC-CONFIRMED-DATE        00048000
048100         WHEN RI-IS-DISPUTE                                       00048100
048200             IF REC-IS-CONFIRMED OR REC-IS-RESOLVED               00048200
048300                 DISPLAY 'RECONCIL: CANNOT DISPUTE THIS RECON '  00048300
048400                         RI-REC-NUMBER                           00048400
048500                 ADD +1 TO WS-RECONS-REJECTED                    00048500
048600                 GO TO 500-EXIT                                  00048600
048700             END-IF                                               00048700
048800             SET REC-IS-DISPUTED TO TRUE                         00048800
048900             MOVE RI-REMARK TO REC-REMARK                        00048900
049000         WHEN RI-IS-RESOLVE                                       00049000
049100             IF NOT REC-IS-DISPUTED                               00049100
049200                 DISPLAY 'RECONCIL: RESOLVE ONLY VALID FROM DISP '00049200
049300                         RI-REC-NUMBER                           00049300
049400                 ADD +1 TO WS-RECONS-REJECTED                    00049400
049500                 GO TO 500-EXIT                                  00049500
049600             END-IF                                               00049600
049700             SET REC-IS-RESOLVED TO TRUE                         00049700
049800             MOVE RI-REMARK TO REC-REMARK                        00049800
049900     END-EVALUATE.                                                00049900
050000     WRITE RECONCILIATION-REC.                                    00050000
050100     IF WS-RECNFILE-STATUS NOT = '00'                            00050100
050200         DISPLAY 'RECONCIL: ERROR WRITING RECN-FILE RC='         00050200
050300                 WS-RECNFILE-STATUS                              00050300
050400     END-IF.                                                      00050400
050500     ADD +1 TO WS-STATUS-CHANGES.                                00050500
050600 500-EXIT.                                                       00050600
050700     EXIT.                                                       00050700
060000****************************************************************** 00060000
060100 790-CLOSE-FILES.                                                 00060100
060200     CLOSE RECNIN-FILE PURC-FILE ORDH-FILE ORDI-FILE RECN-FILE.  00060200
060300 790-EXIT.                                                       00060300
060400     EXIT.                                                       00060400
070000****************************************************************** 00070000
070100 800-OPEN-FILES.                                                  00070100
070200     OPEN INPUT  RECNIN-FILE.                                    00070200
070300     OPEN INPUT  PURC-FILE.                                       00070300
070400     OPEN INPUT  ORDH-FILE.                                      00070400
070500     OPEN INPUT  ORDI-FILE.                                       00070500
070600     OPEN EXTEND RECN-FILE.                                       00070600
070700     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                00070700
070800 800-EXIT.                                                       00070800
070900     EXIT.                                                       00070900
080000****************************************************************** 00080000
080100 810-READ-RECNIN.                                                 00080100
080200     READ RECNIN-FILE                                             00080200
080300         AT END                                                    00080300
080400             MOVE 'Y' TO WS-EOF-SW                               00080400
080500     END-READ.                                                   00080500
080600 810-EXIT.                                                       00080600
080700     EXIT.                                                       00080700
