000100******************************************************************
000200* ORDICPY    -  SALES ORDER ITEM (LINE) RECORD
000300*------------------------------------------------------------------
000400*   DESCRIPTIVE NAME =  ORDER-ITEM DETAIL RECORD LAYOUT
000500*
000600*   FUNCTION =  ONE ROW PER ORDER LINE.  ITEM-COST-UNIT-PRICE MAY
000700*               BE ZERO, MEANING "NOT CAPTURED" - ORDSHIP AND
000800*               COSTANAL BOTH FALL BACK TO THE PRODUCT'S CURRENT
000900*               PRICE WHEN THIS IS ZERO, PER THE COST-BASIS RULE.
001000*
001100*   MAINTENANCE HISTORY -
001200*     08/14/90  MBO     ORIGINAL COPYBOOK
001300*     04/02/93  LKT     ITEM-ORD-ID WIDENED TO X(36) TO MATCH
001400*                       ORDHCPY, TKT OE-93-071
001500*     07/11/97  LKT     ADDED ITEM-COST-UNIT-PRICE / ITEM-COST-
001600*                       SUBTOTAL FOR MARGIN REPORTING, CR-97-311
001650*     06/03/03  JPC     ADDED ITEM-PROD-ID-X ALPHA REDEFINE SO
001660*                       COSTANAL CAN KEY THE PRODUCT TABLE LOOKUP
001670*                       WITHOUT A SEPARATE EDIT MOVE, TKT IS-03-044
001680*     01/14/04  DWS     DROPPED ITEM-PROD-ID-X - COSTANAL DOES THE
001690*                       TABLE LOOKUP OFF WS-CUR-PROD-ID DIRECTLY AND
001695*                       THE REDEFINE NEVER GOT A CALL SITE, IS-04-004
001700******************************************************************
001800 01  ORDER-ITEM-REC.
001900     05  ITEM-ORD-ID             PIC X(36).
002000     05  ITEM-PROD-ID            PIC 9(06).
002100     05  ITEM-QTY                PIC S9(7)V999 COMP-3.
002200     05  ITEM-UNIT-PRICE         PIC S9(9)V99  COMP-3.
002300     05  ITEM-COST-UNIT-PRICE    PIC S9(9)V99  COMP-3.
002400     05  ITEM-SUBTOTAL           PIC S9(9)V99  COMP-3.
002500     05  ITEM-COST-SUBTOTAL      PIC S9(9)V99  COMP-3.
002600     05  FILLER                  PIC X(10).
002700******************************************************************
