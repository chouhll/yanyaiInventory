000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF YANTAI SUPERINVENTORY CO.      * 00000200
000300* ALL RIGHTS RESERVED                                            * 00000300
000400****************************************************************** 00000400
000500* PROGRAM:  INVPOST                                                00000500
000600*                                                                  00000600
000700* AUTHOR :  R. E. SHAUGHN                                          00000700
000800*                                                                  00000800
000900* POSTS ONE INBOUND OR ONE OUTBOUND INVENTORY TRANSACTION AGAINST  00000900
001000* THE PRODUCT MASTER AND APPENDS THE MOVEMENT TO THE INVENTORY     00001000
001100* TRANSACTION LEDGER.  CALLED AS A SUBPROGRAM FROM PURCHIN (ON     00001100
001200* PURCHASE COMPLETION) AND FROM ORDSHIP (ON ORDER SHIPMENT).       00001200
001300*                                                                  00001300
001400* LK-FUNCTION CONTROLS THE CALL:                                   00001400
001500*    'OPEN '     - OPEN PROD-MASTR AND TXNR-FILE, SCAN TXNR-FILE   00001500
001600*                  FOR THE HIGHEST TXN-ID IN USE.  CALL ONCE AT    00001600
001700*                  JOB START BEFORE ANY POSTING CALL.              00001700
001800*    'INBND'     - POST AN INBOUND TRANSACTION (RECEIPT/PURCHASE)  00001800
001900*    'OUTBD'     - POST AN OUTBOUND TRANSACTION (ORDER SHIPMENT)   00001900
002000*    'CLOSE'     - CLOSE PROD-MASTR AND TXNR-FILE.  CALL ONCE AT   00002000
002100*                  JOB END.                                       00002100
002200****************************************************************** 00002200
002201*                                                                  00002201
002202* MAINTENANCE HISTORY -                                            00002202
002203*   02/11/88  RESH    ORIGINAL PROGRAM - INBOUND POSTING ONLY,     00002203
002204*                     WRITTEN AS PART OF THE PURCHASING SUB-       00002204
002205*                     SYSTEM PHASE 1 CUTOVER.                      00002205
002206*   09/30/89  RESH    ADDED OUTBOUND POSTING (LK-FUNCTION 'OUTBD') 00002206
002207*                     WHEN ORDER SHIPPING WENT LIVE.                00002207
002208*   01/22/90  MBO     COST-UNIT-PRICE/COST-AMOUNT ADDED TO THE     00002208
002209*                     OUTBOUND POST PER MARGIN REPORTING REQUEST.  00002209
002210*   07/30/96  LKT     PROD-MASTR CONVERTED FROM INDEXED TO         00002210
002211*                     RELATIVE ORGANIZATION (ISAM HANDLER          00002211
002212*                     RETIRED), TKT WH-96-118.                     00002212
002213*   02/25/99  JPC     Y2K - TXN-DATE NOW ACCEPTED FROM CALLER AS   00002213
002214*                     CCYYMMDD, NO LONGER DEFAULTED INTERNALLY.    00002214
002215*                     CR-99-0061.                                 00002215
002216*   05/14/00  DWS     ADDED TXN-REF-ID PASS-THROUGH SO THE LEDGER  00002216
002217*                     CARRIES THE ORIGINATING PURCHASE/ORDER KEY,  00002217
002218*                     TKT IS-00-092.                               00002218
002219*   03/03/04  DWS     ADDED 'OPEN'/'CLOSE' FUNCTIONS - PREVIOUSLY  00002219
002220*                     THIS PROGRAM OPENED/CLOSED ITS FILES ON      00002220
002221*                     EVERY CALL, WHICH WAS TOO SLOW FOR THE       00002221
002222*                     YEAR-END VOLUME.  TKT IS-04-027.              00002222
002224*   08/10/06  DWS     DROPPED WS-TODAY/WS-TODAY-X - DEAD SINCE THE  00002224
002226*                     Y2K CHANGE PUT THE TXN DATE ON THE CALL, IT   00002226
002228*                     NEVER GOT READ AGAIN.  ADDED LK-PROD-ID-X AND 00002228
002230*                     LK-TXN-DATE-X SO THE INBOUND/OUTBOUND TRACE   00002230
002232*                     LINES SHOW PRODUCT AND DATE, AND PUT TXN-ID-X 00002232
002234*                     BACK ON TXNRCPY TO TRACE THE LEDGER ENTRY     00002234
002236*                     NUMBER AFTER THE WRITE.  TKT IS-06-073.       00002236
002238*                                                                  00002238
002300****************************************************************** 00002300
003200 IDENTIFICATION DIVISION.                                          00003200
003300 PROGRAM-ID.    INVPOST.                                           00003300
003400 AUTHOR.        R. E. SHAUGHN.                                     00003400
003500 INSTALLATION.  YANTAI SUPERINVENTORY CO. - DATA PROCESSING.       00003500
003600 DATE-WRITTEN.  02/11/88.                                          00003600
003700 DATE-COMPILED.                                                    00003700
003800 SECURITY.      COMPANY CONFIDENTIAL.                              00003800
003900****************************************************************** 00003900
004000 ENVIRONMENT DIVISION.                                             00004000
004100 CONFIGURATION SECTION.                                            00004100
004200 SOURCE-COMPUTER. IBM-370.                                         00004200
004300 OBJECT-COMPUTER. IBM-370.                                         00004300
004400 SPECIAL-NAMES.                                                    00004400
004500     C01 IS TOP-OF-FORM                                            00004500
004600     UPSI-0 IS INVPOST-TEST-RUN-SW.                                00004600
004700 INPUT-OUTPUT SECTION.                                             00004700
004800 FILE-CONTROL.                                                     00004800
004900     SELECT PROD-MASTR  ASSIGN TO PRODMSTR                         00004900
005000         ORGANIZATION IS RELATIVE                                  00005000
005100         ACCESS MODE IS RANDOM                                     00005100
005200         RELATIVE KEY IS WS-PROD-RRN                               00005200
005300         FILE STATUS IS WS-PRODMSTR-STAT.                          00005300
005400                                                                   00005400
005500     SELECT TXNR-FILE   ASSIGN TO TXNRFILE                         00005500
005600         ACCESS MODE IS SEQUENTIAL                                 00005600
005700         FILE STATUS IS WS-TXNRFILE-STAT.                          00005700
005800****************************************************************** 00005800
006000 DATA DIVISION.                                                    00006000
006100 FILE SECTION.                                                     00006100
006200 FD  PROD-MASTR                                                    00006200
006300     RECORDING MODE IS F.                                          00006300
006400 COPY PRODCPY.                                                     00006400
006500                                                                   00006500
006600 FD  TXNR-FILE                                                     00006600
006700     RECORDING MODE IS F.                                          00006700
006800 COPY TXNRCPY.                                                     00006800
006900****************************************************************** 00006900
007000 WORKING-STORAGE SECTION.                                          00007000
007100****************************************************************** 00007100
007200 01  WS-FILE-STATUSES.                                             00007200
007300     05  WS-PRODMSTR-STAT        PIC X(02) VALUE SPACES.           00007300
007400     05  WS-TXNRFILE-STAT        PIC X(02) VALUE SPACES.           00007400
007410     05  FILLER                PIC X(01).                 00007410
007500 01  WS-SWITCHES.                                                  00007500
007600     05  WS-FILES-OPEN-SW        PIC X(01) VALUE 'N'.              00007600
007700         88  WS-FILES-ARE-OPEN         VALUE 'Y'.                  00007700
007800     05  WS-EOF-SW               PIC X(01) VALUE 'N'.              00007800
007900         88  WS-AT-EOF                 VALUE 'Y'.                  00007900
007910     05  FILLER                PIC X(01).                 00007910
008000 01  WS-COUNTERS.                                                  00008000
008100     05  WS-PROD-RRN             PIC S9(8)   COMP.                 00008100
008200     05  WS-NEXT-TXN-ID          PIC 9(08)   COMP-3 VALUE 0.       00008200
008300     05  WS-POSTS-THIS-RUN       PIC S9(7)   COMP-3 VALUE +0.      00008300
008310     05  FILLER                PIC X(01).                 00008310
009000****************************************************************** 00009000
009100 LINKAGE SECTION.                                                  00009100
009200 01  LK-PARAMETERS.                                                00009200
009300     05  LK-FUNCTION             PIC X(05).                        00009300
009400     05  LK-PROD-ID              PIC 9(06).                        00009400
009410     05  LK-PROD-ID-X REDEFINES LK-PROD-ID PIC X(06).              00009410
009500     05  LK-TXN-DATE             PIC 9(08).                        00009500
009510     05  LK-TXN-DATE-X REDEFINES LK-TXN-DATE.                      00009510
009520         10  LK-TXNDT-CCYY       PIC 9(04).                        00009520
009530         10  LK-TXNDT-MM         PIC 9(02).                        00009530
009540         10  LK-TXNDT-DD         PIC 9(02).                        00009540
009600     05  LK-QTY                  PIC S9(7)V999 COMP-3.             00009600
009700     05  LK-UNIT-PRICE           PIC S9(9)V99  COMP-3.             00009700
009800     05  LK-COST-UNIT-PRICE      PIC S9(9)V99  COMP-3.             00009800
009900     05  LK-REF-ID               PIC X(36).                        00009900
010000     05  LK-RETURN-CODE          PIC S9(4)     COMP.               00010000
010100         88  LK-POST-OK                VALUE +0.                   00010100
010200         88  LK-PROD-NOT-FOUND         VALUE +4.                   00010200
010300         88  LK-FILE-ERROR             VALUE +8.                   00010300
010310     05  FILLER                PIC X(01).                 00010310
010400****************************************************************** 00010400
011000 PROCEDURE DIVISION USING LK-PARAMETERS.                           00011000
011100****************************************************************** 00011100
011200 000-MAIN.                                                         00011200
011300     SET LK-POST-OK TO TRUE.                                       00011300
011400     EVALUATE LK-FUNCTION                                          00011400
011500         WHEN 'OPEN '                                              00011500
011600             PERFORM 700-OPEN-FILES THRU 700-EXIT                  00011600
011700         WHEN 'INBND'                                              00011700
011800             PERFORM 200-POST-INBOUND-TRAN THRU 200-EXIT           00011800
011900         WHEN 'OUTBD'                                              00011900
012000             PERFORM 300-POST-OUTBOUND-TRAN THRU 300-EXIT          00012000
012100         WHEN 'CLOSE'                                              00012100
012200             PERFORM 790-CLOSE-FILES THRU 790-EXIT                 00012200
012300         WHEN OTHER                                                00012300
012400             SET LK-FILE-ERROR TO TRUE                             00012400
012500     END-EVALUATE.                                                 00012500
012600     GOBACK.                                                       00012600
012700 000-EXIT.                                                         00012700
012800     EXIT.                                                         00012800
013000****************************************************************** 00013000
013100* 200-POST-INBOUND-TRAN  -  RECEIPT/PURCHASE COMPLETION POSTING    00013100
013200****************************************************************** 00013200
013300 200-POST-INBOUND-TRAN.                                            00013300
013310     DISPLAY 'INVPOST: INBOUND POST FOR PROD ' LK-PROD-ID-X        00013310
013320             ' DATED ' LK-TXNDT-MM '/' LK-TXNDT-DD '/'             00013320
013330             LK-TXNDT-CCYY.                                       00013330
013400     MOVE LK-PROD-ID TO WS-PROD-RRN.                               00013400
013500     PERFORM 710-READ-PRODUCT THRU 710-EXIT.                      00013500
013600     IF LK-PROD-NOT-FOUND                                         00013600
013700         GO TO 200-EXIT                                           00013700
013800     END-IF.                                                      00013800
013900     ADD +1 TO WS-NEXT-TXN-ID.                                    00013900
014000     MOVE SPACES TO INVENTORY-TXN-REC.                            00014000
014100     MOVE WS-NEXT-TXN-ID   TO TXN-ID.                             00014100
014200     MOVE LK-PROD-ID       TO TXN-PROD-ID.                        00014200
014300     SET TXN-IS-INBOUND    TO TRUE.                               00014300
014400     MOVE LK-TXN-DATE      TO TXN-DATE.                           00014400
014500     MOVE LK-QTY           TO TXN-QTY.                            00014500
014600     MOVE LK-UNIT-PRICE    TO TXN-UNIT-PRICE.                     00014600
014700     COMPUTE TXN-AMOUNT ROUNDED = LK-QTY * LK-UNIT-PRICE.         00014700
014800     MOVE ZERO             TO TXN-COST-UNIT-PRICE                 00014800
014900                              TXN-COST-AMOUNT.                    00014900
015000     MOVE LK-REF-ID        TO TXN-REF-ID.                         00015000
015100     PERFORM 720-WRITE-TXN THRU 720-EXIT.                        00015100
015200     ADD LK-QTY TO PROD-STOCK.                                    00015200
015300     PERFORM 730-REWRITE-PRODUCT THRU 730-EXIT.                  00015300
015400     ADD +1 TO WS-POSTS-THIS-RUN.                                 00015400
015500 200-EXIT.                                                        00015500
015600     EXIT.                                                        00015600
016000****************************************************************** 00016000
016100* 300-POST-OUTBOUND-TRAN  -  ORDER SHIPMENT POSTING                00016100
016200****************************************************************** 00016200
016300 300-POST-OUTBOUND-TRAN.                                           00016300
016310     DISPLAY 'INVPOST: OUTBOUND POST FOR PROD ' LK-PROD-ID-X       00016310
016320             ' DATED ' LK-TXNDT-MM '/' LK-TXNDT-DD '/'             00016320
016330             LK-TXNDT-CCYY.                                       00016330
016400     MOVE LK-PROD-ID TO WS-PROD-RRN.                               00016400
016500     PERFORM 710-READ-PRODUCT THRU 710-EXIT.                      00016500
016600     IF LK-PROD-NOT-FOUND                                         00016600
016700         GO TO 300-EXIT                                           00016700
016800     END-IF.                                                      00016800
016900     ADD +1 TO WS-NEXT-TXN-ID.                                    00016900
017000     MOVE SPACES TO INVENTORY-TXN-REC.                            00017000
017100     MOVE WS-NEXT-TXN-ID   TO TXN-ID.                             00017100
017200     MOVE LK-PROD-ID       TO TXN-PROD-ID.                        00017200
017300     SET TXN-IS-OUTBOUND   TO TRUE.                               00017300
017400     MOVE LK-TXN-DATE      TO TXN-DATE.                           00017400
017500     MOVE LK-QTY           TO TXN-QTY.                            00017500
017600     MOVE PROD-PRICE       TO TXN-UNIT-PRICE.                     00017600
017700     COMPUTE TXN-AMOUNT ROUNDED = LK-QTY * PROD-PRICE.            00017700
017800     MOVE LK-COST-UNIT-PRICE TO TXN-COST-UNIT-PRICE.              00017800
017900     COMPUTE TXN-COST-AMOUNT ROUNDED =                            00017900
018000                 LK-QTY * LK-COST-UNIT-PRICE.                     00018000
018100     MOVE LK-REF-ID        TO TXN-REF-ID.                         00018100
018200     PERFORM 720-WRITE-TXN THRU 720-EXIT.                        00018200
018300     SUBTRACT LK-QTY FROM PROD-STOCK.                             00018300
018400     PERFORM 730-REWRITE-PRODUCT THRU 730-EXIT.                  00018400
018500     ADD +1 TO WS-POSTS-THIS-RUN.                                 00018500
018600 300-EXIT.                                                        00018600
018700     EXIT.                                                        00018700
019000****************************************************************** 00019000
019100 700-OPEN-FILES.                                                   00019100
019200     IF WS-FILES-ARE-OPEN                                         00019200
019300         GO TO 700-EXIT                                           00019300
019400     END-IF.                                                      00019400
019500     OPEN I-O PROD-MASTR.                                         00019500
019600     IF WS-PRODMSTR-STAT NOT = '00'                               00019600
019700         DISPLAY 'INVPOST: ERROR OPENING PROD-MASTR RC='          00019700
019800                 WS-PRODMSTR-STAT                                 00019800
019900         SET LK-FILE-ERROR TO TRUE                                00019900
020000         GO TO 700-EXIT                                           00020000
020100     END-IF.                                                      00020100
020200     OPEN INPUT TXNR-FILE.                                        00020200
020300     MOVE 0 TO WS-NEXT-TXN-ID.                                    00020300
020400     MOVE 'N' TO WS-EOF-SW.                                       00020400
020500     PERFORM 740-SCAN-MAX-TXN-ID THRU 740-EXIT                    00020500
020600             UNTIL WS-AT-EOF.                                     00020600
020700     CLOSE TXNR-FILE.                                             00020700
020800     OPEN EXTEND TXNR-FILE.                                       00020800
020900     IF WS-TXNRFILE-STAT NOT = '00'                               00020900
021000         DISPLAY 'INVPOST: ERROR OPENING TXNR-FILE RC='           00021000
021100                 WS-TXNRFILE-STAT                                 00021100
021200         SET LK-FILE-ERROR TO TRUE                                00021200
021300         GO TO 700-EXIT                                           00021300
021400     END-IF.                                                      00021400
021500     MOVE 'Y' TO WS-FILES-OPEN-SW.                                00021500
021600 700-EXIT.                                                        00021600
021700     EXIT.                                                        00021700
022000****************************************************************** 00022000
022100 710-READ-PRODUCT.                                                00022100
022200     READ PROD-MASTR                                              00022200
022300         INVALID KEY                                              00022300
022400             SET LK-PROD-NOT-FOUND TO TRUE                        00022400
022500             DISPLAY 'INVPOST: PRODUCT NOT FOUND, ID='             00022500
022600                     LK-PROD-ID-X                                 00022600
022700     END-READ.                                                    00022700
022800 710-EXIT.                                                        00022800
022900     EXIT.                                                        00022900
023000****************************************************************** 00023000
023100 720-WRITE-TXN.                                                    00023100
023200     WRITE INVENTORY-TXN-REC.                                     00023200
023210     DISPLAY 'INVPOST: LEDGER ENTRY ' TXN-ID-X ' WRITTEN TO '      00023210
023220             'TXNR-FILE'.                                         00023220
023300     IF WS-TXNRFILE-STAT NOT = '00'                               00023300
023400         DISPLAY 'INVPOST: ERROR WRITING TXNR-FILE RC='           00023400
023500                 WS-TXNRFILE-STAT                                 00023500
023600         SET LK-FILE-ERROR TO TRUE                                00023600
023700     END-IF.                                                      00023700
023800 720-EXIT.                                                        00023800
023900     EXIT.                                                        00023900
024000****************************************************************** 00024000
024100 730-REWRITE-PRODUCT.                                              00024100
024200     REWRITE PRODUCT-MASTER-REC.                                 00024200
024300     IF WS-PRODMSTR-STAT NOT = '00'                               00024300
024400         DISPLAY 'INVPOST: ERROR REWRITING PROD-MASTR RC='        00024400
024500                 WS-PRODMSTR-STAT                                 00024500
024600         SET LK-FILE-ERROR TO TRUE                                00024600
024700     END-IF.                                                      00024700
024800 730-EXIT.                                                        00024800
024900     EXIT.                                                        00024900
025000****************************************************************** 00025000
025100 740-SCAN-MAX-TXN-ID.                                              00025100
025200     READ TXNR-FILE                                               00025200
025300         AT END                                                   00025300
025400             MOVE 'Y' TO WS-EOF-SW                                00025400
025500         NOT AT END                                               00025500
025600             IF TXN-ID > WS-NEXT-TXN-ID                           00025600
025700                 MOVE TXN-ID TO WS-NEXT-TXN-ID                    00025700
025800             END-IF                                               00025800
025900     END-READ.                                                    00025900
026000 740-EXIT.                                                        00026000
026100     EXIT.                                                        00026100
027000****************************************************************** 00027000
027100 790-CLOSE-FILES.                                                  00027100
027200     IF NOT WS-FILES-ARE-OPEN                                     00027200
027300         GO TO 790-EXIT                                           00027300
027400     END-IF.                                                      00027400
027500     CLOSE PROD-MASTR TXNR-FILE.                                 00027500
027600     DISPLAY 'INVPOST: POSTS THIS RUN = ' WS-POSTS-THIS-RUN.      00027600
027700     MOVE 'N' TO WS-FILES-OPEN-SW.                                00027700
027800 790-EXIT.                                                        00027800
027900     EXIT.                                                        00027900
028000******************************************************************
