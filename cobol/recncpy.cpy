000100******************************************************************
000200* RECNCPY    -  SUPPLIER/CUSTOMER RECONCILIATION RECORD
000300*------------------------------------------------------------------
000400*   DESCRIPTIVE NAME =  ACCOUNT RECONCILIATION RECORD LAYOUT
000500*
000600*   FUNCTION =  ONE ROW PER RECONCILIATION RUN AGAINST A SUPPLIER
000700*               OR A CUSTOMER FOR A GIVEN PERIOD.  REC-DETAIL-
000800*               TABLE HOLDS THE PLAIN-TEXT LISTING OF MATCHING
000900*               PURCHASES/ORDERS BEHIND REC-OUR-AMT.
001000*
001100*   MAINTENANCE HISTORY -
001200*     02/14/98  LKT     ORIGINAL COPYBOOK - SUPPLIER SIDE ONLY
001300*     08/02/98  LKT     ADDED REC-TYPE AND CUSTOMER-SIDE FIELDS
001400*                       WHEN MONTHLY CUSTOMER STATEMENTS MOVED
001500*                       ONTO THE SAME FILE, CR-98-201
001600*     02/25/99  JPC     Y2K - REC-PERIOD-START/END CONVERTED TO
001700*                       CCYYMMDD.  CR-99-0061.
001800*     01/11/01  DWS     ADDED REC-STATUS 88-LEVELS FOR THE DRAFT/
001900*                       SUBMIT/CONFIRM/DISPUTE/RESOLVE WORKFLOW,
002000*                       TKT IS-01-009
002100******************************************************************
002200 01  RECONCILIATION-REC.
002300     05  REC-NUMBER               PIC X(24).
002400     05  REC-TYPE                 PIC X(08)     VALUE 'SUPPLIER'.
002500         88  REC-IS-SUPPLIER           VALUE 'SUPPLIER'.
002600         88  REC-IS-CUSTOMER           VALUE 'CUSTOMER'.
002700     05  REC-PARTY-ID             PIC 9(06).
002800     05  REC-PERIOD-START         PIC 9(08).
002900     05  REC-PERIOD-END           PIC 9(08).
003000     05  REC-OUR-AMT              PIC S9(9)V99  COMP-3.
003100     05  REC-THEIR-AMT            PIC S9(9)V99  COMP-3.
003200     05  REC-DIFF-AMT             PIC S9(9)V99  COMP-3.
003300     05  REC-STATUS               PIC X(09)     VALUE 'DRAFT'.
003400         88  REC-IS-DRAFT              VALUE 'DRAFT'.
003500         88  REC-IS-SUBMITTED          VALUE 'SUBMITTED'.
003600         88  REC-IS-CONFIRMED          VALUE 'CONFIRMED'.
003700         88  REC-IS-DISPUTED           VALUE 'DISPUTED'.
003800         88  REC-IS-RESOLVED           VALUE 'RESOLVED'.
003900     05  REC-CONFIRMED-BY         PIC X(20).
004000     05  REC-CONFIRMED-DATE       PIC 9(08).
004100     05  REC-REMARK               PIC X(60).
004200     05  REC-DETAIL-COUNT         PIC S9(3)     COMP-3.
004300     05  REC-DETAIL-TABLE OCCURS 30 TIMES.
004400         10  REC-DETAIL-LINE      PIC X(60).
004500     05  FILLER                   PIC X(09).
004600******************************************************************
